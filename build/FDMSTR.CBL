      *
      *    FDMSTR.CBL
      *    Record layout for the invoice master store, INVMSTR.
      *    One record is written for every standardized invoice
      *    row this shop has ever accepted - the file grows by
      *    EXTEND at the tail of every run and is never rewritten
      *    in place.  Duplicate rows (same business identity) are
      *    never written a second time; see PLMSTR.CBL.  Record
      *    is fixed at 168 bytes end to end - do not widen a field
      *    here without shrinking FILLER to match.
      *
          FD  MASTER-FILE
              LABEL RECORDS ARE STANDARD.

          01  MASTER-RECORD.

      *        MST-SEQ-ID is the serial number handed out by
      *        CTLINV.CBL at insert time.  It never repeats and it
      *        never goes backward, even across a system outage -
      *        the control file is the only place the high-water
      *        mark is kept.
              05  MST-SEQ-ID                PIC 9(7).

      *        MST-FULL-NAME / MST-SHORT-NAME / MST-CURRENCY /
      *        MST-PRICE are copied straight out of the
      *        standardized row (WSSTD01.CBL, STD-FULL-NAME etc.)
      *        at the moment of insert - they are this record's
      *        business identity and, taken together, this
      *        record's duplicate-suppression key.
              05  MST-FULL-NAME             PIC X(60).
              05  MST-SHORT-NAME            PIC X(20).
              05  MST-CURRENCY              PIC X(10).
              05  MST-PRICE                 PIC S9(9)V99.

      *        MST-FILE-NAME / MST-PROC-DATE record where and when
      *        the row came in, for the summary report and for
      *        anybody tracing a figure back to its feed file.
      *        Widened to match the manifest's own MANIFEST-FILE-
      *        NAME (FDINVCE.CBL) so a long feed name is never
      *        trimmed on the way into the audit trail.
              05  MST-FILE-NAME             PIC X(40).

      *        MST-PROC-DATE is plain text, CCYY-MM-DD HH:MM:SS,
      *        never a packed or signed field - MST-PROC-DATE-VIEW
      *        breaks it into its parts for the listing job's own
      *        PROCESSED column without a second MOVE per record.
              05  MST-PROC-DATE             PIC X(19).
              05  MST-PROC-DATE-VIEW REDEFINES MST-PROC-DATE.
                  10  MST-PROC-CCYY         PIC X(04).
                  10  FILLER                PIC X(01).
                  10  MST-PROC-MM           PIC X(02).
                  10  FILLER                PIC X(01).
                  10  MST-PROC-DD           PIC X(02).
                  10  FILLER                PIC X(01).
                  10  MST-PROC-HH           PIC X(02).
                  10  FILLER                PIC X(01).
                  10  MST-PROC-MI           PIC X(02).
                  10  FILLER                PIC X(01).
                  10  MST-PROC-SS           PIC X(02).

      *        Trailing pad, this shop's usual practice - leaves
      *        room to widen a field later without reblocking the
      *        whole file.
              05  FILLER                    PIC X(01).
