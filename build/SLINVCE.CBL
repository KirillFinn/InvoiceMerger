      *
      *    SLINVCE.CBL
      *    FILE-CONTROL entries for the incoming vendor invoice
      *    feed and the run manifest that lists which feeds to
      *    combine on a given run.
      *
      *    INVOICE-FILE is assigned to a working-storage data name
      *    rather than a fixed logical name because the manifest
      *    supplies a different feed name on every pass through
      *    0000-MAIN-DRIVER - this shop's usual multi-feed batch
      *    assign trick, same idea as the old multi-branch upload
      *    jobs.
      *
          SELECT INVOICE-FILE ASSIGN TO WS-INVOICE-FILE-NAME
              ORGANIZATION IS LINE SEQUENTIAL.

          SELECT MANIFEST-FILE ASSIGN TO "INVMANF"
              ORGANIZATION IS LINE SEQUENTIAL.
