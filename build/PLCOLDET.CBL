      *
      *    PLCOLDET.CBL
      *    COLUMN-DETECTOR - which of a file's own columns holds
      *    the full company name, the short name, the currency and
      *    the price.  Name patterns are tried first, left to
      *    right column by column; whatever is still undetected
      *    afterward falls back to scoring the column's own data.
      *
      *---------------------------------------------------------
      *    1300-DETECT-COLUMNS-THRU
      *---------------------------------------------------------
      1300-DETECT-COLUMNS.

          MOVE ZERO TO WS-COL-FULL-NAME-IDX.
          MOVE ZERO TO WS-COL-SHORT-NAME-IDX.
          MOVE ZERO TO WS-COL-CURRENCY-IDX.
          MOVE ZERO TO WS-COL-PRICE-IDX.

          PERFORM 1305-FOLD-COLUMN-NAMES THRU 1305-EXIT.

          PERFORM 1320-DETECT-FULL-NAME-BY-PATTERN THRU 1320-EXIT.
          PERFORM 1340-DETECT-SHORT-NAME-BY-PATTERN
                                                   THRU 1340-EXIT.
          PERFORM 1360-DETECT-CURRENCY-BY-PATTERN THRU 1360-EXIT.
          PERFORM 1380-DETECT-PRICE-BY-PATTERN THRU 1380-EXIT.

          IF WS-COL-FULL-NAME-IDX = ZERO
              PERFORM 1420-DETECT-FULL-NAME-BY-CONTENT
                                                  THRU 1420-EXIT.

          IF WS-COL-SHORT-NAME-IDX = ZERO
              PERFORM 1440-DETECT-SHORT-NAME-BY-CONTENT
                                                  THRU 1440-EXIT.

          IF WS-COL-CURRENCY-IDX = ZERO
              PERFORM 1460-DETECT-CURRENCY-BY-CONTENT
                                                  THRU 1460-EXIT.

          IF WS-COL-PRICE-IDX = ZERO
              PERFORM 1480-DETECT-PRICE-BY-CONTENT THRU 1480-EXIT.

          PERFORM 1490-CHECK-REQUIRED-COLUMNS THRU 1490-EXIT.

      1300-EXIT.
          EXIT.

      1305-FOLD-COLUMN-NAMES.

          MOVE SPACES TO WS-COLUMN-NAMES-UPPER.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1306-FOLD-ONE-COLUMN-NAME THRU 1306-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.

      1305-EXIT.
          EXIT.

      1306-FOLD-ONE-COLUMN-NAME.

          MOVE WS-COL-NAME (WS-TBL-SUB)
                                TO WS-COL-NAME-UPPER (WS-TBL-SUB).
          INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB)
              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.

      1306-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1500-SCAN-COLUMNS-FOR-PATTERN-THRU
      *    Caller loads WS-PATTERN-TEXT-1/2 and their lengths (a
      *    zero WS-PATTERN-LEN-2 means the second test is skipped)
      *    and gets back the first matching column in WS-PATTERN-
      *    MATCH-IDX, zero if none of them qualify.
      *---------------------------------------------------------
      1500-SCAN-COLUMNS-FOR-PATTERN.

          MOVE ZERO TO WS-PATTERN-MATCH-IDX.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1510-TEST-ONE-COLUMN-PATTERN THRU 1510-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT
                     OR WS-PATTERN-MATCH-IDX > ZERO.

      1500-EXIT.
          EXIT.

      1510-TEST-ONE-COLUMN-PATTERN.

          MOVE ZERO TO WS-PATTERN-HIT-1.
          MOVE ZERO TO WS-PATTERN-HIT-2.

          INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB) TALLYING
                  WS-PATTERN-HIT-1
              FOR ALL WS-PATTERN-TEXT-1 (1:WS-PATTERN-LEN-1).

          IF WS-PATTERN-LEN-2 > ZERO
              INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB) TALLYING
                      WS-PATTERN-HIT-2
                  FOR ALL WS-PATTERN-TEXT-2 (1:WS-PATTERN-LEN-2)
          ELSE
              MOVE 1 TO WS-PATTERN-HIT-2.

          IF WS-PATTERN-HIT-1 > ZERO AND WS-PATTERN-HIT-2 > ZERO
              MOVE WS-TBL-SUB TO WS-PATTERN-MATCH-IDX.

      1510-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1320 series - full company name, by name pattern.
      *    Priority: company ... name, full name, vendor name,
      *    supplier name, business name, client name, full
      *    company, bare company.
      *---------------------------------------------------------
      1320-DETECT-FULL-NAME-BY-PATTERN.

          MOVE "COMPANY" TO WS-PATTERN-TEXT-1.
          MOVE 7 TO WS-PATTERN-LEN-1.
          MOVE "NAME" TO WS-PATTERN-TEXT-2.
          MOVE 4 TO WS-PATTERN-LEN-2.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "FULL NAME" TO WS-PATTERN-TEXT-1.
          MOVE 9 TO WS-PATTERN-LEN-1.
          MOVE SPACES TO WS-PATTERN-TEXT-2.
          MOVE ZERO TO WS-PATTERN-LEN-2.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "VENDOR NAME" TO WS-PATTERN-TEXT-1.
          MOVE 11 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "SUPPLIER NAME" TO WS-PATTERN-TEXT-1.
          MOVE 13 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "BUSINESS NAME" TO WS-PATTERN-TEXT-1.
          MOVE 13 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "CLIENT NAME" TO WS-PATTERN-TEXT-1.
          MOVE 11 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "FULL COMPANY" TO WS-PATTERN-TEXT-1.
          MOVE 12 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX
              GO TO 1320-EXIT.

          MOVE "COMPANY" TO WS-PATTERN-TEXT-1.
          MOVE 7 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX.

      1320-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1340 series - short company name, by name pattern.
      *    Priority: short ... name, company short name, abbrev,
      *    short, code, acronym.
      *---------------------------------------------------------
      1340-DETECT-SHORT-NAME-BY-PATTERN.

          MOVE "SHORT" TO WS-PATTERN-TEXT-1.
          MOVE 5 TO WS-PATTERN-LEN-1.
          MOVE "NAME" TO WS-PATTERN-TEXT-2.
          MOVE 4 TO WS-PATTERN-LEN-2.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX
              GO TO 1340-EXIT.

          MOVE "COMPANY SHORT NAME" TO WS-PATTERN-TEXT-1.
          MOVE 18 TO WS-PATTERN-LEN-1.
          MOVE SPACES TO WS-PATTERN-TEXT-2.
          MOVE ZERO TO WS-PATTERN-LEN-2.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX
              GO TO 1340-EXIT.

          MOVE "ABBREV" TO WS-PATTERN-TEXT-1.
          MOVE 6 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX
              GO TO 1340-EXIT.

          MOVE "SHORT" TO WS-PATTERN-TEXT-1.
          MOVE 5 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX
              GO TO 1340-EXIT.

          MOVE "CODE" TO WS-PATTERN-TEXT-1.
          MOVE 4 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX
              GO TO 1340-EXIT.

          MOVE "ACRONYM" TO WS-PATTERN-TEXT-1.
          MOVE 7 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX.

      1340-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1360 series - currency, by name pattern.  No numeric
      *    test rides along - a currency column is text, not an
      *    amount.
      *---------------------------------------------------------
      1360-DETECT-CURRENCY-BY-PATTERN.

          MOVE "CURRENCY" TO WS-PATTERN-TEXT-1.
          MOVE 8 TO WS-PATTERN-LEN-1.
          MOVE SPACES TO WS-PATTERN-TEXT-2.
          MOVE ZERO TO WS-PATTERN-LEN-2.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX
              GO TO 1360-EXIT.

          MOVE "CURR" TO WS-PATTERN-TEXT-1.
          MOVE 4 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX
              GO TO 1360-EXIT.

          MOVE "CCY" TO WS-PATTERN-TEXT-1.
          MOVE 3 TO WS-PATTERN-LEN-1.
          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.
          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX.

      1360-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1380 series - price, by name pattern.  A name match
      *    only sticks if the column itself turns out to be at
      *    least half numeric - a "Price Notes" column would
      *    otherwise steal the slot from the real amount.
      *---------------------------------------------------------
      1380-DETECT-PRICE-BY-PATTERN.

          MOVE "PRICE" TO WS-PATTERN-TEXT-1.
          MOVE 5 TO WS-PATTERN-LEN-1.
          MOVE SPACES TO WS-PATTERN-TEXT-2.
          MOVE ZERO TO WS-PATTERN-LEN-2.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "AMOUNT" TO WS-PATTERN-TEXT-1.
          MOVE 6 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "TOTAL" TO WS-PATTERN-TEXT-1.
          MOVE 5 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "SUM" TO WS-PATTERN-TEXT-1.
          MOVE 3 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "COST" TO WS-PATTERN-TEXT-1.
          MOVE 4 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "FEE" TO WS-PATTERN-TEXT-1.
          MOVE 3 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.
          IF WS-COL-PRICE-IDX > ZERO
              GO TO 1380-EXIT.

          MOVE "VALUE" TO WS-PATTERN-TEXT-1.
          MOVE 5 TO WS-PATTERN-LEN-1.
          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.

      1380-EXIT.
          EXIT.

      1390-TRY-ONE-PRICE-PATTERN.

          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.

          IF WS-PATTERN-MATCH-IDX > ZERO
              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-TEST-IDX
              PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT
              IF WS-DTW-COL-NUMERIC
                  MOVE WS-PATTERN-MATCH-IDX TO WS-COL-PRICE-IDX.

      1390-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1600-TEST-COLUMN-IS-NUMERIC-THRU
      *    Caller sets WS-COL-TEST-IDX.  Sets two flags off the
      *    same ten-value sample: WS-DTW-COL-NUMERIC (half or more
      *    parses - the price-pattern callers' test) and
      *    WS-DTW-COL-ALL-NUMERIC (every sampled value parses -
      *    the content-fallback callers' test, so a mixed column
      *    stays eligible for full name/short name/currency).
      *---------------------------------------------------------
      1600-TEST-COLUMN-IS-NUMERIC.

          MOVE 10 TO WS-SAMPLE-LIMIT.
          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.

          MOVE ZERO TO WS-DTW-NUMERIC-COUNT.
          MOVE "N" TO WS-DTW-COLUMN-IS-NUMERIC.
          MOVE "N" TO WS-DTW-COLUMN-ALL-NUMERIC.

          IF WS-COL-SAMPLE-COUNT = ZERO
              GO TO 1600-EXIT.

          PERFORM 1610-TEST-ONE-SAMPLE-NUMERIC THRU 1610-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-CUR-SCORE ROUNDED =
              WS-DTW-NUMERIC-COUNT / WS-COL-SAMPLE-COUNT.

          IF WS-DTW-CUR-SCORE NOT LESS 0.50
              MOVE "Y" TO WS-DTW-COLUMN-IS-NUMERIC.

          IF WS-DTW-NUMERIC-COUNT = WS-COL-SAMPLE-COUNT
              MOVE "Y" TO WS-DTW-COLUMN-ALL-NUMERIC.

      1600-EXIT.
          EXIT.

      1610-TEST-ONE-SAMPLE-NUMERIC.

          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU
              THRU 2000-EXIT.

          IF WS-NUM-CELL-NUMERIC
              ADD 1 TO WS-DTW-NUMERIC-COUNT.

      1610-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1700-BUILD-COLUMN-SAMPLE-THRU
      *    Caller sets WS-COL-TEST-IDX and WS-SAMPLE-LIMIT.
      *    Walks the kept data rows in order, skipping the rows
      *    PLPARSE flagged as stray headers and any blank cell,
      *    until the limit is reached or the rows run out.
      *---------------------------------------------------------
      1700-BUILD-COLUMN-SAMPLE.

          MOVE ZERO TO WS-COL-SAMPLE-COUNT.
          MOVE SPACES TO WS-COL-SAMPLE-TABLE.

          IF WS-DATA-ROW-COUNT > ZERO
              PERFORM 1710-SAMPLE-ONE-ROW THRU 1710-EXIT
                  VARYING WS-ROW-IX FROM 1 BY 1
                  UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT
                     OR WS-COL-SAMPLE-COUNT NOT LESS
                                              WS-SAMPLE-LIMIT.

      1700-EXIT.
          EXIT.

      1710-SAMPLE-ONE-ROW.

          IF NOT WS-ROW-WAS-HEADER (WS-ROW-IX)
             AND WS-COL-TEST-IDX NOT >
                                WS-ROW-CELL-COUNT (WS-ROW-IX)
             AND WS-ROW-CELL (WS-ROW-IX, WS-COL-TEST-IDX)
                                                     NOT = SPACES
              ADD 1 TO WS-COL-SAMPLE-COUNT
              MOVE WS-ROW-CELL (WS-ROW-IX, WS-COL-TEST-IDX)
                          TO WS-COL-SAMPLE (WS-COL-SAMPLE-COUNT).

      1710-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1420 series - full company name, by content, over
      *    non-numeric columns.  Score = (avg words x 2) + 3 if
      *    over half the sample carries an upper-then-lower pair,
      *    plus a tenth of the average length, plus 4 if over a
      *    fifth of the sample carries a business designator.
      *    Best column wins if its score beats 2.
      *---------------------------------------------------------
      1420-DETECT-FULL-NAME-BY-CONTENT.

          MOVE ZERO TO WS-DTW-BEST-SUB.
          MOVE ZERO TO WS-DTW-BEST-SCORE.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1422-SCORE-ONE-COLUMN-FULL-NAME
                                                    THRU 1422-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.

          IF WS-DTW-BEST-SUB > ZERO AND WS-DTW-BEST-SCORE > 2
              MOVE WS-DTW-BEST-SUB TO WS-COL-FULL-NAME-IDX.

      1420-EXIT.
          EXIT.

      1422-SCORE-ONE-COLUMN-FULL-NAME.

          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.
          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.

          IF WS-DTW-COL-ALL-NUMERIC
              GO TO 1422-EXIT.

          IF WS-COL-SAMPLE-COUNT = ZERO
              GO TO 1422-EXIT.

          PERFORM 1424-COMPUTE-FULL-NAME-SCORE THRU 1424-EXIT.

          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE
              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE
              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.

      1422-EXIT.
          EXIT.

      1424-COMPUTE-FULL-NAME-SCORE.

          MOVE ZERO TO WS-DTW-WORD-TOTAL.
          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.
          MOVE ZERO TO WS-DTW-UPLOW-COUNT.
          MOVE ZERO TO WS-DTW-BUSTOK-COUNT.

          PERFORM 1426-SCORE-ONE-SAMPLE-FULL-NAME THRU 1426-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-AVG-WORDS ROUNDED =
              WS-DTW-WORD-TOTAL / WS-COL-SAMPLE-COUNT.
          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =
              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.
          COMPUTE WS-DTW-UPLOW-RATIO ROUNDED =
              WS-DTW-UPLOW-COUNT / WS-COL-SAMPLE-COUNT.
          COMPUTE WS-DTW-BUSTOK-RATIO ROUNDED =
              WS-DTW-BUSTOK-COUNT / WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-CUR-SCORE ROUNDED =
              (WS-DTW-AVG-WORDS * 2) + (WS-DTW-AVG-LENGTH * 0.1).

          IF WS-DTW-UPLOW-RATIO > 0.50
              ADD 3 TO WS-DTW-CUR-SCORE.

          IF WS-DTW-BUSTOK-RATIO > 0.20
              ADD 4 TO WS-DTW-CUR-SCORE.

      1424-EXIT.
          EXIT.

      1426-SCORE-ONE-SAMPLE-FULL-NAME.

          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.
          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.

          PERFORM 1428-COUNT-WORDS-IN-VALUE THRU 1428-EXIT.

          MOVE SPACES TO WS-WW-TEXT.
          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).
          MOVE WS-NUM-CELL-LENGTH TO WS-WW-TEXT-LEN.
          PERFORM 1830-CONTAINS-UPPER-LOWER-PAIR THRU 1830-EXIT.
          IF WS-WW-IS-FOUND
              ADD 1 TO WS-DTW-UPLOW-COUNT.

          PERFORM 1429-TEST-BUSINESS-TOKEN THRU 1429-EXIT.

      1426-EXIT.
          EXIT.

      *
      *    Words are runs of non-space characters - a run starts
      *    at position one or wherever the character just behind
      *    it is a space.
      *
      1428-COUNT-WORDS-IN-VALUE.

          MOVE ZERO TO WS-DTW-SAMPLE-COUNT.

          IF WS-NUM-CELL-LENGTH > ZERO
              PERFORM 1430-SCAN-ONE-WORD-CHAR THRU 1430-EXIT
                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1
                  UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH.

          ADD WS-DTW-SAMPLE-COUNT TO WS-DTW-WORD-TOTAL.

      1428-EXIT.
          EXIT.

      1430-SCAN-ONE-WORD-CHAR.

          IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1) NOT = SPACE
              IF WS-NUM-CHAR-SUB = 1
                  ADD 1 TO WS-DTW-SAMPLE-COUNT
              ELSE
                  IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB - 1:1)
                                                          = SPACE
                      ADD 1 TO WS-DTW-SAMPLE-COUNT.

      1430-EXIT.
          EXIT.

      *
      *    Business token test looks only at the first seven
      *    designators - Corporation, Limited and Group are
      *    PLSTD.CBL's to strip, not this shop's to score on.
      *
      1429-TEST-BUSINESS-TOKEN.

          MOVE SPACES TO WS-WW-TEXT.
          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).
          INSPECT WS-WW-TEXT
              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
          MOVE WS-NUM-CELL-LENGTH TO WS-WW-TEXT-LEN.

          MOVE "N" TO WS-DTW-NAME-HIT.
          PERFORM 1432-TEST-ONE-BUSINESS-TOKEN THRU 1432-EXIT
              VARYING WS-BUSTOK-SUB FROM 1 BY 1
              UNTIL WS-BUSTOK-SUB > 7
                 OR WS-DTW-NAME-MATCHED.

          IF WS-DTW-NAME-MATCHED
              ADD 1 TO WS-DTW-BUSTOK-COUNT.

      1429-EXIT.
          EXIT.

      1432-TEST-ONE-BUSINESS-TOKEN.

          MOVE SPACES TO WS-WW-WORD.
          MOVE WS-BUS-DESIGNATOR (WS-BUSTOK-SUB)
                                     TO WS-WW-WORD (1:11).
          MOVE WS-BUS-DESIGNATOR-LEN (WS-BUSTOK-SUB)
                                              TO WS-WW-WORD-LEN.
          PERFORM 1800-CONTAINS-WHOLE-WORD THRU 1800-EXIT.

          IF WS-WW-IS-FOUND
              MOVE "Y" TO WS-DTW-NAME-HIT.

      1432-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1440 series - short company name, by content, over
      *    every column except whichever one just won full name.
      *    Score = a length term, plus 2 if over half the sample
      *    is entirely upper case, plus 3 if the average word
      *    count is two or fewer.  Best column wins past 2.
      *---------------------------------------------------------
      1440-DETECT-SHORT-NAME-BY-CONTENT.

          MOVE ZERO TO WS-DTW-BEST-SUB.
          MOVE ZERO TO WS-DTW-BEST-SCORE.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1442-SCORE-ONE-COLUMN-SHORT-NAME
                                                    THRU 1442-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.

          IF WS-DTW-BEST-SUB > ZERO AND WS-DTW-BEST-SCORE > 2
              MOVE WS-DTW-BEST-SUB TO WS-COL-SHORT-NAME-IDX.

      1440-EXIT.
          EXIT.

      1442-SCORE-ONE-COLUMN-SHORT-NAME.

          IF WS-TBL-SUB = WS-COL-FULL-NAME-IDX
              GO TO 1442-EXIT.

          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.
          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.

          IF WS-DTW-COL-ALL-NUMERIC
              GO TO 1442-EXIT.

          IF WS-COL-SAMPLE-COUNT = ZERO
              GO TO 1442-EXIT.

          PERFORM 1444-COMPUTE-SHORT-NAME-SCORE THRU 1444-EXIT.

          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE
              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE
              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.

      1442-EXIT.
          EXIT.

      1444-COMPUTE-SHORT-NAME-SCORE.

          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.
          MOVE ZERO TO WS-DTW-WORD-TOTAL.
          MOVE ZERO TO WS-DTW-ALLUPPER-COUNT.

          PERFORM 1446-SCORE-ONE-SAMPLE-SHORT-NAME THRU 1446-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =
              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.
          COMPUTE WS-DTW-AVG-WORDS ROUNDED =
              WS-DTW-WORD-TOTAL / WS-COL-SAMPLE-COUNT.
          COMPUTE WS-DTW-ALLUPPER-RATIO ROUNDED =
              WS-DTW-ALLUPPER-COUNT / WS-COL-SAMPLE-COUNT.

          MOVE ZERO TO WS-DTW-CUR-SCORE.

          IF WS-DTW-AVG-LENGTH < 15
              COMPUTE WS-DTW-CUR-SCORE ROUNDED =
                  10 / (WS-DTW-AVG-LENGTH + 1).

          IF WS-DTW-ALLUPPER-RATIO > 0.50
              ADD 2 TO WS-DTW-CUR-SCORE.

          IF WS-DTW-AVG-WORDS NOT > 2
              ADD 3 TO WS-DTW-CUR-SCORE.

      1444-EXIT.
          EXIT.

      1446-SCORE-ONE-SAMPLE-SHORT-NAME.

          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.
          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.

          PERFORM 1428-COUNT-WORDS-IN-VALUE THRU 1428-EXIT.
          PERFORM 1448-TEST-ALL-UPPER THRU 1448-EXIT.

      1446-EXIT.
          EXIT.

      1448-TEST-ALL-UPPER.

          MOVE "Y" TO WS-ALLUPPER-OK.

          IF WS-NUM-CELL-LENGTH > ZERO
              PERFORM 1449-CHECK-ONE-CHAR-UPPER THRU 1449-EXIT
                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1
                  UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH
                     OR WS-ALLUPPER-OK = "N".

          IF WS-ALLUPPER-OK = "Y"
              ADD 1 TO WS-DTW-ALLUPPER-COUNT.

      1448-EXIT.
          EXIT.

      1449-CHECK-ONE-CHAR-UPPER.

          IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1)
                                                IS WS-LOWER-CLASS
              MOVE "N" TO WS-ALLUPPER-OK.

      1449-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1460 series - currency, by content, over non-numeric
      *    columns, twenty values sampled instead of ten.  Score
      *    = 2 per code match, 2 per symbol match, plus 2 if the
      *    average length runs one to four bytes.  Wins at 2.
      *---------------------------------------------------------
      1460-DETECT-CURRENCY-BY-CONTENT.

          MOVE ZERO TO WS-DTW-BEST-SUB.
          MOVE ZERO TO WS-DTW-BEST-SCORE.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1462-SCORE-ONE-COLUMN-CURRENCY
                                                    THRU 1462-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.

          IF WS-DTW-BEST-SUB > ZERO
                        AND WS-DTW-BEST-SCORE NOT LESS 2
              MOVE WS-DTW-BEST-SUB TO WS-COL-CURRENCY-IDX.

      1460-EXIT.
          EXIT.

      1462-SCORE-ONE-COLUMN-CURRENCY.

          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.
          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.

          IF WS-DTW-COL-ALL-NUMERIC
              GO TO 1462-EXIT.

          MOVE 20 TO WS-SAMPLE-LIMIT.
          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.

          IF WS-COL-SAMPLE-COUNT = ZERO
              GO TO 1462-EXIT.

          PERFORM 1464-COMPUTE-CURRENCY-SCORE THRU 1464-EXIT.

          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE
              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE
              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.

      1462-EXIT.
          EXIT.

      1464-COMPUTE-CURRENCY-SCORE.

          MOVE ZERO TO WS-DTW-CCYCODE-COUNT.
          MOVE ZERO TO WS-DTW-CCYSYM-COUNT.
          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.

          PERFORM 1466-SCORE-ONE-SAMPLE-CURRENCY THRU 1466-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =
              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.

          COMPUTE WS-DTW-CUR-SCORE ROUNDED =
              (WS-DTW-CCYCODE-COUNT * 2)
                                  + (WS-DTW-CCYSYM-COUNT * 2).

          IF WS-DTW-AVG-LENGTH NOT < 1
                          AND WS-DTW-AVG-LENGTH NOT > 4
              ADD 2 TO WS-DTW-CUR-SCORE.

      1464-EXIT.
          EXIT.

      1466-SCORE-ONE-SAMPLE-CURRENCY.

          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.
          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.

          MOVE SPACES TO WS-WW-TEXT.
          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).
          INSPECT WS-WW-TEXT
              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.

          PERFORM 1468-TEST-CURRENCY-CODE THRU 1468-EXIT.
          PERFORM 1470-TEST-CURRENCY-SYMBOL THRU 1470-EXIT.

      1466-EXIT.
          EXIT.

      1468-TEST-CURRENCY-CODE.

          IF WS-NUM-CELL-LENGTH = 3
              MOVE ZERO TO WS-CCYTBL-HIT
              PERFORM 1469-TEST-ONE-CODE THRU 1469-EXIT
                  VARYING WS-BUSTOK-SUB FROM 1 BY 1
                  UNTIL WS-BUSTOK-SUB > 9
                     OR WS-CCYTBL-HIT > ZERO
              IF WS-CCYTBL-HIT > ZERO
                  ADD 1 TO WS-DTW-CCYCODE-COUNT.

      1468-EXIT.
          EXIT.

      1469-TEST-ONE-CODE.

          IF WS-WW-TEXT (1:3) = WS-CCY-CODE (WS-BUSTOK-SUB)
              MOVE 1 TO WS-CCYTBL-HIT.

      1469-EXIT.
          EXIT.

      1470-TEST-CURRENCY-SYMBOL.

          MOVE ZERO TO WS-CCYTBL-HIT.

          PERFORM 1472-TEST-ONE-SYMBOL THRU 1472-EXIT
              VARYING WS-BUSTOK-SUB FROM 1 BY 1
              UNTIL WS-BUSTOK-SUB > 7
                 OR WS-CCYTBL-HIT > ZERO.

          IF WS-CCYTBL-HIT > ZERO
              ADD 1 TO WS-DTW-CCYSYM-COUNT.

      1470-EXIT.
          EXIT.

      1472-TEST-ONE-SYMBOL.

          MOVE ZERO TO WS-SYM-HIT-COUNT.
          INSPECT WS-COL-SAMPLE (WS-CELL-SUB) TALLYING
                  WS-SYM-HIT-COUNT
              FOR ALL WS-CCY-SYMBOL (WS-BUSTOK-SUB)
                     (1:WS-CCY-SYMBOL-LEN (WS-BUSTOK-SUB)).

          IF WS-SYM-HIT-COUNT > ZERO
              MOVE 1 TO WS-CCYTBL-HIT.

      1472-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1480 series - price, by content, over numeric columns
      *    only, skipping any column where under three tenths of
      *    the sample parses.  Score = 2 if most parsed values
      *    are positive, 2 if most carry a real decimal part, and
      *    1 if the mean sits between a dime and a million. Wins
      *    at 2.
      *---------------------------------------------------------
      1480-DETECT-PRICE-BY-CONTENT.

          MOVE ZERO TO WS-DTW-BEST-SUB.
          MOVE ZERO TO WS-DTW-BEST-SCORE.

          IF WS-COLUMN-COUNT > ZERO
              PERFORM 1482-SCORE-ONE-COLUMN-PRICE THRU 1482-EXIT
                  VARYING WS-TBL-SUB FROM 1 BY 1
                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.

          IF WS-DTW-BEST-SUB > ZERO
                        AND WS-DTW-BEST-SCORE NOT LESS 2
              MOVE WS-DTW-BEST-SUB TO WS-COL-PRICE-IDX.

      1480-EXIT.
          EXIT.

      1482-SCORE-ONE-COLUMN-PRICE.

          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.
          MOVE 10 TO WS-SAMPLE-LIMIT.
          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.

          IF WS-COL-SAMPLE-COUNT = ZERO
              GO TO 1482-EXIT.

          PERFORM 1484-COMPUTE-PRICE-SCORE THRU 1484-EXIT.

          IF WS-DTW-PARSED-RATIO NOT LESS 0.30
              IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE
                  MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE
                  MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.

      1482-EXIT.
          EXIT.

      1484-COMPUTE-PRICE-SCORE.

          MOVE ZERO TO WS-DTW-NUMERIC-COUNT.
          MOVE ZERO TO WS-DTW-NONZERO-COUNT.
          MOVE ZERO TO WS-DTW-FRACTION-COUNT.
          MOVE ZERO TO WS-DTW-VALUE-SUM.

          PERFORM 1486-SCORE-ONE-SAMPLE-PRICE THRU 1486-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.

          MOVE ZERO TO WS-DTW-CUR-SCORE.
          COMPUTE WS-DTW-PARSED-RATIO ROUNDED =
              WS-DTW-NUMERIC-COUNT / WS-COL-SAMPLE-COUNT.

          IF WS-DTW-NUMERIC-COUNT > ZERO
              COMPUTE WS-DTW-NONZERO-RATIO ROUNDED =
                  WS-DTW-NONZERO-COUNT / WS-DTW-NUMERIC-COUNT
              COMPUTE WS-DTW-FRACTION-RATIO ROUNDED =
                  WS-DTW-FRACTION-COUNT / WS-DTW-NUMERIC-COUNT
              COMPUTE WS-DTW-VALUE-MEAN ROUNDED =
                  WS-DTW-VALUE-SUM / WS-DTW-NUMERIC-COUNT
              COMPUTE WS-DTW-CUR-SCORE ROUNDED =
                  (WS-DTW-NONZERO-RATIO * 2)
                             + (WS-DTW-FRACTION-RATIO * 2)
              IF WS-DTW-VALUE-MEAN NOT LESS 0.1
                            AND WS-DTW-VALUE-MEAN NOT > 1000000
                  ADD 1 TO WS-DTW-CUR-SCORE.

      1484-EXIT.
          EXIT.

      1486-SCORE-ONE-SAMPLE-PRICE.

          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU
              THRU 2000-EXIT.

          IF WS-NUM-CELL-NUMERIC
              ADD 1 TO WS-DTW-NUMERIC-COUNT
              ADD WS-NUM-CELL-VALUE TO WS-DTW-VALUE-SUM
              IF WS-NUM-CELL-VALUE NOT = ZERO
                  ADD 1 TO WS-DTW-NONZERO-COUNT
              IF WS-NUM-FRAC-DIGITS NOT = ZERO
                  ADD 1 TO WS-DTW-FRACTION-COUNT.

      1486-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1490 - the required-columns rule.  More than two of
      *    the four fields left undetected fails the whole file.
      *---------------------------------------------------------
      1490-CHECK-REQUIRED-COLUMNS.

          MOVE ZERO TO WS-UNDETECTED-COUNT.

          IF WS-COL-FULL-NAME-IDX = ZERO
              ADD 1 TO WS-UNDETECTED-COUNT.
          IF WS-COL-SHORT-NAME-IDX = ZERO
              ADD 1 TO WS-UNDETECTED-COUNT.
          IF WS-COL-CURRENCY-IDX = ZERO
              ADD 1 TO WS-UNDETECTED-COUNT.
          IF WS-COL-PRICE-IDX = ZERO
              ADD 1 TO WS-UNDETECTED-COUNT.

          IF WS-UNDETECTED-COUNT > 2
              MOVE "Y" TO WS-FILE-ERROR-FLAG
              PERFORM 1492-BUILD-MISSING-COLUMN-TEXT
                                                  THRU 1492-EXIT.

      1490-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1492 - names the fields column detection could not
      *    place, in field order, comma-separated after the
      *    first - the plain STRING-with-pointer style this shop
      *    uses everywhere it builds up a message piece by piece.
      *---------------------------------------------------------
      1492-BUILD-MISSING-COLUMN-TEXT.

          MOVE SPACES TO WS-FILE-ERROR-TEXT.
          MOVE 1 TO WS-MISSING-PTR.
          MOVE "N" TO WS-MISSING-LIST-FLAG.

          STRING "missing columns:" DELIMITED BY SIZE
              INTO WS-FILE-ERROR-TEXT
              WITH POINTER WS-MISSING-PTR.

          IF WS-COL-FULL-NAME-IDX = ZERO
              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT
              STRING " FULL NAME" DELIMITED BY SIZE
                  INTO WS-FILE-ERROR-TEXT
                  WITH POINTER WS-MISSING-PTR
              MOVE "Y" TO WS-MISSING-LIST-FLAG.

          IF WS-COL-SHORT-NAME-IDX = ZERO
              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT
              STRING " SHORT NAME" DELIMITED BY SIZE
                  INTO WS-FILE-ERROR-TEXT
                  WITH POINTER WS-MISSING-PTR
              MOVE "Y" TO WS-MISSING-LIST-FLAG.

          IF WS-COL-CURRENCY-IDX = ZERO
              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT
              STRING " CURRENCY" DELIMITED BY SIZE
                  INTO WS-FILE-ERROR-TEXT
                  WITH POINTER WS-MISSING-PTR
              MOVE "Y" TO WS-MISSING-LIST-FLAG.

          IF WS-COL-PRICE-IDX = ZERO
              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT
              STRING " PRICE" DELIMITED BY SIZE
                  INTO WS-FILE-ERROR-TEXT
                  WITH POINTER WS-MISSING-PTR
              MOVE "Y" TO WS-MISSING-LIST-FLAG.

      1492-EXIT.
          EXIT.

      *
      *    A comma ahead of every name but the first in the list.
      *
      1493-APPEND-MISSING-SEP.

          IF WS-MISSING-LIST-FLAG = "Y"
              STRING "," DELIMITED BY SIZE
                  INTO WS-FILE-ERROR-TEXT
                  WITH POINTER WS-MISSING-PTR.

      1493-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1800-CONTAINS-WHOLE-WORD-THRU
      *    Caller loads WS-WW-TEXT/WS-WW-TEXT-LEN (upper-cased)
      *    and WS-WW-WORD/WS-WW-WORD-LEN (also upper-cased).
      *    WS-WW-FOUND comes back "Y" only when the word sits on
      *    its own - not glued to letters on either side.
      *---------------------------------------------------------
      1800-CONTAINS-WHOLE-WORD.

          MOVE "N" TO WS-WW-FOUND.

          IF WS-WW-WORD-LEN = ZERO OR WS-WW-TEXT-LEN = ZERO
              GO TO 1800-EXIT.

          IF WS-WW-WORD-LEN > WS-WW-TEXT-LEN
              GO TO 1800-EXIT.

          COMPUTE WS-WW-LAST-POS =
              WS-WW-TEXT-LEN - WS-WW-WORD-LEN + 1.

          PERFORM 1810-TEST-ONE-POSITION THRU 1810-EXIT
              VARYING WS-WW-POS FROM 1 BY 1
              UNTIL WS-WW-POS > WS-WW-LAST-POS
                 OR WS-WW-IS-FOUND.

      1800-EXIT.
          EXIT.

      1810-TEST-ONE-POSITION.

          IF WS-WW-TEXT (WS-WW-POS:WS-WW-WORD-LEN)
                                  = WS-WW-WORD (1:WS-WW-WORD-LEN)
              PERFORM 1820-CHECK-WORD-BOUNDARIES THRU 1820-EXIT
              IF WS-WW-BEFORE-OK = "Y" AND WS-WW-AFTER-OK = "Y"
                  MOVE "Y" TO WS-WW-FOUND.

      1810-EXIT.
          EXIT.

      *
      *    Text arrives already folded to upper case, so any
      *    letter touching the match on either side means it is
      *    part of some longer word, not standing on its own.
      *
      1820-CHECK-WORD-BOUNDARIES.

          MOVE "Y" TO WS-WW-BEFORE-OK.
          MOVE "Y" TO WS-WW-AFTER-OK.

          IF WS-WW-POS > 1
              IF WS-WW-TEXT (WS-WW-POS - 1:1) IS WS-UPPER-CLASS
                  MOVE "N" TO WS-WW-BEFORE-OK.

          IF (WS-WW-POS + WS-WW-WORD-LEN) NOT > WS-WW-TEXT-LEN
              IF WS-WW-TEXT (WS-WW-POS + WS-WW-WORD-LEN:1)
                                                IS WS-UPPER-CLASS
                  MOVE "N" TO WS-WW-AFTER-OK.

      1820-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1830-CONTAINS-UPPER-LOWER-PAIR-THRU
      *    Caller loads WS-WW-TEXT/WS-WW-TEXT-LEN in the sample
      *    value's OWN case - this test is looking for the shape
      *    of a proper name, not matching against a word list.
      *---------------------------------------------------------
      1830-CONTAINS-UPPER-LOWER-PAIR.

          MOVE "N" TO WS-WW-FOUND.

          IF WS-WW-TEXT-LEN < 2
              GO TO 1830-EXIT.

          COMPUTE WS-WW-LAST-POS = WS-WW-TEXT-LEN - 1.

          PERFORM 1832-TEST-ONE-PAIR-POSITION THRU 1832-EXIT
              VARYING WS-WW-POS FROM 1 BY 1
              UNTIL WS-WW-POS > WS-WW-LAST-POS
                 OR WS-WW-IS-FOUND.

      1830-EXIT.
          EXIT.

      1832-TEST-ONE-PAIR-POSITION.

          IF WS-WW-TEXT (WS-WW-POS:1) IS WS-UPPER-CLASS
              IF WS-WW-TEXT (WS-WW-POS + 1:1) IS WS-LOWER-CLASS
                  MOVE "Y" TO WS-WW-FOUND.

      1832-EXIT.
          EXIT.
