      *
      *    PLMSTR.CBL
      *    MASTER-STORE / DEDUP MERGE - primes the in-memory key
      *    table from INVMSTR and the control file at the top of
      *    the run, tests one standardized row's business key
      *    against every entry already known (this run's own
      *    inserts included), and either counts the row skipped or
      *    appends it to INVMSTR with the next serial id.  Also
      *    rolls up the per-file notification lines the summary
      *    report prints.
      *
      *---------------------------------------------------------
      *    5000-LOAD-MASTER-TABLE-THRU
      *    Called once, from 0100-INITIALIZE, before the manifest
      *    is read.  Leaves MASTER-FILE open EXTEND for the rest
      *    of the run - every 5220 insert below writes straight
      *    through it.
      *---------------------------------------------------------
      5000-LOAD-MASTER-TABLE-THRU.

          PERFORM 5005-STAMP-PROCESS-DATE THRU 5005-EXIT.
          PERFORM 5010-READ-CONTROL-FILE THRU 5010-EXIT.

          MOVE ZERO TO WS-MST-ENTRY-COUNT.
          MOVE "N" TO WS-MST-AT-EOF.
          OPEN INPUT MASTER-FILE.

          PERFORM 5020-READ-ONE-MASTER-RECORD THRU 5020-EXIT
              UNTIL WS-AT-EOF-OF-MASTER
                 OR WS-MST-ENTRY-COUNT NOT LESS
                                          WS-MST-MAX-ENTRIES.

          CLOSE MASTER-FILE.
          OPEN EXTEND MASTER-FILE.

      5000-EXIT.
          EXIT.

      *
      *    One stamp for the whole run - every record any feed
      *    file inserts today carries the same processing time,
      *    same as this shop's other batch jobs stamp a run's
      *    output with the moment the job started, not the moment
      *    each individual record happened to be written.
      *
      5005-STAMP-PROCESS-DATE.

          ACCEPT WS-SDT-DATE-8 FROM DATE YYYYMMDD.
          ACCEPT WS-SDT-TIME-8 FROM TIME.

          MOVE WS-SDT-CCYY TO WS-PDS-CCYY.
          MOVE WS-SDT-MM   TO WS-PDS-MM.
          MOVE WS-SDT-DD   TO WS-PDS-DD.
          MOVE WS-SDT-HH   TO WS-PDS-HH.
          MOVE WS-SDT-MI   TO WS-PDS-MI.
          MOVE WS-SDT-SS   TO WS-PDS-SS.
          MOVE "-" TO WS-PDS-DASH-1  WS-PDS-DASH-2.
          MOVE SPACE TO WS-PDS-SPACE.
          MOVE ":" TO WS-PDS-COLON-1 WS-PDS-COLON-2.

      5005-EXIT.
          EXIT.

      *
      *    CTLINV carries one record, key value 1, holding the
      *    last serial id this store ever handed out.  First run
      *    on a brand new store finds no such record and starts
      *    the store at seq id 1, same as CONTROL-RECORD does for
      *    this shop's voucher-number file.
      *
      5010-READ-CONTROL-FILE.

          OPEN I-O CTLINV-FILE.
          MOVE 1 TO CTL-KEY.

          READ CTLINV-FILE
              INVALID KEY
                  PERFORM 5012-CREATE-CONTROL-RECORD
                                                  THRU 5012-EXIT.

          MOVE CTL-LAST-SEQ-ID TO WS-LAST-SEQ-ID.
          COMPUTE WS-NEXT-SEQ-ID = WS-LAST-SEQ-ID + 1.

      5010-EXIT.
          EXIT.

      5012-CREATE-CONTROL-RECORD.

          MOVE SPACES TO CTLINV-RECORD.
          MOVE 1 TO CTL-KEY.
          MOVE ZERO TO CTL-LAST-SEQ-ID.
          WRITE CTLINV-RECORD.

      5012-EXIT.
          EXIT.

      5020-READ-ONE-MASTER-RECORD.

          READ MASTER-FILE
              AT END
                  MOVE "Y" TO WS-MST-AT-EOF.

          IF NOT WS-AT-EOF-OF-MASTER
              ADD 1 TO WS-MST-ENTRY-COUNT
              SET WS-MST-IX TO WS-MST-ENTRY-COUNT
              PERFORM 5022-COPY-RECORD-TO-TABLE THRU 5022-EXIT.

      5020-EXIT.
          EXIT.

      5022-COPY-RECORD-TO-TABLE.

          MOVE MST-FULL-NAME  TO TBL-FULL-NAME (WS-MST-IX).
          MOVE MST-SHORT-NAME TO TBL-SHORT-NAME (WS-MST-IX).
          MOVE MST-CURRENCY   TO TBL-CURRENCY (WS-MST-IX).
          MOVE MST-PRICE      TO TBL-PRICE (WS-MST-IX).

      5022-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    5200-MERGE-INTO-MASTER-THRU
      *    Caller has STANDARDIZED-RECORD built for one kept row
      *    (4000-STANDARDIZE-ONE-ROW-THRU already ran) and
      *    WS-INVOICE-FILE-NAME set to the feed it came from.
      *---------------------------------------------------------
      5200-MERGE-INTO-MASTER-THRU.

          PERFORM 5210-LOOKUP-MASTER-KEY THRU 5210-EXIT.

          IF WS-MST-KEY-IS-DUPLICATE
              ADD 1 TO WS-FILE-SKIPPED-COUNT
          ELSE
              PERFORM 5220-INSERT-MASTER-RECORD THRU 5220-EXIT
              ADD 1 TO WS-FILE-INSERTED-COUNT.

      5200-EXIT.
          EXIT.

      *
      *    The business key is the same four fields end to end -
      *    full name, short name, currency, price - whether the
      *    match comes from a prior run's INVMSTR or from a row
      *    this very run already inserted a moment ago.
      *
      5210-LOOKUP-MASTER-KEY.

          MOVE "N" TO WS-MST-KEY-FOUND.

          IF WS-MST-ENTRY-COUNT > ZERO
              PERFORM 5212-TEST-ONE-ENTRY THRU 5212-EXIT
                  VARYING WS-MST-IX FROM 1 BY 1
                  UNTIL WS-MST-IX > WS-MST-ENTRY-COUNT
                     OR WS-MST-KEY-IS-DUPLICATE.

      5210-EXIT.
          EXIT.

      5212-TEST-ONE-ENTRY.

          IF TBL-FULL-NAME (WS-MST-IX)  = STD-FULL-NAME
                          AND TBL-SHORT-NAME (WS-MST-IX)
                                              = STD-SHORT-NAME
                          AND TBL-CURRENCY (WS-MST-IX)
                                              = STD-CURRENCY
                          AND TBL-PRICE (WS-MST-IX) = STD-PRICE
              MOVE "Y" TO WS-MST-KEY-FOUND.

      5212-EXIT.
          EXIT.

      5220-INSERT-MASTER-RECORD.

          MOVE SPACES TO MASTER-RECORD.
          MOVE WS-NEXT-SEQ-ID TO MST-SEQ-ID.
          MOVE STD-FULL-NAME TO MST-FULL-NAME.
          MOVE STD-SHORT-NAME TO MST-SHORT-NAME.
          MOVE STD-CURRENCY TO MST-CURRENCY.
          MOVE STD-PRICE TO MST-PRICE.
          MOVE WS-INVOICE-FILE-NAME TO MST-FILE-NAME.
          MOVE WS-PROC-DATE-STAMP TO MST-PROC-DATE.

          WRITE MASTER-RECORD.

          PERFORM 5224-ADD-TO-KEY-TABLE THRU 5224-EXIT.

          ADD 1 TO WS-NEXT-SEQ-ID.

      5220-EXIT.
          EXIT.

      *
      *    The row just written has to be visible to the very next
      *    lookup, in this file or the next one on the manifest -
      *    growing the same table 5210 already searches is how a
      *    within-run duplicate is caught at all.
      *
      5224-ADD-TO-KEY-TABLE.

          IF WS-MST-ENTRY-COUNT < WS-MST-MAX-ENTRIES
              ADD 1 TO WS-MST-ENTRY-COUNT
              SET WS-MST-IX TO WS-MST-ENTRY-COUNT
              MOVE STD-FULL-NAME  TO TBL-FULL-NAME (WS-MST-IX)
              MOVE STD-SHORT-NAME TO TBL-SHORT-NAME (WS-MST-IX)
              MOVE STD-CURRENCY   TO TBL-CURRENCY (WS-MST-IX)
              MOVE STD-PRICE      TO TBL-PRICE (WS-MST-IX).

      5224-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    5900-CLOSE-MASTER-STORE-THRU
      *    Run-end cleanup - the control file gets the new high-
      *    water mark and both files close.  Called once, from
      *    the main driver's last paragraph.
      *---------------------------------------------------------
      5900-CLOSE-MASTER-STORE-THRU.

          MOVE 1 TO CTL-KEY.
          COMPUTE CTL-LAST-SEQ-ID = WS-NEXT-SEQ-ID - 1.
          REWRITE CTLINV-RECORD.

          CLOSE CTLINV-FILE.
          CLOSE MASTER-FILE.

      5900-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    5300 series - one notification line per file, added to
      *    WS-NOTE-TABLE in the order this shop's summary report
      *    expects to print them: any parse/validation failure
      *    first, then the skipped-duplicates warning, then the
      *    all-duplicates information line.
      *---------------------------------------------------------
      5300-ROLL-FILE-NOTIFICATIONS-THRU.

          IF WS-FILE-HAS-ERROR
              PERFORM 5310-ADD-ERROR-NOTE THRU 5310-EXIT
              GO TO 5300-EXIT.

          IF WS-FILE-INSERTED-COUNT = ZERO
                          AND WS-FILE-READ-COUNT > ZERO
              PERFORM 5330-ADD-ALL-DUP-NOTE THRU 5330-EXIT
          ELSE
              IF WS-FILE-SKIPPED-COUNT > ZERO
                  PERFORM 5320-ADD-SKIPPED-NOTE THRU 5320-EXIT.

      5300-EXIT.
          EXIT.

      5310-ADD-ERROR-NOTE.

          IF WS-NOTE-COUNT < WS-MAX-NOTES
              ADD 1 TO WS-NOTE-COUNT
              SET WS-NOTE-IX TO WS-NOTE-COUNT
              MOVE "ERROR"          TO NOTE-LEVEL (WS-NOTE-IX)
              MOVE WS-INVOICE-FILE-NAME
                                    TO NOTE-FILE (WS-NOTE-IX)
              MOVE WS-FILE-ERROR-TEXT
                                    TO NOTE-TEXT (WS-NOTE-IX).

      5310-EXIT.
          EXIT.

      *
      *    "<n> records were skipped due to being duplicates.
      *    <m> new records were added." - the shop's own wording,
      *    built with two numeric-edited fields rather than a
      *    STRING of literals and a de-editted count, since a
      *    zoned count edits itself with a straight MOVE.
      *
      5320-ADD-SKIPPED-NOTE.

          MOVE WS-FILE-SKIPPED-COUNT TO WS-NOTE-NUM-EDIT.
          PERFORM 5322-EXTRACT-DIGITS THRU 5322-EXIT.
          MOVE WS-NOTE-NUM-TEXT TO WS-NOTE-TEXT-1.

          MOVE WS-FILE-INSERTED-COUNT TO WS-NOTE-NUM-EDIT.
          PERFORM 5322-EXTRACT-DIGITS THRU 5322-EXIT.
          MOVE WS-NOTE-NUM-TEXT TO WS-NOTE-TEXT-2.

          IF WS-NOTE-COUNT < WS-MAX-NOTES
              ADD 1 TO WS-NOTE-COUNT
              SET WS-NOTE-IX TO WS-NOTE-COUNT
              MOVE "WARNING"        TO NOTE-LEVEL (WS-NOTE-IX)
              MOVE WS-INVOICE-FILE-NAME
                                    TO NOTE-FILE (WS-NOTE-IX)
              STRING WS-NOTE-TEXT-1 DELIMITED BY SPACE
                     " records were skipped due to being"
                                    DELIMITED BY SIZE
                     " duplicates. " DELIMITED BY SIZE
                     WS-NOTE-TEXT-2 DELIMITED BY SPACE
                     " new records were added."
                                    DELIMITED BY SIZE
                  INTO NOTE-TEXT (WS-NOTE-IX).

      5320-EXIT.
          EXIT.

      *
      *    Skips past whatever leading spaces WS-NOTE-NUM-EDIT's
      *    zero suppression left, then takes the digits from there
      *    to the end of the field - the shop's plain hand-rolled
      *    stand-in for a TRIM function this compiler never had.
      *
      5322-EXTRACT-DIGITS.

          MOVE 1 TO WS-NOTE-NUM-START.

          PERFORM 5323-SKIP-ONE-LEADING-SPACE THRU 5323-EXIT
              UNTIL WS-NOTE-NUM-START > 5
                 OR WS-NOTE-NUM-EDIT (WS-NOTE-NUM-START:1)
                                                    NOT = SPACE.

          MOVE SPACES TO WS-NOTE-NUM-TEXT.

          IF WS-NOTE-NUM-START NOT > 5
              COMPUTE WS-NOTE-NUM-LEN = 6 - WS-NOTE-NUM-START
              MOVE WS-NOTE-NUM-EDIT
                      (WS-NOTE-NUM-START:WS-NOTE-NUM-LEN)
                                        TO WS-NOTE-NUM-TEXT.

      5322-EXIT.
          EXIT.

      5323-SKIP-ONE-LEADING-SPACE.

          ADD 1 TO WS-NOTE-NUM-START.

      5323-EXIT.
          EXIT.

      5330-ADD-ALL-DUP-NOTE.

          IF WS-NOTE-COUNT < WS-MAX-NOTES
              ADD 1 TO WS-NOTE-COUNT
              SET WS-NOTE-IX TO WS-NOTE-COUNT
              MOVE "INFO"           TO NOTE-LEVEL (WS-NOTE-IX)
              MOVE WS-INVOICE-FILE-NAME
                                    TO NOTE-FILE (WS-NOTE-IX)
              STRING "All records were found to be duplicates."
                                    DELIMITED BY SIZE
                     " No new records added."
                                    DELIMITED BY SIZE
                  INTO NOTE-TEXT (WS-NOTE-IX).

      5330-EXIT.
          EXIT.
