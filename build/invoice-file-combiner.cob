      *
      *    invoice-file-combiner
      *    Reads the run's manifest of vendor invoice files one
      *    name at a time, parses and standardizes each one and
      *    merges its rows into the master store, then writes the
      *    combined output data set and the run's summary report.
      *    This is the shop's replacement for a clerk keying every
      *    vendor's invoice list into the ledger by hand.
      *
      *---------------------------------------------------------
      *    CHANGE LOG
      *
      *    DATE       BY   TICKET   DESCRIPTION
      *    ---------- ---- -------- ------------------------------
      *    1987-03-16  RVM  RQ0071  Original write-up.  One file{{TAG:RQ0071}}
      *                             in, one master store out.
      *    1987-05-04  RVM  RQ0079  Added the manifest so a run{{TAG:RQ0079}}
      *                             can chew through more than
      *                             one vendor file a night.
      *    1988-01-11  DKS  RQ0104  Combined output data set added{{TAG:RQ0104}}
      *                             for downstream A/P feed.
      *    1988-09-27  RVM  RQ0132  Duplicate suppression moved to{{TAG:RQ0132}}
      *                             the shared master-store table
      *                             instead of a per-file sort.
      *    1989-06-02  DKS  RQ0151  Short-name generation moved to{{TAG:RQ0151}}
      *                             its own paragraph library.
      *    1990-02-19  RVM  RQ0177  Summary report heading/detail{{TAG:RQ0177}}
      *                             layout redone to match the
      *                             printer spacing chart.
      *    1990-11-08  JAT  RQ0198  Currency-symbol detect added{{TAG:RQ0198}}
      *                             to column detection.
      *    1991-04-30  RVM  RQ0208  Empty-file and headers-only{{TAG:RQ0208}}
      *                             conditions now raise a plain
      *                             English reason on the summary
      *                             report instead of a truncated
      *                             file-status code.
      *    1992-08-14  DKS  RQ0231  Notification log introduced -{{TAG:RQ0231}}
      *                             ERROR / WARNING / INFO lines
      *                             carried through to the report.
      *    1993-03-22  JAT  RQ0249  Skipped-duplicate count now{{TAG:RQ0249}}
      *                             rolled per file, not per run.
      *    1994-10-05  RVM  RQ0266  Control file added for the{{TAG:RQ0266}}
      *                             serial id high-water mark so
      *                             a restart never repeats a
      *                             number already given out.
      *    1995-07-19  DKS  RQ0281  Page break and heading logic{{TAG:RQ0281}}
      *                             pulled out into PLPRINT.CBL
      *                             for reuse by the listing job.
      *    1996-12-02  JAT  RQ0299  All-duplicates and skipped{{TAG:RQ0299}}
      *                             notifications made mutually
      *                             exclusive per file - a file of
      *                             nothing but repeats no longer
      *                             prints both lines.
      *    1998-11-30  RVM  RQ0318  Y2K REVIEW - the date stamp{{TAG:RQ0318}}
      *                             has a 4-digit century; control
      *                             file's serial id is not date
      *                             based.  No change needed.
      *    1999-02-08  RVM  RQ0318  Y2K sign-off filed with DP{{TAG:RQ0318}}
      *                             Standards.
      *    2001-06-14  DKS  RQ0344  Combined-record build now{{TAG:RQ0344}}
      *                             trims embedded-space company
      *                             names correctly - STRING
      *                             DELIMITED BY SPACE was cutting
      *                             "Acme Corp" down to "Acme".
      *    2004-09-23  JAT  RQ0367  Manifest file name widened to{{TAG:RQ0367}}
      *                             match the vendor file-naming
      *                             convention change.
      *
      IDENTIFICATION DIVISION.
      PROGRAM-ID.    invoice-file-combiner.
      AUTHOR.        R. V. MARTIN.
      INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE.
      DATE-WRITTEN.  MARCH 1987.
      DATE-COMPILED.
      SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.

      ENVIRONMENT DIVISION.

      CONFIGURATION SECTION.

      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM
          CLASS WS-DIGIT-CLASS  IS "0" THRU "9"
          CLASS WS-UPPER-CLASS  IS "A" THRU "Z"
          CLASS WS-LOWER-CLASS  IS "a" THRU "z".

      INPUT-OUTPUT SECTION.

      FILE-CONTROL.
          COPY "SLINVCE.CBL".
          COPY "SLMSTR.CBL".
          COPY "CTLINV.CBL".
          COPY "SLCMBRPT.CBL".

      DATA DIVISION.

      FILE SECTION.
          COPY "FDINVCE.CBL".
          COPY "FDMSTR.CBL".
          COPY "CTLINVFD.CBL".
          COPY "FDCMBRPT.CBL".

      WORKING-STORAGE SECTION.
          COPY "WSSTD01.CBL".
          COPY "WSMST01.CBL".
          COPY "WSDATE2.CBL".
          COPY "WSPRT01.CBL".

      *---------------------------------------------------------
      *    Fields local to this driver - the manifest EOF switch,
      *    the combined-record trim scratch and the three report
      *    line layouts, declared right here the way this shop's
      *    own report programs keep their TITLE and DETAIL lines
      *    in the program itself rather than in a shared copybook.
      *---------------------------------------------------------
          01  WS-MANIFEST-AT-EOF            PIC X(01).
              88  WS-AT-EOF-OF-MANIFEST     VALUE "Y".

          01  WS-COMB-TRIM-SRC              PIC X(60).
          01  WS-COMB-TRIM-LEN              PIC 9(02) COMP.
          01  WS-COMB-NAME-LEN              PIC 9(02) COMP.
          01  WS-COMB-SHORT-LEN             PIC 9(02) COMP.
          01  WS-COMB-CCY-LEN               PIC 9(02) COMP.

          01  WS-COMB-PRICE-EDIT            PIC -(9)9.99.
          01  WS-COMB-PRICE-TEXT            PIC X(13).
          01  WS-COMB-PRICE-START           PIC 9(02) COMP.
          01  WS-COMB-PRICE-LEN             PIC 9(02) COMP.

          01  WS-COMB-NOTE-SUB              PIC 9(03) COMP.

      *---------------------------------------------------------
      *    Per-file detail line - file name, four counts and the
      *    OK/ERROR status, spaced out on the printer chart at
      *    132 columns like every other report this shop runs.
      *---------------------------------------------------------
          01  WS-RPT-DETAIL-FILE.
              05  FILLER                    PIC X(02).
              05  RD-FILE-NAME              PIC X(40).
              05  FILLER                    PIC X(02).
              05  RD-READ-COUNT             PIC ZZZZ9.
              05  FILLER                    PIC X(02).
              05  RD-STD-COUNT              PIC ZZZZ9.
              05  FILLER                    PIC X(02).
              05  RD-INSERTED-COUNT         PIC ZZZZ9.
              05  FILLER                    PIC X(02).
              05  RD-SKIPPED-COUNT          PIC ZZZZ9.
              05  FILLER                    PIC X(02).
              05  RD-STATUS                 PIC X(05).
              05  FILLER                    PIC X(55).

      *---------------------------------------------------------
      *    Notification line - level, file name and message text,
      *    printed in the order 5300-ROLL-FILE-NOTIFICATIONS-THRU
      *    added them to WS-NOTE-TABLE.
      *---------------------------------------------------------
          01  WS-RPT-NOTE-LINE.
              05  FILLER                    PIC X(02).
              05  RN-LEVEL                  PIC X(07).
              05  FILLER                    PIC X(02).
              05  RN-FILE-NAME              PIC X(40).
              05  FILLER                    PIC X(02).
              05  RN-TEXT                   PIC X(79).

      *---------------------------------------------------------
      *    Totals line - one label, one edited count, printed
      *    five times at the very end of the run.
      *---------------------------------------------------------
          01  WS-RPT-TOTALS-LINE.
              05  RT-LABEL                  PIC X(40).
              05  FILLER                    PIC X(02).
              05  RT-VALUE                  PIC ZZZ,ZZ9.
              05  FILLER                    PIC X(83).

      PROCEDURE DIVISION.

      *---------------------------------------------------------
      *    0000-MAIN-DRIVER
      *    One manifest line, one feed file - same shape as this
      *    shop's other batch drivers, priming read up front and
      *    a straight PERFORM UNTIL for the body of the run.
      *---------------------------------------------------------
      0000-MAIN-DRIVER.

          PERFORM 0100-INITIALIZE THRU 0100-EXIT.

          PERFORM 1000-PROCESS-ONE-FILE THRU 1000-EXIT
              UNTIL WS-AT-EOF-OF-MANIFEST.

          PERFORM 9000-PRINT-SUMMARY-REPORT THRU 9000-EXIT.
          PERFORM 9900-TERMINATE THRU 9900-EXIT.

          STOP RUN.

      *---------------------------------------------------------
      *    0100-INITIALIZE
      *    Opens the manifest and both output data sets, primes
      *    the master-store table and the summary report's title
      *    and heading lines, prints page one, then reads the
      *    first manifest line.
      *---------------------------------------------------------
      0100-INITIALIZE.

          OPEN INPUT MANIFEST-FILE.
          OPEN OUTPUT COMBINED-FILE.
          OPEN OUTPUT PRINTER-FILE.

          MOVE "N" TO WS-MANIFEST-AT-EOF.

          MOVE ZERO TO WS-TOTAL-FILES-SUBMITTED
                       WS-TOTAL-FILES-PROCESSED
                       WS-TOTAL-COMBINED-COUNT
                       WS-TOTAL-INSERTED-COUNT
                       WS-TOTAL-SKIPPED-COUNT
                       WS-NOTE-COUNT.

          PERFORM 5000-LOAD-MASTER-TABLE-THRU THRU 5000-EXIT.

          MOVE SPACES TO WS-RPT-TITLE-TEXT.
          STRING "INVOICE FILE COMBINER - PROCESSING SUMMARY  "
                                    DELIMITED BY SIZE
                 "RUN DATE: " DELIMITED BY SIZE
                 WS-PROC-DATE-STAMP DELIMITED BY SIZE
              INTO WS-RPT-TITLE-TEXT.

          MOVE SPACES TO WS-RPT-HEADING-LINE-1.
          STRING "  FILE NAME" DELIMITED BY SIZE
                 "                                     READ"
                                    DELIMITED BY SIZE
                 "   STD  INSRT  SKIP STATUS"
                                    DELIMITED BY SIZE
              INTO WS-RPT-HEADING-LINE-1.

          MOVE ALL "-" TO WS-RPT-HEADING-LINE-2.

          PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.

          PERFORM 0110-READ-ONE-MANIFEST-LINE THRU 0110-EXIT.

      0100-EXIT.
          EXIT.

      0110-READ-ONE-MANIFEST-LINE.

          READ MANIFEST-FILE
              AT END
                  MOVE "Y" TO WS-MANIFEST-AT-EOF.

      0110-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1000-PROCESS-ONE-FILE
      *    Parses, detects columns for, standardizes and merges
      *    every kept row of the feed file named on the current
      *    manifest line, prints its detail line, then reads
      *    ahead to the next manifest line.
      *---------------------------------------------------------
      1000-PROCESS-ONE-FILE.

          ADD 1 TO WS-TOTAL-FILES-SUBMITTED.

          MOVE MANIFEST-FILE-NAME TO WS-INVOICE-FILE-NAME.

          MOVE ZERO TO WS-FILE-READ-COUNT
                       WS-FILE-STD-COUNT
                       WS-FILE-INSERTED-COUNT
                       WS-FILE-SKIPPED-COUNT.

          PERFORM 1100-PARSE-ONE-FILE-THRU THRU 1100-EXIT.

          IF NOT WS-FILE-HAS-ERROR
              PERFORM 1300-DETECT-COLUMNS THRU 1300-EXIT.

          IF NOT WS-FILE-HAS-ERROR
              MOVE WS-DATA-ROW-COUNT TO WS-FILE-READ-COUNT
              PERFORM 1170-STANDARDIZE-FILE-ROWS
                                        THRU 1170-EXIT.

          PERFORM 5300-ROLL-FILE-NOTIFICATIONS-THRU
                                                  THRU 5300-EXIT.

          ADD WS-FILE-STD-COUNT      TO WS-TOTAL-COMBINED-COUNT.
          ADD WS-FILE-INSERTED-COUNT TO WS-TOTAL-INSERTED-COUNT.
          ADD WS-FILE-SKIPPED-COUNT  TO WS-TOTAL-SKIPPED-COUNT.

          IF WS-FILE-INSERTED-COUNT > ZERO
              ADD 1 TO WS-TOTAL-FILES-PROCESSED.

          IF WS-FILE-HAS-ERROR
              MOVE "ERROR" TO WS-FILE-STATUS-TEXT
          ELSE
              MOVE "OK"    TO WS-FILE-STATUS-TEXT.

          PERFORM 1180-PRINT-FILE-DETAIL-LINE THRU 1180-EXIT.

          PERFORM 0110-READ-ONE-MANIFEST-LINE THRU 0110-EXIT.

      1000-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1170-STANDARDIZE-FILE-ROWS
      *    Drives PLPARSE.CBL's row table one row at a time -
      *    header rows already flagged by 1160-DROP-HEADER-ROWS
      *    are skipped here rather than standardized.
      *---------------------------------------------------------
      1170-STANDARDIZE-FILE-ROWS.

          PERFORM 1172-STANDARDIZE-ONE-ROW THRU 1172-EXIT
              VARYING WS-ROW-IX FROM 1 BY 1
              UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT.

      1170-EXIT.
          EXIT.

      1172-STANDARDIZE-ONE-ROW.

          IF NOT WS-ROW-WAS-HEADER (WS-ROW-IX)
              PERFORM 1164-LOAD-RAW-FIELDS-FROM-ROW THRU 1164-EXIT
              PERFORM 4000-STANDARDIZE-ONE-ROW-THRU THRU 4000-EXIT
              ADD 1 TO WS-FILE-STD-COUNT
              PERFORM 1176-WRITE-COMBINED-RECORD THRU 1176-EXIT
              PERFORM 5200-MERGE-INTO-MASTER-THRU THRU 5200-EXIT.

      1172-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1176-WRITE-COMBINED-RECORD
      *    Builds the semicolon-delimited combined-output line.
      *    Every text field is trimmed to its real length first -
      *    STRING ... DELIMITED BY SPACE cannot be used here since
      *    a full company name legitimately holds embedded spaces
      *    (see RQ0344 above).{{TAG:RQ0344}}
      *---------------------------------------------------------
      1176-WRITE-COMBINED-RECORD.

          MOVE SPACES TO WS-COMB-TRIM-SRC.
          MOVE STD-FULL-NAME TO WS-COMB-TRIM-SRC.
          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.
          MOVE WS-COMB-TRIM-LEN TO WS-COMB-NAME-LEN.

          MOVE SPACES TO WS-COMB-TRIM-SRC.
          MOVE STD-SHORT-NAME TO WS-COMB-TRIM-SRC.
          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.
          MOVE WS-COMB-TRIM-LEN TO WS-COMB-SHORT-LEN.

          MOVE SPACES TO WS-COMB-TRIM-SRC.
          MOVE STD-CURRENCY TO WS-COMB-TRIM-SRC.
          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.
          MOVE WS-COMB-TRIM-LEN TO WS-COMB-CCY-LEN.

          PERFORM 1178-BUILD-PRICE-TEXT THRU 1178-EXIT.

          MOVE SPACES TO COMBINED-RECORD.
          STRING STD-FULL-NAME (1:WS-COMB-NAME-LEN)
                                    DELIMITED BY SIZE
                 ";" DELIMITED BY SIZE
                 STD-SHORT-NAME (1:WS-COMB-SHORT-LEN)
                                    DELIMITED BY SIZE
                 ";" DELIMITED BY SIZE
                 STD-CURRENCY (1:WS-COMB-CCY-LEN)
                                    DELIMITED BY SIZE
                 ";" DELIMITED BY SIZE
                 WS-COMB-PRICE-TEXT
                     (WS-COMB-PRICE-START:WS-COMB-PRICE-LEN)
                                    DELIMITED BY SIZE
              INTO COMBINED-RECORD.

          WRITE COMBINED-RECORD.

      1176-EXIT.
          EXIT.

      *
      *    Backward scan from the end of a 60-byte field to the
      *    last non-blank character - the same trick 4033 in
      *    PLSTD.CBL uses to size a generated short name, reused
      *    here so a trailing-space trim never eats an embedded
      *    space in the middle of the value.
      *
      1177-COMPUTE-TRIM-LENGTH.

          MOVE 60 TO WS-COMB-TRIM-LEN.

          PERFORM 1177B-BACK-UP-TRIM-LENGTH THRU 1177B-EXIT
              UNTIL WS-COMB-TRIM-LEN = ZERO
                 OR WS-COMB-TRIM-SRC (WS-COMB-TRIM-LEN:1)
                                                    NOT = SPACE.

      1177-EXIT.
          EXIT.

      1177B-BACK-UP-TRIM-LENGTH.

          SUBTRACT 1 FROM WS-COMB-TRIM-LEN.

      1177B-EXIT.
          EXIT.

      *
      *    STD-PRICE edits into a floating-minus-sign field, then
      *    the leading spaces the edit picture leaves are skipped
      *    the same way 5322-EXTRACT-DIGITS in PLMSTR.CBL skips
      *    them for the notification text.
      *
      1178-BUILD-PRICE-TEXT.

          MOVE STD-PRICE TO WS-COMB-PRICE-EDIT.
          MOVE WS-COMB-PRICE-EDIT TO WS-COMB-PRICE-TEXT.
          MOVE 1 TO WS-COMB-PRICE-START.

          PERFORM 1178B-SKIP-ONE-PRICE-SPACE THRU 1178B-EXIT
              UNTIL WS-COMB-PRICE-START > 13
                 OR WS-COMB-PRICE-TEXT (WS-COMB-PRICE-START:1)
                                                    NOT = SPACE.

          COMPUTE WS-COMB-PRICE-LEN =
                          14 - WS-COMB-PRICE-START.

      1178-EXIT.
          EXIT.

      1178B-SKIP-ONE-PRICE-SPACE.

          ADD 1 TO WS-COMB-PRICE-START.

      1178B-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1180-PRINT-FILE-DETAIL-LINE
      *    One line per feed file, printed as each file finishes
      *    rather than held back to the end of the run.
      *---------------------------------------------------------
      1180-PRINT-FILE-DETAIL-LINE.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.

          MOVE SPACES TO WS-RPT-DETAIL-FILE.
          MOVE WS-INVOICE-FILE-NAME TO RD-FILE-NAME.
          MOVE WS-FILE-READ-COUNT     TO RD-READ-COUNT.
          MOVE WS-FILE-STD-COUNT      TO RD-STD-COUNT.
          MOVE WS-FILE-INSERTED-COUNT TO RD-INSERTED-COUNT.
          MOVE WS-FILE-SKIPPED-COUNT  TO RD-SKIPPED-COUNT.
          MOVE WS-FILE-STATUS-TEXT    TO RD-STATUS.

          MOVE WS-RPT-DETAIL-FILE TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.

          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

      1180-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    9000-PRINT-SUMMARY-REPORT
      *    Every notification collected across the run, in the
      *    order collected, then the five run totals.
      *---------------------------------------------------------
      9000-PRINT-SUMMARY-REPORT.

          IF WS-NOTE-COUNT > ZERO
              PERFORM 9010-PRINT-ONE-NOTE THRU 9010-EXIT
                  VARYING WS-COMB-NOTE-SUB FROM 1 BY 1
                  UNTIL WS-COMB-NOTE-SUB > WS-NOTE-COUNT.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.
          MOVE SPACES TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.
          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

          MOVE SPACES TO WS-RPT-TOTALS-LINE.
          MOVE "FILES SUBMITTED" TO RT-LABEL.
          MOVE WS-TOTAL-FILES-SUBMITTED TO RT-VALUE.
          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.

          MOVE SPACES TO WS-RPT-TOTALS-LINE.
          MOVE "FILES SUCCESSFULLY PROCESSED" TO RT-LABEL.
          MOVE WS-TOTAL-FILES-PROCESSED TO RT-VALUE.
          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.

          MOVE SPACES TO WS-RPT-TOTALS-LINE.
          MOVE "RECORDS IN COMBINED OUTPUT" TO RT-LABEL.
          MOVE WS-TOTAL-COMBINED-COUNT TO RT-VALUE.
          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.

          MOVE SPACES TO WS-RPT-TOTALS-LINE.
          MOVE "RECORDS INSERTED TO MASTER STORE" TO RT-LABEL.
          MOVE WS-TOTAL-INSERTED-COUNT TO RT-VALUE.
          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.

          MOVE SPACES TO WS-RPT-TOTALS-LINE.
          MOVE "RECORDS SKIPPED AS DUPLICATES" TO RT-LABEL.
          MOVE WS-TOTAL-SKIPPED-COUNT TO RT-VALUE.
          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.

      9000-EXIT.
          EXIT.

      9010-PRINT-ONE-NOTE.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.

          MOVE SPACES TO WS-RPT-NOTE-LINE.
          MOVE NOTE-LEVEL (WS-COMB-NOTE-SUB) TO RN-LEVEL.
          MOVE NOTE-FILE  (WS-COMB-NOTE-SUB) TO RN-FILE-NAME.
          MOVE NOTE-TEXT  (WS-COMB-NOTE-SUB) TO RN-TEXT.

          MOVE WS-RPT-NOTE-LINE TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.

          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

      9010-EXIT.
          EXIT.

      9020-PRINT-ONE-TOTAL.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.

          MOVE WS-RPT-TOTALS-LINE TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.

          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

      9020-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    9900-TERMINATE
      *    Ejects the report's last page, posts the new high-
      *    water mark to the control file and closes everything.
      *---------------------------------------------------------
      9900-TERMINATE.

          PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT.

          PERFORM 5900-CLOSE-MASTER-STORE-THRU THRU 5900-EXIT.

          CLOSE MANIFEST-FILE.
          CLOSE COMBINED-FILE.
          CLOSE PRINTER-FILE.

      9900-EXIT.
          EXIT.

          COPY "PLPARSE.CBL".
          COPY "PLHDRDET.CBL".
          COPY "PLCOLDET.CBL".
          COPY "PLNUM.CBL".
          COPY "PLSTD.CBL".
          COPY "PLMSTR.CBL".
          COPY "PLPRINT.CBL".
