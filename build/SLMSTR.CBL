      *
      *    SLMSTR.CBL
      *    FILE-CONTROL entry for the invoice master store.  The
      *    store is a plain sequential file - it is read once at
      *    the top of the run to prime the duplicate-key table in
      *    WSMST01.CBL, then re-opened EXTEND to append whatever
      *    new records this run inserts.  See PLMSTR.CBL.
      *
          SELECT MASTER-FILE ASSIGN TO "INVMSTR"
              ORGANIZATION IS SEQUENTIAL.
