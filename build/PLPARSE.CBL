      *
      *    PLPARSE.CBL
      *    FILE-PARSER for one submitted invoice file - detects
      *    the delimiter, splits the column-name line and every
      *    data line into cells, and flags an empty file.  1000-
      *    PROCESS-ONE-FILE performs 1100-PARSE-ONE-FILE-THRU with
      *    INVOICE-FILE already assigned to the feed's own name.
      *
      *---------------------------------------------------------
      *    1100-PARSE-ONE-FILE-THRU
      *---------------------------------------------------------
      1100-PARSE-ONE-FILE-THRU.

          MOVE "N" TO WS-FILE-ERROR-FLAG.
          MOVE SPACES TO WS-FILE-ERROR-TEXT.
          MOVE ZERO TO WS-DATA-ROW-COUNT.
          MOVE ZERO TO WS-KEPT-ROW-COUNT.
          MOVE ZERO TO WS-COLUMN-COUNT.

          PERFORM 1110-DETECT-DELIMITER THRU 1110-EXIT.
          PERFORM 1120-LOAD-HEADER-AND-ROWS THRU 1120-EXIT.

          IF NOT WS-FILE-HAS-ERROR
              PERFORM 1150-CHECK-FOR-EMPTY-FILE THRU 1150-EXIT.

          IF NOT WS-FILE-HAS-ERROR
              PERFORM 1160-DROP-HEADER-ROWS THRU 1160-EXIT.

      1100-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1110 series - the candidate whose count-per-line holds
      *    steadiest across the sample wins; comma is the fallback
      *    when nothing beats it.
      *---------------------------------------------------------
      1110-DETECT-DELIMITER.

          OPEN INPUT INVOICE-FILE.
          MOVE ZERO TO WS-DELIM-LINES-SEEN.
          MOVE 9999 TO WS-DELIM-CNT (1).
          MOVE 9999 TO WS-DELIM-CNT (2).
          MOVE 9999 TO WS-DELIM-CNT (3).
          MOVE 9999 TO WS-DELIM-CNT (4).
          MOVE "N" TO WS-LINE-AT-EOF.

          PERFORM 1112-READ-ONE-SAMPLE-LINE THRU 1112-EXIT
              UNTIL WS-AT-EOF-OF-INVOICE
                 OR WS-DELIM-LINES-SEEN NOT LESS
                                        WS-DELIM-SAMPLE-LIMIT.

          CLOSE INVOICE-FILE.
          PERFORM 1116-CHOOSE-BEST-DELIMITER THRU 1116-EXIT.

      1110-EXIT.
          EXIT.

      1112-READ-ONE-SAMPLE-LINE.

          READ INVOICE-FILE
              AT END
                  MOVE "Y" TO WS-LINE-AT-EOF.

          IF NOT WS-AT-EOF-OF-INVOICE
              IF RAW-INVOICE-TEXT NOT = SPACES
                  PERFORM 1114-COUNT-DELIMS-IN-LINE THRU 1114-EXIT
                  ADD 1 TO WS-DELIM-LINES-SEEN.

      1112-EXIT.
          EXIT.

      1114-COUNT-DELIMS-IN-LINE.

          PERFORM 1115-COUNT-ONE-CANDIDATE THRU 1115-EXIT
              VARYING WS-DELIM-SUB FROM 1 BY 1
              UNTIL WS-DELIM-SUB > 4.

      1114-EXIT.
          EXIT.

      1115-COUNT-ONE-CANDIDATE.

          MOVE ZERO TO WS-DELIM-LINE-COUNT.
          INSPECT RAW-INVOICE-TEXT TALLYING WS-DELIM-LINE-COUNT
              FOR ALL WS-DELIM-CAND (WS-DELIM-SUB).

          IF WS-DELIM-LINE-COUNT < WS-DELIM-CNT (WS-DELIM-SUB)
              MOVE WS-DELIM-LINE-COUNT TO
                                   WS-DELIM-CNT (WS-DELIM-SUB).

      1115-EXIT.
          EXIT.

      1116-CHOOSE-BEST-DELIMITER.

          MOVE "," TO WS-DELIMITER.
          MOVE ZERO TO WS-DELIM-BEST-COUNT.

          IF WS-DELIM-LINES-SEEN > ZERO
              PERFORM 1117-TEST-ONE-CANDIDATE THRU 1117-EXIT
                  VARYING WS-DELIM-SUB FROM 1 BY 1
                  UNTIL WS-DELIM-SUB > 4.

      1116-EXIT.
          EXIT.

      1117-TEST-ONE-CANDIDATE.

          IF WS-DELIM-CNT (WS-DELIM-SUB) > WS-DELIM-BEST-COUNT
              MOVE WS-DELIM-CNT (WS-DELIM-SUB) TO
                                        WS-DELIM-BEST-COUNT
              MOVE WS-DELIM-CAND (WS-DELIM-SUB) TO WS-DELIMITER.

      1117-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1120 series - one real pass over the feed, header line
      *    first, then up to WS-MAX-DATA-ROWS data lines.
      *---------------------------------------------------------
      1120-LOAD-HEADER-AND-ROWS.

          OPEN INPUT INVOICE-FILE.
          MOVE "N" TO WS-LINE-AT-EOF.

          READ INVOICE-FILE
              AT END
                  MOVE "Y" TO WS-LINE-AT-EOF.

          IF WS-AT-EOF-OF-INVOICE
              CLOSE INVOICE-FILE
              GO TO 1120-EXIT.

          PERFORM 1122-SPLIT-HEADER-LINE THRU 1122-EXIT.

          PERFORM 1124-READ-ONE-DATA-LINE THRU 1124-EXIT
              UNTIL WS-AT-EOF-OF-INVOICE
                 OR WS-DATA-ROW-COUNT NOT LESS WS-MAX-DATA-ROWS.

          CLOSE INVOICE-FILE.

      1120-EXIT.
          EXIT.

      1122-SPLIT-HEADER-LINE.

          MOVE ZERO TO WS-COLUMN-COUNT.
          MOVE SPACES TO WS-COLUMN-NAMES.

          UNSTRING RAW-INVOICE-TEXT DELIMITED BY WS-DELIMITER
              INTO WS-COL-NAME (1)  WS-COL-NAME (2)
                   WS-COL-NAME (3)  WS-COL-NAME (4)
                   WS-COL-NAME (5)  WS-COL-NAME (6)
                   WS-COL-NAME (7)  WS-COL-NAME (8)
                   WS-COL-NAME (9)  WS-COL-NAME (10)
              TALLYING IN WS-COLUMN-COUNT.

      1122-EXIT.
          EXIT.

      1124-READ-ONE-DATA-LINE.

          READ INVOICE-FILE
              AT END
                  MOVE "Y" TO WS-LINE-AT-EOF.

          IF NOT WS-AT-EOF-OF-INVOICE
              ADD 1 TO WS-DATA-ROW-COUNT
              SET WS-ROW-IX TO WS-DATA-ROW-COUNT
              PERFORM 1126-SPLIT-ONE-DATA-LINE THRU 1126-EXIT.

      1124-EXIT.
          EXIT.

      1126-SPLIT-ONE-DATA-LINE.

          MOVE SPACES TO WS-DATA-ROW (WS-ROW-IX).
          MOVE ZERO TO WS-ROW-CELL-COUNT (WS-ROW-IX).
          MOVE "N" TO WS-ROW-IS-HEADER (WS-ROW-IX).

          UNSTRING RAW-INVOICE-TEXT DELIMITED BY WS-DELIMITER
              INTO WS-ROW-CELL (WS-ROW-IX, 1)
                   WS-ROW-CELL (WS-ROW-IX, 2)
                   WS-ROW-CELL (WS-ROW-IX, 3)
                   WS-ROW-CELL (WS-ROW-IX, 4)
                   WS-ROW-CELL (WS-ROW-IX, 5)
                   WS-ROW-CELL (WS-ROW-IX, 6)
                   WS-ROW-CELL (WS-ROW-IX, 7)
                   WS-ROW-CELL (WS-ROW-IX, 8)
                   WS-ROW-CELL (WS-ROW-IX, 9)
                   WS-ROW-CELL (WS-ROW-IX, 10)
              TALLYING IN WS-ROW-CELL-COUNT (WS-ROW-IX).

      1126-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1150 - RQ0208 wanted a plain-English reason on the
      *    summary report, not a truncated file-status code.
      *---------------------------------------------------------
      1150-CHECK-FOR-EMPTY-FILE.

          IF WS-DATA-ROW-COUNT = ZERO
              MOVE "Y" TO WS-FILE-ERROR-FLAG
              MOVE "file is empty" TO WS-FILE-ERROR-TEXT.

      1150-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1160 series - hands every surviving row to PLHDRDET
      *    and counts what is left once the stray headers are
      *    marked.  All-headers is the same error as no rows.
      *---------------------------------------------------------
      1160-DROP-HEADER-ROWS.

          MOVE ZERO TO WS-KEPT-ROW-COUNT.

          PERFORM 1162-CLASSIFY-ONE-ROW THRU 1162-EXIT
              VARYING WS-ROW-IX FROM 1 BY 1
              UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT.

          IF WS-KEPT-ROW-COUNT = ZERO
              MOVE "Y" TO WS-FILE-ERROR-FLAG
              MOVE "contains only headers" TO WS-FILE-ERROR-TEXT.

      1160-EXIT.
          EXIT.

      1162-CLASSIFY-ONE-ROW.

          PERFORM 1164-LOAD-RAW-FIELDS-FROM-ROW THRU 1164-EXIT.
          PERFORM 1200-IS-ROW-A-HEADER THRU 1200-EXIT.

          IF WS-HDR-IS-HEADER
              MOVE "Y" TO WS-ROW-IS-HEADER (WS-ROW-IX)
          ELSE
              MOVE "N" TO WS-ROW-IS-HEADER (WS-ROW-IX)
              ADD 1 TO WS-KEPT-ROW-COUNT.

      1162-EXIT.
          EXIT.

      1164-LOAD-RAW-FIELDS-FROM-ROW.

          MOVE SPACES TO RAW-FIELD-TABLE.
          MOVE WS-ROW-CELL-COUNT (WS-ROW-IX) TO RAW-FIELD-COUNT.

          PERFORM 1165-COPY-ONE-CELL THRU 1165-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > 10.

      1164-EXIT.
          EXIT.

      1165-COPY-ONE-CELL.

          MOVE WS-ROW-CELL (WS-ROW-IX, WS-CELL-SUB)
                                       TO RAW-FIELD (WS-CELL-SUB).

      1165-EXIT.
          EXIT.
