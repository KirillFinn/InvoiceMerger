      *
      *    PLNUM.CBL
      *    Numeric-cell classification and value extraction, used
      *    by HEADER-DETECTOR and COLUMN-DETECTOR to test whether
      *    a raw cell is a signed decimal number, and by 4000-
      *    STANDARDIZE-ONE-ROW to turn a price cell into a value.
      *    No FUNCTION verbs anywhere in this shop's copy of the
      *    compiler, so a comma-to-period edit and a digit-by-
      *    digit scan does what NUMVAL would do on a newer system.
      *
      *    Caller loads the candidate text into WS-NUM-CELL-WORK
      *    (space filled, left justified) before performing either
      *    entry point below.
      *
      *---------------------------------------------------------
      *    2000-CLASSIFY-CELL-NUMERIC-THRU
      *    Sets WS-NUM-CELL-IS-NUMERIC and, when the cell is a
      *    valid signed decimal, WS-NUM-CELL-VALUE.
      *---------------------------------------------------------
      2000-CLASSIFY-CELL-NUMERIC-THRU.

          PERFORM 2010-RESET-NUMERIC-COUNTERS THRU 2010-EXIT.
          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.

          IF WS-NUM-CELL-LENGTH = ZERO
              MOVE "N" TO WS-NUM-CELL-IS-NUMERIC
              GO TO 2000-EXIT.

          PERFORM 2030-CONVERT-COMMAS THRU 2030-EXIT.

          PERFORM 2040-SCAN-ONE-CHARACTER THRU 2040-EXIT
              VARYING WS-NUM-CHAR-SUB FROM 1 BY 1
              UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH.

          PERFORM 2050-JUDGE-NUMERIC-COUNTS THRU 2050-EXIT.

      2000-EXIT.
          EXIT.

      2010-RESET-NUMERIC-COUNTERS.

          MOVE ZERO TO WS-NUM-DIGIT-COUNT.
          MOVE ZERO TO WS-NUM-DOT-COUNT.
          MOVE ZERO TO WS-NUM-SIGN-COUNT.
          MOVE ZERO TO WS-NUM-BAD-CHAR-COUNT.
          MOVE ZERO TO WS-NUM-DOT-POS.
          MOVE 1 TO WS-NUM-SIGN-VALUE.
          MOVE "N" TO WS-NUM-CELL-IS-NUMERIC.

      2010-EXIT.
          EXIT.

      *
      *    Trailing spaces come off the field's right end - the
      *    cell was moved into a 40-byte work area, not measured.
      *
      2020-COMPUTE-CELL-LENGTH.

          MOVE 40 TO WS-NUM-CELL-LENGTH.

          PERFORM 2025-BACK-UP-ONE-POSITION THRU 2025-EXIT
              UNTIL WS-NUM-CELL-LENGTH = ZERO
                 OR WS-NUM-CELL-WORK (WS-NUM-CELL-LENGTH:1)
                                                   NOT = SPACE.

      2020-EXIT.
          EXIT.

      2025-BACK-UP-ONE-POSITION.

          SUBTRACT 1 FROM WS-NUM-CELL-LENGTH.

      2025-EXIT.
          EXIT.

      2030-CONVERT-COMMAS.

          INSPECT WS-NUM-CELL-WORK (1:WS-NUM-CELL-LENGTH)
              REPLACING ALL "," BY ".".

      2030-EXIT.
          EXIT.

      *
      *    One character of the cell, tested and tallied.  A dot
      *    remembers its own position for the split that follows;
      *    a leading + or - is the only sign this shop accepts.
      *
      2040-SCAN-ONE-CHARACTER.

          MOVE WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1)
                                            TO WS-NUM-ONE-CHAR.
          MOVE "N" TO WS-NUM-CHAR-IS-GOOD.

          IF WS-NUM-ONE-CHAR IS WS-DIGIT-CLASS
              ADD 1 TO WS-NUM-DIGIT-COUNT
              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.

          IF WS-NUM-ONE-CHAR = "."
              ADD 1 TO WS-NUM-DOT-COUNT
              MOVE WS-NUM-CHAR-SUB TO WS-NUM-DOT-POS
              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.

          IF (WS-NUM-ONE-CHAR = "-" OR WS-NUM-ONE-CHAR = "+")
                                       AND WS-NUM-CHAR-SUB = 1
              ADD 1 TO WS-NUM-SIGN-COUNT
              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD
              IF WS-NUM-ONE-CHAR = "-"
                  MOVE -1 TO WS-NUM-SIGN-VALUE
              END-IF.

          IF WS-NUM-ONE-CHAR = SPACE
              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.

          IF WS-NUM-CHAR-IS-GOOD = "N"
              ADD 1 TO WS-NUM-BAD-CHAR-COUNT.

      2040-EXIT.
          EXIT.

      *
      *    A cell earns WS-NUM-CELL-IS-NUMERIC = "Y" with at least
      *    one digit, at most one dot, at most one leading sign
      *    and nothing else in it.
      *
      2050-JUDGE-NUMERIC-COUNTS.

          IF WS-NUM-DIGIT-COUNT > ZERO
                              AND WS-NUM-DOT-COUNT NOT > 1
                              AND WS-NUM-SIGN-COUNT NOT > 1
                              AND WS-NUM-BAD-CHAR-COUNT = ZERO
              MOVE "Y" TO WS-NUM-CELL-IS-NUMERIC
              PERFORM 2060-COMPUTE-CLASSIFY-VALUE THRU 2060-EXIT
          ELSE
              MOVE "N" TO WS-NUM-CELL-IS-NUMERIC
              MOVE ZERO TO WS-NUM-CELL-VALUE.

      2050-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    2060 series - splits the digit string either side of
      *    the dot (if any) and folds the two halves back into a
      *    signed working value, at up to four decimal places.
      *---------------------------------------------------------
      2060-COMPUTE-CLASSIFY-VALUE.

          PERFORM 2061-FIND-DIGIT-START THRU 2061-EXIT.
          PERFORM 2063-SPLIT-DIGIT-STRINGS THRU 2063-EXIT.
          PERFORM 2064-COMBINE-CLASSIFY-VALUE THRU 2064-EXIT.

      2060-EXIT.
          EXIT.

      2061-FIND-DIGIT-START.

          MOVE 1 TO WS-NUM-DIGIT-START.
          IF WS-NUM-SIGN-COUNT > ZERO
              MOVE 2 TO WS-NUM-DIGIT-START.

      2061-EXIT.
          EXIT.

      2063-SPLIT-DIGIT-STRINGS.

          MOVE ZERO TO WS-NUM-INT-DIGITS.
          MOVE ZERO TO WS-NUM-FRAC-DIGITS.

          IF WS-NUM-DOT-POS = ZERO
              COMPUTE WS-NUM-INT-LEN =
                  WS-NUM-CELL-LENGTH - WS-NUM-DIGIT-START + 1
              MOVE ZERO TO WS-NUM-FRAC-LEN
              IF WS-NUM-INT-LEN > ZERO
                  MOVE WS-NUM-CELL-WORK
                      (WS-NUM-DIGIT-START:WS-NUM-INT-LEN)
                                            TO WS-NUM-INT-DIGITS
              END-IF
          ELSE
              COMPUTE WS-NUM-INT-LEN =
                  WS-NUM-DOT-POS - WS-NUM-DIGIT-START
              COMPUTE WS-NUM-FRAC-LEN =
                  WS-NUM-CELL-LENGTH - WS-NUM-DOT-POS
              IF WS-NUM-INT-LEN > ZERO
                  MOVE WS-NUM-CELL-WORK
                      (WS-NUM-DIGIT-START:WS-NUM-INT-LEN)
                                            TO WS-NUM-INT-DIGITS
              END-IF
              IF WS-NUM-FRAC-LEN > ZERO
                  MOVE WS-NUM-CELL-WORK
                      (WS-NUM-DOT-POS + 1:WS-NUM-FRAC-LEN)
                                           TO WS-NUM-FRAC-DIGITS
              END-IF
          END-IF.

      2063-EXIT.
          EXIT.

      *
      *    WS-POWER-OF-TEN (WSSTD01.CBL) turns the fraction's
      *    digit string back into a true fraction - "5" (length 1)
      *    is five tenths, not five ten-thousandths.
      *
      2064-COMBINE-CLASSIFY-VALUE.

          COMPUTE WS-NUM-CELL-VALUE ROUNDED =
              (WS-NUM-INT-DIGITS +
               (WS-NUM-FRAC-DIGITS /
                WS-POWER-OF-TEN (WS-NUM-FRAC-LEN + 1)))
              * WS-NUM-SIGN-VALUE.

      2064-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    3000-EXTRACT-PRICE-VALUE-THRU
      *    Entry point 4000-STANDARDIZE-ONE-ROW uses once the
      *    price column's cell is sitting in WS-NUM-CELL-WORK.
      *    Rounds to the cent the same way COMPUTE ROUNDED always
      *    has on this compiler - half a cent rounds up.
      *---------------------------------------------------------
      3000-EXTRACT-PRICE-VALUE-THRU.

          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU
              THRU 2000-EXIT.

          IF WS-NUM-CELL-NUMERIC
              COMPUTE STD-PRICE ROUNDED =
                  (WS-NUM-INT-DIGITS +
                   (WS-NUM-FRAC-DIGITS /
                    WS-POWER-OF-TEN (WS-NUM-FRAC-LEN + 1)))
                  * WS-NUM-SIGN-VALUE
              MOVE "Y" TO STD-PRICE-VALID
          ELSE
              MOVE ZERO TO STD-PRICE
              MOVE "N" TO STD-PRICE-VALID.

      3000-EXIT.
          EXIT.
