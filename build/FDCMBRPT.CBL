      *
      *    FDCMBRPT.CBL
      *    Record layouts for the combined output file and the
      *    summary/notification report printed at the end of the
      *    run.
      *
      *    COMBINED-RECORD carries one standardized row, delimited
      *    with semicolons, in the order full name, short name,
      *    currency, price - price edited to two decimals.  The
      *    field is built in working storage and moved here whole,
      *    so it is declared as one generous alphanumeric line.
      *
          FD  COMBINED-FILE
              LABEL RECORDS ARE STANDARD.

          01  COMBINED-RECORD               PIC X(140).

      *
      *    PRINTER-RECORD is this shop's usual 132-column report
      *    line, shared with PLPRINT.CBL for heading and page
      *    control.
      *
          FD  PRINTER-FILE
              LABEL RECORDS ARE OMITTED.

          01  PRINTER-RECORD                PIC X(132).
