      *
      *    CTLINVFD.CBL
      *    Record layout for the invoice control file.  There is
      *    only ever one record on the file, keyed by CTL-KEY
      *    value 1, exactly as CONTROL-RECORD works in the
      *    accounts-payable control file.
      *
          FD  CTLINV-FILE
              LABEL RECORDS ARE STANDARD.

          01  CTLINV-RECORD.
              05  CTL-KEY                   PIC 9(01).
              05  CTL-LAST-SEQ-ID           PIC 9(07).
              05  FILLER                    PIC X(10).
