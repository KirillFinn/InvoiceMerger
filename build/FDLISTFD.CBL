      *
      *    FDLISTFD.CBL
      *    Record layout for the master-store listing's print
      *    file.
      *
          FD  PRINTER-FILE
              LABEL RECORDS ARE OMITTED.

          01  PRINTER-RECORD                PIC X(132).

      *
      *    TOTAL-LINE-VIEW lets 8000-PRINT-TOTALS build the final
      *    "records listed" count line over the same print area
      *    without a separate 01-level record and a second FD.
      *
          01  FILLER REDEFINES PRINTER-RECORD.
              05  FILLER                    PIC X(20).
              05  TL-DESCRIPTION            PIC X(30).
              05  TL-COUNT                  PIC ZZZ,ZZ9.
              05  FILLER                    PIC X(75).
