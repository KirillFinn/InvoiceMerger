      *
      *    SLCMBRPT.CBL
      *    FILE-CONTROL entries for the combined output file and
      *    the run's summary/notification report.
      *
          SELECT COMBINED-FILE ASSIGN TO "INVCOMB"
              ORGANIZATION IS LINE SEQUENTIAL.

          SELECT PRINTER-FILE ASSIGN TO "INVSUMM.PRN"
              ORGANIZATION IS LINE SEQUENTIAL.
