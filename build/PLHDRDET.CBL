      *
      *    PLHDRDET.CBL
      *    HEADER-DETECTOR - is this data row really a stray
      *    column-name line repeated further down the feed?  Works
      *    off RAW-FIELD-TABLE/RAW-FIELD-COUNT, however they got
      *    loaded (a feed row from PLPARSE, or the header line
      *    itself when 1300-DETECT-COLUMNS samples it).
      *
      *---------------------------------------------------------
      *    1200-IS-ROW-A-HEADER-THRU
      *    Sets WS-HDR-RESULT to "Y" when N > 0 and either ratio
      *    passes its threshold.  Ratios are kept as exact fixed-
      *    point fractions, not rounded percentages.
      *---------------------------------------------------------
      1200-IS-ROW-A-HEADER.

          MOVE "N" TO WS-HDR-RESULT.
          MOVE ZERO TO WS-NONEMPTY-CELL-COUNT.
          MOVE ZERO TO WS-KEYWORD-CELL-COUNT.
          MOVE ZERO TO WS-NONNUMERIC-CELL-COUNT.

          PERFORM 1210-SCORE-ONE-CELL THRU 1210-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > RAW-FIELD-COUNT.

          IF WS-NONEMPTY-CELL-COUNT > ZERO
              PERFORM 1220-COMPUTE-HEADER-RATIOS THRU 1220-EXIT
              PERFORM 1230-JUDGE-HEADER-RATIOS THRU 1230-EXIT.

      1200-EXIT.
          EXIT.

      1210-SCORE-ONE-CELL.

          IF RAW-FIELD (WS-CELL-SUB) NOT = SPACES
              ADD 1 TO WS-NONEMPTY-CELL-COUNT
              PERFORM 1212-TEST-KEYWORD-CELL THRU 1212-EXIT
              PERFORM 1216-TEST-NONNUMERIC-CELL THRU 1216-EXIT.

      1210-EXIT.
          EXIT.

      *
      *    A keyword cell contains, anywhere, one of this shop's
      *    ten header words - name, company, currency, price,
      *    amount, total, invoice, date, sum, vendor.
      *
      1212-TEST-KEYWORD-CELL.

          MOVE RAW-FIELD (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 1900-FOLD-TO-UPPER-CASE THRU 1900-EXIT.

          MOVE ZERO TO WS-KEYWORD-CELL-COUNT-HIT.

          PERFORM 1214-TEST-ONE-KEYWORD THRU 1214-EXIT
              VARYING WS-TBL-SUB FROM 1 BY 1
              UNTIL WS-TBL-SUB > WS-HEADER-KEYWORD-COUNT
                 OR WS-KEYWORD-CELL-COUNT-HIT > ZERO.

          IF WS-KEYWORD-CELL-COUNT-HIT > ZERO
              ADD 1 TO WS-KEYWORD-CELL-COUNT.

      1212-EXIT.
          EXIT.

      1214-TEST-ONE-KEYWORD.

          INSPECT WS-NUM-CELL-WORK TALLYING
                  WS-KEYWORD-CELL-COUNT-HIT
              FOR ALL WS-HEADER-KEYWORD (WS-TBL-SUB)
                     (1:WS-HEADER-KEYWORD-LEN (WS-TBL-SUB)).

      1214-EXIT.
          EXIT.

      1216-TEST-NONNUMERIC-CELL.

          MOVE RAW-FIELD (WS-CELL-SUB) TO WS-NUM-CELL-WORK.
          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU
              THRU 2000-EXIT.

          IF NOT WS-NUM-CELL-NUMERIC
              ADD 1 TO WS-NONNUMERIC-CELL-COUNT.

      1216-EXIT.
          EXIT.

      1220-COMPUTE-HEADER-RATIOS.

          COMPUTE WS-HEADER-KEYWORD-RATIO ROUNDED =
              WS-KEYWORD-CELL-COUNT / WS-NONEMPTY-CELL-COUNT.

          COMPUTE WS-HEADER-NONNUM-RATIO ROUNDED =
              WS-NONNUMERIC-CELL-COUNT / WS-NONEMPTY-CELL-COUNT.

      1220-EXIT.
          EXIT.

      1230-JUDGE-HEADER-RATIOS.

          IF WS-HEADER-KEYWORD-RATIO > 0.30
                          OR WS-HEADER-NONNUM-RATIO > 0.70
              MOVE "Y" TO WS-HDR-RESULT.

      1230-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1900-FOLD-TO-UPPER-CASE-THRU
      *    Shared by the keyword test above and by 1300-DETECT-
      *    COLUMNS - this shop's keyword and pattern tables are
      *    all held upper-case, so the cell under test is folded
      *    the same way before the substring test runs.  INSPECT
      *    CONVERTING did this job long before FUNCTION UPPER-
      *    CASE existed on any compiler this shop has owned.
      *---------------------------------------------------------
      1900-FOLD-TO-UPPER-CASE.

          INSPECT WS-NUM-CELL-WORK
              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.

      1900-EXIT.
          EXIT.
