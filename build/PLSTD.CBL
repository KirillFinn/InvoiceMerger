      *
      *    PLSTD.CBL
      *    STANDARDIZER - turns one kept data row, plus the four
      *    column positions 1300-DETECT-COLUMNS worked out for the
      *    whole file, into one STANDARDIZED-RECORD.  Caller loads
      *    RAW-FIELD-TABLE/RAW-FIELD-COUNT for the row (1164 in
      *    PLPARSE.CBL already does this) and positions WS-ROW-IX
      *    before performing 4000-STANDARDIZE-ONE-ROW-THRU.
      *
      *---------------------------------------------------------
      *    4000-STANDARDIZE-ONE-ROW-THRU
      *---------------------------------------------------------
      4000-STANDARDIZE-ONE-ROW-THRU.

          PERFORM 4010-SET-FULL-NAME THRU 4010-EXIT.
          PERFORM 4020-SET-CURRENCY THRU 4020-EXIT.
          PERFORM 4030-SET-SHORT-NAME THRU 4030-EXIT.
          PERFORM 4040-SET-PRICE THRU 4040-EXIT.

      4000-EXIT.
          EXIT.

      *
      *    Undetected column, or the cell for this particular row
      *    came over blank - either way the field defaults the
      *    same way, per the shop's "Unknown" convention.
      *
      4010-SET-FULL-NAME.

          MOVE "Unknown" TO STD-FULL-NAME.

          IF WS-COL-FULL-NAME-IDX > ZERO
                          AND WS-COL-FULL-NAME-IDX
                                            NOT > RAW-FIELD-COUNT
                          AND RAW-FIELD (WS-COL-FULL-NAME-IDX)
                                                    NOT = SPACES
              MOVE RAW-FIELD (WS-COL-FULL-NAME-IDX)
                                                TO STD-FULL-NAME.

      4010-EXIT.
          EXIT.

      4020-SET-CURRENCY.

          MOVE "Unknown" TO STD-CURRENCY.

          IF WS-COL-CURRENCY-IDX > ZERO
                          AND WS-COL-CURRENCY-IDX
                                            NOT > RAW-FIELD-COUNT
                          AND RAW-FIELD (WS-COL-CURRENCY-IDX)
                                                    NOT = SPACES
              MOVE RAW-FIELD (WS-COL-CURRENCY-IDX)
                                                TO STD-CURRENCY.

      4020-EXIT.
          EXIT.

      *
      *    A detected short-name cell with real text in it is
      *    taken as given.  Anything else - no short-name column,
      *    or the cell on this row is blank - falls through to
      *    the acronym builder below, off this row's full name.
      *
      4030-SET-SHORT-NAME.

          IF WS-COL-SHORT-NAME-IDX > ZERO
                          AND WS-COL-SHORT-NAME-IDX
                                            NOT > RAW-FIELD-COUNT
                          AND RAW-FIELD (WS-COL-SHORT-NAME-IDX)
                                                    NOT = SPACES
              MOVE RAW-FIELD (WS-COL-SHORT-NAME-IDX)
                                              TO STD-SHORT-NAME
              GO TO 4030-EXIT.

          PERFORM 4032-GENERATE-SHORT-NAME THRU 4032-EXIT.

      4030-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    4032 series - the five-step short-name build.  Trim,
      *    strip a trailing ", <word>" suffix, split into words,
      *    drop any word that is one of this shop's ten corporate
      *    designators, then acronym if two words survive or trim
      *    to ten characters if not.
      *---------------------------------------------------------
      4032-GENERATE-SHORT-NAME.

          MOVE SPACES TO STD-SHORT-NAME.

          IF STD-FULL-NAME = "Unknown"
              MOVE "Unknown" TO STD-SHORT-NAME
              GO TO 4032-EXIT.

          MOVE STD-FULL-NAME TO WS-SHORT-NAME-WORK.
          MOVE 60 TO WS-SN-LEN.
          PERFORM 4033-BACK-UP-NAME-LENGTH THRU 4033-EXIT
              UNTIL WS-SN-LEN = ZERO
                 OR WS-SHORT-NAME-WORK (WS-SN-LEN:1) NOT = SPACE.

          PERFORM 4038-STRIP-TRAILING-SUFFIX THRU 4038-EXIT.
          PERFORM 4036-SPLIT-NAME-INTO-WORDS THRU 4036-EXIT.
          PERFORM 4039-STRIP-DESIGNATOR-WORDS THRU 4039-EXIT.

          IF WS-SN-CLEAN-COUNT NOT < 2
              PERFORM 4042-BUILD-ACRONYM THRU 4042-EXIT
              IF WS-ACRONYM-LENGTH NOT < 2
                  MOVE WS-ACRONYM-WORK (1:WS-ACRONYM-LENGTH)
                                              TO STD-SHORT-NAME
                  GO TO 4032-EXIT.

          PERFORM 4037-REJOIN-CLEAN-WORDS THRU 4037-EXIT.

          IF WS-SN-LEN = ZERO
              MOVE "Unknown" TO STD-SHORT-NAME
          ELSE
              IF WS-SN-LEN NOT > 10
                  MOVE WS-SHORT-NAME-WORK (1:WS-SN-LEN)
                                              TO STD-SHORT-NAME
              ELSE
                  MOVE WS-SHORT-NAME-WORK (1:10)
                                              TO STD-SHORT-NAME.

      4032-EXIT.
          EXIT.

      4033-BACK-UP-NAME-LENGTH.

          SUBTRACT 1 FROM WS-SN-LEN.

      4033-EXIT.
          EXIT.

      *
      *    A trailing comma followed by one final word - "Acme
      *    Widgets, LLC" - is dropped whole.  A comma followed by
      *    more than one trailing word - a "Smith, Jones and Co"
      *    style name - is left alone; that comma is not this
      *    suffix.
      *
      4038-STRIP-TRAILING-SUFFIX.

          MOVE ZERO TO WS-SN-COMMA-POS.

          IF WS-SN-LEN > ZERO
              PERFORM 4038B-SCAN-FOR-COMMA THRU 4038B-EXIT
                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1
                  UNTIL WS-NUM-CHAR-SUB > WS-SN-LEN.

          IF WS-SN-COMMA-POS > ZERO
              PERFORM 4038C-TEST-AND-STRIP THRU 4038C-EXIT.

      4038-EXIT.
          EXIT.

      4038B-SCAN-FOR-COMMA.

          IF WS-SHORT-NAME-WORK (WS-NUM-CHAR-SUB:1) = ","
              MOVE WS-NUM-CHAR-SUB TO WS-SN-COMMA-POS.

      4038B-EXIT.
          EXIT.

      4038C-TEST-AND-STRIP.

          MOVE WS-SN-COMMA-POS TO WS-SN-SUFFIX-START.
          ADD 1 TO WS-SN-SUFFIX-START.

          IF WS-SN-SUFFIX-START NOT > WS-SN-LEN
              IF WS-SHORT-NAME-WORK (WS-SN-SUFFIX-START:1)
                                                       = SPACE
                  ADD 1 TO WS-SN-SUFFIX-START.

          IF WS-SN-SUFFIX-START NOT > WS-SN-LEN
              COMPUTE WS-SN-SUFFIX-LEN =
                  WS-SN-LEN - WS-SN-SUFFIX-START + 1
              PERFORM 4038D-CHECK-ONE-WORD THRU 4038D-EXIT
              IF WS-SN-HAS-SPACE = "N"
                  MOVE WS-SN-COMMA-POS TO WS-SN-LEN
                  SUBTRACT 1 FROM WS-SN-LEN.

      4038C-EXIT.
          EXIT.

      4038D-CHECK-ONE-WORD.

          MOVE "N" TO WS-SN-HAS-SPACE.

          PERFORM 4038E-TEST-ONE-SUFFIX-CHAR THRU 4038E-EXIT
              VARYING WS-NUM-CHAR-SUB
                            FROM WS-SN-SUFFIX-START BY 1
              UNTIL WS-NUM-CHAR-SUB > WS-SN-LEN.

      4038D-EXIT.
          EXIT.

      4038E-TEST-ONE-SUFFIX-CHAR.

          IF WS-SHORT-NAME-WORK (WS-NUM-CHAR-SUB:1) = SPACE
              MOVE "Y" TO WS-SN-HAS-SPACE.

      4038E-EXIT.
          EXIT.

      4036-SPLIT-NAME-INTO-WORDS.

          MOVE SPACES TO WS-SHORT-NAME-WORDS.
          MOVE ZERO TO WS-SHORT-NAME-WORD-COUNT.

          IF WS-SN-LEN > ZERO
              UNSTRING WS-SHORT-NAME-WORK (1:WS-SN-LEN)
                      DELIMITED BY SPACE
                  INTO WS-SN-WORD (1)  WS-SN-WORD (2)
                       WS-SN-WORD (3)  WS-SN-WORD (4)
                       WS-SN-WORD (5)  WS-SN-WORD (6)
                       WS-SN-WORD (7)  WS-SN-WORD (8)
                       WS-SN-WORD (9)  WS-SN-WORD (10)
                       WS-SN-WORD (11) WS-SN-WORD (12)
                  TALLYING IN WS-SHORT-NAME-WORD-COUNT.

      4036-EXIT.
          EXIT.

      *
      *    Every split word is folded upper, a single trailing
      *    comma or period is dropped, and what remains is checked
      *    against all ten designators for an exact-length match -
      *    these are already isolated words, so a whole-word test
      *    is just an equal-length compare.
      *
      4039-STRIP-DESIGNATOR-WORDS.

          MOVE ZERO TO WS-SN-CLEAN-COUNT.

          IF WS-SHORT-NAME-WORD-COUNT > ZERO
              PERFORM 4039B-TEST-ONE-WORD THRU 4039B-EXIT
                  VARYING WS-CELL-SUB FROM 1 BY 1
                  UNTIL WS-CELL-SUB > WS-SHORT-NAME-WORD-COUNT.

      4039-EXIT.
          EXIT.

      4039B-TEST-ONE-WORD.

          PERFORM 4039C-IS-DESIGNATOR-WORD THRU 4039C-EXIT.

          IF NOT WS-SN-WORD-IS-DESIGNATOR
              ADD 1 TO WS-SN-CLEAN-COUNT
              MOVE WS-SN-WORD (WS-CELL-SUB)
                       TO WS-SN-CLEAN-WORD (WS-SN-CLEAN-COUNT).

      4039B-EXIT.
          EXIT.

      4039C-IS-DESIGNATOR-WORD.

          MOVE WS-SN-WORD (WS-CELL-SUB) TO WS-SN-WLEN-SRC.
          PERFORM 4035-COMPUTE-WORD-LENGTH THRU 4035-EXIT.

          MOVE SPACES TO WS-WW-TEXT.
          MOVE WS-SN-WORD (WS-CELL-SUB) TO WS-WW-TEXT (1:20).
          INSPECT WS-WW-TEXT (1:20)
              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.

          IF WS-SN-WLEN > ZERO
              IF WS-WW-TEXT (WS-SN-WLEN:1) = "," OR
                              WS-WW-TEXT (WS-SN-WLEN:1) = "."
                  SUBTRACT 1 FROM WS-SN-WLEN.

          MOVE "N" TO WS-SN-DESIG-HIT.

          IF WS-SN-WLEN > ZERO
              PERFORM 4039D-TEST-ONE-DESIGNATOR THRU 4039D-EXIT
                  VARYING WS-BUSTOK-SUB FROM 1 BY 1
                  UNTIL WS-BUSTOK-SUB > 10
                     OR WS-SN-WORD-IS-DESIGNATOR.

      4039C-EXIT.
          EXIT.

      4039D-TEST-ONE-DESIGNATOR.

          IF WS-SN-WLEN = WS-BUS-DESIGNATOR-LEN (WS-BUSTOK-SUB)
              IF WS-WW-TEXT (1:WS-SN-WLEN) =
                    WS-BUS-DESIGNATOR (WS-BUSTOK-SUB)
                                          (1:WS-SN-WLEN)
                  MOVE "Y" TO WS-SN-DESIG-HIT.

      4039D-EXIT.
          EXIT.

      *
      *    Generic word-length util - caller moves the candidate
      *    word into WS-SN-WLEN-SRC first.  Same trailing-space
      *    back-up idiom as 2020-COMPUTE-CELL-LENGTH in PLNUM.CBL,
      *    just sized for a twenty-byte word slot instead of the
      *    forty-byte numeric work area.
      *
      4035-COMPUTE-WORD-LENGTH.

          MOVE 20 TO WS-SN-WLEN.

          PERFORM 4035B-BACK-UP-WORD-LENGTH THRU 4035B-EXIT
              UNTIL WS-SN-WLEN = ZERO
                 OR WS-SN-WLEN-SRC (WS-SN-WLEN:1) NOT = SPACE.

      4035-EXIT.
          EXIT.

      4035B-BACK-UP-WORD-LENGTH.

          SUBTRACT 1 FROM WS-SN-WLEN.

      4035B-EXIT.
          EXIT.

      *
      *    First letter of every surviving word, upper-cased, run
      *    together with no separators - the acronym this shop's
      *    listing shows when a full name splits two ways or more
      *    once the designators are off it.
      *
      4042-BUILD-ACRONYM.

          MOVE SPACES TO WS-ACRONYM-WORK.
          MOVE ZERO TO WS-ACRONYM-LENGTH.

          PERFORM 4044-ADD-ONE-INITIAL THRU 4044-EXIT
              VARYING WS-CELL-SUB FROM 1 BY 1
              UNTIL WS-CELL-SUB > WS-SN-CLEAN-COUNT.

      4042-EXIT.
          EXIT.

      4044-ADD-ONE-INITIAL.

          IF WS-SN-CLEAN-WORD (WS-CELL-SUB) NOT = SPACES
              ADD 1 TO WS-ACRONYM-LENGTH
              MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) (1:1)
                          TO WS-ACRONYM-WORK (WS-ACRONYM-LENGTH:1)
              INSPECT WS-ACRONYM-WORK (WS-ACRONYM-LENGTH:1)
                  CONVERTING WS-LOWER-ALPHABET
                                          TO WS-UPPER-ALPHABET.

      4044-EXIT.
          EXIT.

      *
      *    Fallback path when fewer than two words, or fewer than
      *    two letters of acronym, survived the designator strip -
      *    the surviving words are put back together with single
      *    spaces so step four/five can trim or cut to ten bytes.
      *
      4037-REJOIN-CLEAN-WORDS.

          MOVE SPACES TO WS-SHORT-NAME-WORK.
          MOVE ZERO TO WS-SN-POS.

          IF WS-SN-CLEAN-COUNT > ZERO
              PERFORM 4037B-APPEND-ONE-WORD THRU 4037B-EXIT
                  VARYING WS-CELL-SUB FROM 1 BY 1
                  UNTIL WS-CELL-SUB > WS-SN-CLEAN-COUNT.

          MOVE WS-SN-POS TO WS-SN-LEN.

      4037-EXIT.
          EXIT.

      4037B-APPEND-ONE-WORD.

          MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) TO WS-SN-WLEN-SRC.
          PERFORM 4035-COMPUTE-WORD-LENGTH THRU 4035-EXIT.

          IF WS-SN-POS > ZERO
              ADD 1 TO WS-SN-POS
              MOVE SPACE TO WS-SHORT-NAME-WORK (WS-SN-POS:1).

          IF WS-SN-WLEN > ZERO
              MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) (1:WS-SN-WLEN)
                  TO WS-SHORT-NAME-WORK
                                    (WS-SN-POS + 1:WS-SN-WLEN)
              ADD WS-SN-WLEN TO WS-SN-POS.

      4037B-EXIT.
          EXIT.

      *
      *    Price falls to PLNUM.CBL the same way HEADER-DETECTOR
      *    and COLUMN-DETECTOR already do - no column, no cell,
      *    the price is invalid at zero and that is the end of it.
      *
      4040-SET-PRICE.

          IF WS-COL-PRICE-IDX > ZERO
                          AND WS-COL-PRICE-IDX
                                            NOT > RAW-FIELD-COUNT
              MOVE RAW-FIELD (WS-COL-PRICE-IDX)
                                             TO WS-NUM-CELL-WORK
              PERFORM 3000-EXTRACT-PRICE-VALUE-THRU
                  THRU 3000-EXIT
          ELSE
              MOVE ZERO TO STD-PRICE
              MOVE "N" TO STD-PRICE-VALID.

      4040-EXIT.
          EXIT.
