      *
      *    PLPRINT.CBL
      *    Shared print-control paragraphs - one heading routine,
      *    one page-break test and one page-eject routine, used by
      *    both this system's reports (the combine run's summary
      *    and notification listing, and the master-store listing)
      *    off the common fields in WSPRT01.CBL.  Caller owns
      *    PRINTER-RECORD, WS-RPT-TITLE-TEXT and the two heading
      *    lines; everything else below is generic.
      *
      *---------------------------------------------------------
      *    8000-PRINT-HEADINGS-THRU
      *    Bumps the page number, stamps it into the title line
      *    and writes title plus both heading lines.  Called once
      *    up front by the main driver and again, from 8010,
      *    every time the page fills.
      *---------------------------------------------------------
      8000-PRINT-HEADINGS-THRU.

          ADD 1 TO WS-RPT-PAGE-NUMBER.
          MOVE WS-RPT-PAGE-NUMBER TO WS-RPT-TITLE-PAGE-NO.

          MOVE WS-RPT-TITLE-LINE TO PRINTER-RECORD.
          WRITE PRINTER-RECORD BEFORE ADVANCING 1.

          MOVE WS-RPT-HEADING-LINE-1 TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 3.

          MOVE WS-RPT-HEADING-LINE-2 TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.

          MOVE 5 TO WS-RPT-LINE-COUNT.

      8000-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    8010-CHECK-FOR-PAGE-BREAK-THRU
      *    Caller performs this ahead of every detail line it
      *    writes.  When the page is full the current page is
      *    ejected and a fresh heading block is printed before
      *    control returns - the caller never has to know the
      *    page turned.
      *---------------------------------------------------------
      8010-CHECK-FOR-PAGE-BREAK-THRU.

          IF WS-RPT-PAGE-IS-FULL
              PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT
              PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.

      8010-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    8020-FINALIZE-PAGE-THRU
      *    Ejects the page currently open on the printer.  Used
      *    both by 8010 above, between pages, and once more by
      *    the main driver's closing paragraph, to eject the
      *    report's last page before the printer file closes.
      *---------------------------------------------------------
      8020-FINALIZE-PAGE-THRU.

          MOVE SPACES TO PRINTER-RECORD.
          WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.

      8020-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    8030-COUNT-ONE-DETAIL-LINE-THRU
      *    Caller performs this once for every detail line it
      *    actually writes, so 8010's page-full test above stays
      *    correct call after call.
      *---------------------------------------------------------
      8030-COUNT-ONE-DETAIL-LINE-THRU.

          ADD 1 TO WS-RPT-LINE-COUNT.

      8030-EXIT.
          EXIT.
