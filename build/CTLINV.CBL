      *
      *    CTLINV.CBL
      *    FILE-CONTROL entry for the invoice control file, the
      *    one-record file that carries the last serial id handed
      *    out to the master store - same trick this shop uses in
      *    the accounts-payable control file for the last voucher
      *    number issued.
      *
          SELECT CTLINV-FILE ASSIGN TO "INVCTL"
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS CTL-KEY.
