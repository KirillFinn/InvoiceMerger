      *
      *    WSSTD01.CBL
      *    Working storage for one feed file's worth of parsing,
      *    column detection and standardization - the tables that
      *    PLPARSE.CBL, PLHDRDET.CBL, PLCOLDET.CBL and PLSTD.CBL
      *    all share while 1000-PROCESS-ONE-FILE works one feed.
      *
      *---------------------------------------------------------
      *    The delimiter this feed uses, and the candidates we
      *    score it against.  Comma is the fallback.
      *---------------------------------------------------------
          01  WS-DELIMITER                  PIC X(01) VALUE ",".

      *
      *    The four candidates this shop's feeds have ever shown
      *    up in - comma, semicolon, a hex-09 tab and a pipe - as
      *    FILLER so each occurrence gets its own literal value.
      *
          01  WS-DELIM-CAND-VALUES.
              05  FILLER            PIC X(01) VALUE ",".
              05  FILLER            PIC X(01) VALUE ";".
              05  FILLER            PIC X(01) VALUE X"09".
              05  FILLER            PIC X(01) VALUE "|".

          01  WS-DELIM-CANDIDATES REDEFINES
                                WS-DELIM-CAND-VALUES.
              05  WS-DELIM-CAND OCCURS 4 TIMES
                                PIC X(01).

          01  WS-DELIM-COUNTS.
              05  WS-DELIM-CNT  OCCURS 4 TIMES
                                PIC 9(04) COMP.

          01  WS-DELIM-SUB                  PIC 9(02) COMP.
          01  WS-DELIM-BEST-SUB             PIC 9(02) COMP.
          77  WS-DELIM-BEST-COUNT           PIC 9(04) COMP.
          01  WS-DELIM-SAMPLE-LIMIT         PIC 9(02) COMP
                                             VALUE 5.
          01  WS-DELIM-LINES-SEEN           PIC 9(02) COMP.
          01  WS-DELIM-LINE-COUNT           PIC 9(04) COMP.

      *---------------------------------------------------------
      *    FILE-PARSER run-time flags (PLPARSE.CBL).
      *---------------------------------------------------------
          01  WS-LINE-AT-EOF                PIC X(01).
              88  WS-AT-EOF-OF-INVOICE      VALUE "Y".

          01  WS-FILE-ERROR-FLAG            PIC X(01).
              88  WS-FILE-HAS-ERROR         VALUE "Y".

          01  WS-FILE-ERROR-TEXT            PIC X(60).

      *---------------------------------------------------------
      *    Column name header, as split from the feed's first
      *    line, and the raw data rows held for the two passes
      *    column detection needs (sample, then standardize).
      *---------------------------------------------------------
          01  WS-MAX-COLUMN-COUNT           PIC 9(02) COMP
                                             VALUE 10.

          01  WS-COLUMN-NAMES.
              05  WS-COL-NAME  OCCURS 10 TIMES
                                PIC X(40).

      *
      *    Upper-case copy of the column names, built once by
      *    1305-FOLD-COLUMN-NAMES, since every name pattern this
      *    shop tests for is held upper-case in working storage.
      *
          01  WS-COLUMN-NAMES-UPPER.
              05  WS-COL-NAME-UPPER
                                OCCURS 10 TIMES
                                PIC X(40).

          01  WS-COLUMN-COUNT               PIC 9(02) COMP.

          01  WS-MAX-DATA-ROWS              PIC 9(03) COMP
                                             VALUE 300.

          01  WS-DATA-ROW-TABLE.
              05  WS-DATA-ROW  OCCURS 300 TIMES
                                INDEXED BY WS-ROW-IX.
                  10  WS-ROW-CELL
                                OCCURS 10 TIMES
                                PIC X(40).
                  10  WS-ROW-CELL-COUNT
                                PIC 9(02) COMP.
                  10  WS-ROW-IS-HEADER      PIC X(01).
                      88  WS-ROW-WAS-HEADER VALUE "Y".

          01  WS-DATA-ROW-COUNT             PIC 9(03) COMP.
          01  WS-KEPT-ROW-COUNT             PIC 9(03) COMP.

      *---------------------------------------------------------
      *    One raw row's cells, broken out for the paragraph
      *    currently working on it (header test, column scoring,
      *    or standardization of a single row).
      *---------------------------------------------------------
          01  RAW-FIELD-TABLE.
              05  RAW-FIELD    OCCURS 10 TIMES
                                PIC X(40).

          01  RAW-FIELD-COUNT               PIC 9(02) COMP.
          01  WS-CELL-SUB                   PIC 9(02) COMP.
          01  WS-NONEMPTY-CELL-COUNT        PIC 9(02) COMP.
          01  WS-TBL-SUB                    PIC 9(02) COMP.

      *---------------------------------------------------------
      *    HEADER-DETECTOR working fields (PLHDRDET.CBL).
      *---------------------------------------------------------
          01  WS-KEYWORD-CELL-COUNT         PIC 9(02) COMP.
          01  WS-NONNUMERIC-CELL-COUNT      PIC 9(02) COMP.
          01  WS-HEADER-KEYWORD-RATIO       PIC S9(03)V9(04) COMP.
          01  WS-HEADER-NONNUM-RATIO        PIC S9(03)V9(04) COMP.

      *
      *    The ten header words this shop tests for - held upper-
      *    case, since 1900-FOLD-TO-UPPER-CASE runs on every cell
      *    before it comes up against this table.
      *
          01  WS-HEADER-KEYWORD-VALUES.
              05  FILLER            PIC X(08) VALUE "NAME".
              05  FILLER            PIC X(08) VALUE "COMPANY".
              05  FILLER            PIC X(08) VALUE "CURRENCY".
              05  FILLER            PIC X(08) VALUE "PRICE".
              05  FILLER            PIC X(08) VALUE "AMOUNT".
              05  FILLER            PIC X(08) VALUE "TOTAL".
              05  FILLER            PIC X(08) VALUE "INVOICE".
              05  FILLER            PIC X(08) VALUE "DATE".
              05  FILLER            PIC X(08) VALUE "SUM".
              05  FILLER            PIC X(08) VALUE "VENDOR".

          01  WS-HEADER-KEYWORD-TABLE REDEFINES
                                WS-HEADER-KEYWORD-VALUES.
              05  WS-HEADER-KEYWORD
                                OCCURS 10 TIMES
                                PIC X(08).
          01  WS-HEADER-KEYWORD-COUNT       PIC 9(02) COMP
                                             VALUE 10.

      *
      *    A keyword's real length, since FOR ALL would otherwise
      *    match against the trailing spaces padding it out to
      *    eight bytes - reference modification on the entry cuts
      *    the search string down to just the word.
      *
          01  WS-HEADER-KEYWORD-LEN-VALUES.
              05  FILLER            PIC 9(02) VALUE 04.
              05  FILLER            PIC 9(02) VALUE 07.
              05  FILLER            PIC 9(02) VALUE 08.
              05  FILLER            PIC 9(02) VALUE 05.
              05  FILLER            PIC 9(02) VALUE 06.
              05  FILLER            PIC 9(02) VALUE 05.
              05  FILLER            PIC 9(02) VALUE 07.
              05  FILLER            PIC 9(02) VALUE 04.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 06.

          01  WS-HEADER-KEYWORD-LEN-TABLE REDEFINES
                                WS-HEADER-KEYWORD-LEN-VALUES.
              05  WS-HEADER-KEYWORD-LEN
                                OCCURS 10 TIMES
                                PIC 9(02).
          01  WS-HDR-RESULT                 PIC X(01).
              88  WS-HDR-IS-HEADER          VALUE "Y".
          01  WS-KEYWORD-CELL-COUNT-HIT     PIC 9(02) COMP.

      *
      *    Case-fold pair for INSPECT CONVERTING - every cell put
      *    up against a keyword or pattern table goes through
      *    1900-FOLD-TO-UPPER-CASE first, since this shop's tables
      *    are held upper-case throughout.
      *
          01  WS-LOWER-ALPHABET             PIC X(26)
                            VALUE "abcdefghijklmnopqrstuvwxyz".
          01  WS-UPPER-ALPHABET             PIC X(26)
                            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

      *---------------------------------------------------------
      *    COLUMN-DETECTOR working fields (PLCOLDET.CBL).  The
      *    same work area is reused, one detector at a time, for
      *    full name, short name, currency and price.
      *---------------------------------------------------------
          01  WS-COL-FULL-NAME-IDX          PIC 9(02) COMP.
          01  WS-COL-SHORT-NAME-IDX         PIC 9(02) COMP.
          01  WS-COL-CURRENCY-IDX           PIC 9(02) COMP.
          01  WS-COL-PRICE-IDX              PIC 9(02) COMP.
          01  WS-UNDETECTED-COUNT           PIC 9(02) COMP.

      *
      *    1492's running pointer into WS-FILE-ERROR-TEXT and the
      *    flag that says whether a missing-column name has
      *    already been listed, so later names pick up a comma.
      *
          01  WS-MISSING-PTR                PIC 9(02) COMP.
          01  WS-MISSING-LIST-FLAG          PIC X(01).

          01  WS-DETECT-WORK.
              05  WS-DTW-BEST-SUB           PIC 9(02) COMP.
              05  WS-DTW-BEST-SCORE         PIC S9(05)V99 COMP.
              05  WS-DTW-CUR-SCORE          PIC S9(05)V99 COMP.
              05  WS-DTW-SAMPLE-SIZE        PIC 9(02) COMP.
              05  WS-DTW-SAMPLE-COUNT       PIC 9(02) COMP.
              05  WS-DTW-WORD-TOTAL         PIC 9(04) COMP.
              05  WS-DTW-LENGTH-TOTAL       PIC 9(05) COMP.
              05  WS-DTW-AVG-WORDS          PIC S9(03)V99 COMP.
              05  WS-DTW-AVG-LENGTH         PIC S9(05)V99 COMP.
              05  WS-DTW-UPLOW-COUNT        PIC 9(02) COMP.
              05  WS-DTW-UPLOW-RATIO        PIC S9(03)V9(04) COMP.
              05  WS-DTW-BUSTOK-COUNT       PIC 9(02) COMP.
              05  WS-DTW-BUSTOK-RATIO       PIC S9(03)V9(04) COMP.
              05  WS-DTW-ALLUPPER-COUNT     PIC 9(02) COMP.
              05  WS-DTW-ALLUPPER-RATIO     PIC S9(03)V9(04) COMP.
              05  WS-DTW-CCYCODE-COUNT      PIC 9(02) COMP.
              05  WS-DTW-CCYSYM-COUNT       PIC 9(02) COMP.
              05  WS-DTW-NUMERIC-COUNT      PIC 9(02) COMP.
              05  WS-DTW-NONNUM-COUNT       PIC 9(02) COMP.
              05  WS-DTW-NONZERO-COUNT      PIC 9(02) COMP.
              05  WS-DTW-FRACTION-COUNT     PIC 9(02) COMP.
              05  WS-DTW-VALUE-SUM          PIC S9(09)V99 COMP.
              05  WS-DTW-VALUE-MEAN         PIC S9(09)V99 COMP.
              05  WS-DTW-NAME-HIT           PIC X(01).
                  88  WS-DTW-NAME-MATCHED   VALUE "Y".
              05  WS-DTW-COLUMN-IS-NUMERIC  PIC X(01).
                  88  WS-DTW-COL-NUMERIC    VALUE "Y".
              05  WS-DTW-COLUMN-ALL-NUMERIC PIC X(01).
                  88  WS-DTW-COL-ALL-NUMERIC
                                            VALUE "Y".
              05  WS-DTW-PARSED-RATIO       PIC S9(03)V9(04) COMP.
              05  WS-DTW-NONZERO-RATIO      PIC S9(03)V9(04) COMP.
              05  WS-DTW-FRACTION-RATIO     PIC S9(03)V9(04) COMP.

      *
      *    Nine ISO codes, then the seven symbols this shop takes
      *    on a currency cell, each with a parallel length entry
      *    the way the header keywords do - the symbols run one to
      *    three bytes long once the euro and rupee sign are in.
      *
          01  WS-CCY-CODE-VALUES.
              05  FILLER            PIC X(03) VALUE "USD".
              05  FILLER            PIC X(03) VALUE "EUR".
              05  FILLER            PIC X(03) VALUE "GBP".
              05  FILLER            PIC X(03) VALUE "JPY".
              05  FILLER            PIC X(03) VALUE "AUD".
              05  FILLER            PIC X(03) VALUE "CAD".
              05  FILLER            PIC X(03) VALUE "CHF".
              05  FILLER            PIC X(03) VALUE "CNY".
              05  FILLER            PIC X(03) VALUE "INR".

          01  WS-CCY-CODE-TABLE REDEFINES
                                WS-CCY-CODE-VALUES.
              05  WS-CCY-CODE  OCCURS 9 TIMES
                                PIC X(03).

          01  WS-CCY-SYMBOL-VALUES.
              05  FILLER            PIC X(03) VALUE "$".
              05  FILLER            PIC X(03) VALUE "€".
              05  FILLER            PIC X(03) VALUE "£".
              05  FILLER            PIC X(03) VALUE "¥".
              05  FILLER            PIC X(03) VALUE "₹".
              05  FILLER            PIC X(03) VALUE "₽".
              05  FILLER            PIC X(03) VALUE "₩".

          01  WS-CCY-SYMBOL-TABLE REDEFINES
                                WS-CCY-SYMBOL-VALUES.
              05  WS-CCY-SYMBOL
                                OCCURS 7 TIMES
                                PIC X(03).

          01  WS-CCY-SYMBOL-LEN-VALUES.
              05  FILLER            PIC 9(02) VALUE 01.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 02.
              05  FILLER            PIC 9(02) VALUE 02.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 03.

          01  WS-CCY-SYMBOL-LEN-TABLE REDEFINES
                                WS-CCY-SYMBOL-LEN-VALUES.
              05  WS-CCY-SYMBOL-LEN
                                OCCURS 7 TIMES
                                PIC 9(02).

          01  WS-CCYTBL-HIT                 PIC 9(02) COMP.
          01  WS-SYM-HIT-COUNT              PIC 9(02) COMP.
          01  WS-BUSTOK-SUB                 PIC 9(02) COMP.

      *---------------------------------------------------------
      *    Business designator table used both to strip a full
      *    name down to its stem (PLSTD.CBL short-name generator)
      *    and to score a full-name candidate column.  The first
      *    seven are the ones 1420-DETECT-FULL-NAME-BY-CONTENT
      *    tests for; PLSTD.CBL strips all ten off a full name.
      *---------------------------------------------------------
          01  WS-BUSINESS-DESIGNATOR-VALUES.
              05  FILLER            PIC X(11) VALUE "INC".
              05  FILLER            PIC X(11) VALUE "LLC".
              05  FILLER            PIC X(11) VALUE "LTD".
              05  FILLER            PIC X(11) VALUE "GMBH".
              05  FILLER            PIC X(11) VALUE "CORP".
              05  FILLER            PIC X(11) VALUE "COMPANY".
              05  FILLER            PIC X(11) VALUE "CO".
              05  FILLER            PIC X(11) VALUE "CORPORATION".
              05  FILLER            PIC X(11) VALUE "LIMITED".
              05  FILLER            PIC X(11) VALUE "GROUP".

          01  WS-BUSINESS-DESIGNATOR-TABLE REDEFINES
                                WS-BUSINESS-DESIGNATOR-VALUES.
              05  WS-BUS-DESIGNATOR
                                OCCURS 10 TIMES
                                PIC X(11).

          01  WS-BUS-DESIGNATOR-LEN-VALUES.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 03.
              05  FILLER            PIC 9(02) VALUE 04.
              05  FILLER            PIC 9(02) VALUE 04.
              05  FILLER            PIC 9(02) VALUE 07.
              05  FILLER            PIC 9(02) VALUE 02.
              05  FILLER            PIC 9(02) VALUE 11.
              05  FILLER            PIC 9(02) VALUE 07.
              05  FILLER            PIC 9(02) VALUE 05.

          01  WS-BUS-DESIGNATOR-LEN-TABLE REDEFINES
                                WS-BUS-DESIGNATOR-LEN-VALUES.
              05  WS-BUS-DESIGNATOR-LEN
                                OCCURS 10 TIMES
                                PIC 9(02).

      *---------------------------------------------------------
      *    STANDARDIZER output - the canonical four-field record
      *    plus the price-valid flag, built one row at a time by
      *    PLSTD.CBL and consumed by 1000-PROCESS-ONE-FILE and
      *    PLMSTR.CBL.
      *---------------------------------------------------------
          01  STANDARDIZED-RECORD.
              05  STD-FULL-NAME             PIC X(60).
              05  STD-SHORT-NAME            PIC X(20).
              05  STD-CURRENCY              PIC X(10).
              05  STD-PRICE                 PIC S9(09)V99.
              05  STD-PRICE-VALID           PIC X(01).
                  88  STD-PRICE-IS-VALID    VALUE "Y".
                  88  STD-PRICE-NOT-VALID   VALUE "N".

      *
      *    STD-NAME-WORK-VIEW gives GENERATE-SHORT-NAME an
      *    alternate look at the full-name area, one word slot at
      *    a time, while it strips corporate designators and
      *    builds an acronym.
      *
          01  FILLER REDEFINES STANDARDIZED-RECORD.
              05  STD-NAME-WORK-VIEW        PIC X(60).
              05  FILLER                    PIC X(43).

          01  WS-SHORT-NAME-WORK            PIC X(60).
          01  WS-SHORT-NAME-WORDS.
              05  WS-SN-WORD OCCURS 12 TIMES
                                PIC X(20).
          01  WS-SHORT-NAME-WORD-COUNT      PIC 9(02) COMP.
          01  WS-SHORT-NAME-CLEAN-WORDS.
              05  WS-SN-CLEAN-WORD OCCURS 12 TIMES
                                PIC X(20).
          01  WS-SN-CLEAN-COUNT             PIC 9(02) COMP.
          01  WS-SN-LEN                     PIC 9(02) COMP.
          01  WS-SN-COMMA-POS               PIC 9(02) COMP.
          01  WS-SN-SUFFIX-START            PIC 9(02) COMP.
          01  WS-SN-SUFFIX-LEN              PIC 9(02) COMP.
          01  WS-SN-HAS-SPACE               PIC X(01).
          01  WS-SN-WLEN-SRC                PIC X(20).
          01  WS-SN-WLEN                    PIC 9(02) COMP.
          01  WS-SN-POS                     PIC 9(02) COMP.
          01  WS-SN-DESIG-HIT               PIC X(01).
              88  WS-SN-WORD-IS-DESIGNATOR  VALUE "Y".
          01  WS-ACRONYM-WORK               PIC X(20).
          01  WS-ACRONYM-LENGTH             PIC 9(02) COMP.

      *---------------------------------------------------------
      *    Numeric-cell parsing scratch (PLNUM.CBL) - a cell is
      *    copied here, commas turned to periods, before we test
      *    whether it is a valid signed decimal number.
      *---------------------------------------------------------
          01  WS-NUM-CELL-WORK              PIC X(40).
          01  WS-NUM-CELL-LENGTH            PIC 9(02) COMP.
          01  WS-NUM-CHAR-SUB               PIC 9(02) COMP.
          01  WS-NUM-DIGIT-COUNT            PIC 9(02) COMP.
          01  WS-NUM-DOT-COUNT              PIC 9(02) COMP.
          01  WS-NUM-SIGN-COUNT             PIC 9(02) COMP.
          01  WS-NUM-BAD-CHAR-COUNT         PIC 9(02) COMP.
          01  WS-NUM-CELL-IS-NUMERIC        PIC X(01).
              88  WS-NUM-CELL-NUMERIC       VALUE "Y".
          01  WS-NUM-CELL-VALUE             PIC S9(09)V9(04) COMP.
          01  WS-NUM-DECIMAL-PLACES         PIC 9(02) COMP.

      *---------------------------------------------------------
      *    Extra scratch PLSTD.CBL uses to pick the price cell
      *    apart into integer and fractional digit strings once
      *    PLNUM.CBL has confirmed it is numeric.
      *---------------------------------------------------------
          01  WS-NUM-SIGN-VALUE             PIC S9(01) COMP.
          01  WS-NUM-DOT-POS                PIC 9(02) COMP.
          01  WS-NUM-DIGIT-START            PIC 9(02) COMP.
          01  WS-NUM-INT-LEN                PIC 9(02) COMP.
          01  WS-NUM-FRAC-LEN               PIC 9(02) COMP.
          01  WS-NUM-INT-DIGITS             PIC 9(09).
          01  WS-NUM-FRAC-DIGITS            PIC 9(06).
          01  WS-NUM-ONE-CHAR               PIC X(01).
          01  WS-NUM-CHAR-IS-GOOD           PIC X(01).

          01  WS-POWER-OF-TEN-VALUES.
              05  FILLER        PIC 9(07) VALUE 1.
              05  FILLER        PIC 9(07) VALUE 10.
              05  FILLER        PIC 9(07) VALUE 100.
              05  FILLER        PIC 9(07) VALUE 1000.
              05  FILLER        PIC 9(07) VALUE 10000.
              05  FILLER        PIC 9(07) VALUE 100000.
              05  FILLER        PIC 9(07) VALUE 1000000.

          01  WS-POWER-OF-TEN-TABLE REDEFINES
                                WS-POWER-OF-TEN-VALUES.
              05  WS-POWER-OF-TEN
                                OCCURS 7 TIMES
                                PIC 9(07).

      *---------------------------------------------------------
      *    1500-SCAN-COLUMNS-FOR-PATTERN scratch (PLCOLDET.CBL) -
      *    the caller loads one or two required substrings here
      *    and gets back the first column, left to right, whose
      *    upper-cased name contains both.  A blank second pattern
      *    means only the first has to be there.
      *---------------------------------------------------------
          01  WS-PATTERN-TEXT-1             PIC X(20).
          01  WS-PATTERN-LEN-1              PIC 9(02) COMP.
          01  WS-PATTERN-TEXT-2             PIC X(20).
          01  WS-PATTERN-LEN-2              PIC 9(02) COMP.
          01  WS-PATTERN-MATCH-IDX          PIC 9(02) COMP.
          01  WS-PATTERN-HIT-1              PIC 9(02) COMP.
          01  WS-PATTERN-HIT-2              PIC 9(02) COMP.

      *---------------------------------------------------------
      *    1700-BUILD-COLUMN-SAMPLE scratch - up to twenty of a
      *    column's own values, skipping stray header rows and
      *    blank cells, for the content-fallback scoring routines.
      *---------------------------------------------------------
          01  WS-COL-TEST-IDX               PIC 9(02) COMP.
          01  WS-SAMPLE-LIMIT               PIC 9(02) COMP.
          01  WS-COL-SAMPLE-TABLE.
              05  WS-COL-SAMPLE OCCURS 20 TIMES
                                PIC X(40).
          01  WS-COL-SAMPLE-COUNT           PIC 9(02) COMP.

      *---------------------------------------------------------
      *    1800-CONTAINS-WHOLE-WORD / 1830-CONTAINS-UPPER-LOWER-
      *    PAIR scratch - a general-purpose text/word pair this
      *    shop's column scoring and short-name generation share.
      *---------------------------------------------------------
          01  WS-WW-TEXT                    PIC X(60).
          01  WS-WW-TEXT-LEN                PIC 9(02) COMP.
          01  WS-WW-WORD                    PIC X(15).
          01  WS-WW-WORD-LEN                PIC 9(02) COMP.
          01  WS-WW-FOUND                   PIC X(01).
              88  WS-WW-IS-FOUND            VALUE "Y".
          01  WS-WW-POS                     PIC 9(02) COMP.
          01  WS-WW-LAST-POS                PIC 9(02) COMP.
          01  WS-WW-BEFORE-OK               PIC X(01).
          01  WS-WW-AFTER-OK                PIC X(01).
          01  WS-ALLUPPER-OK                PIC X(01).
