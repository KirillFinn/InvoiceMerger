      *
      *    invoice-master-listing
      *    Dumps the master store in serial-id order - one line
      *    per record, oldest insert first - whenever the buyers
      *    or the auditors ask to see everything on file rather
      *    than just the last run's summary.
      *
      *---------------------------------------------------------
      *    CHANGE LOG
      *
      *    DATE       BY   TICKET   DESCRIPTION
      *    ---------- ---- -------- ------------------------------
      *    1987-04-02  RVM  RQ0074  Original write-up, requested{{TAG:RQ0074}}
      *                             by Purchasing after the first
      *                             week of combine runs.
      *    1989-06-09  DKS  RQ0152  Currency and price columns{{TAG:RQ0152}}
      *                             widened to match the combine
      *                             run's own edit picture.
      *    1991-05-07  RVM  RQ0208  Column widths trimmed to the{{TAG:RQ0208}}
      *                             132-column printer chart -
      *                             prior layout ran past 132 and
      *                             wrapped on the line printer.
      *    1995-07-19  DKS  RQ0281  Page break and heading logic{{TAG:RQ0281}}
      *                             pulled out into PLPRINT.CBL,
      *                             shared with the combiner job.
      *    1998-12-04  RVM  RQ0318  Y2K REVIEW - MST-PROC-DATE{{TAG:RQ0318}}
      *                             already carries a 4-digit
      *                             century.  No change required.
      *    2002-03-11  JAT  RQ0351  Final total line moved to the{{TAG:RQ0351}}
      *                             shared TOTAL-LINE-VIEW so this
      *                             program and any future listing
      *                             job build it the same way.
      *    2004-09-24  RVM  RQ0368  PROCESSED column reformatted{{TAG:RQ0368}}
      *                             to MM/DD/CCYY HH:MI off
      *                             the new MST-PROC-DATE-
      *                             VIEW - the branch clerks
      *                             who key from the printed
      *                             copy kept misreading the
      *                             plain CCYY-MM-DD form as
      *                             an account number.  Also
      *                             added a sanity skip for a
      *                             master row that comes
      *                             back with no name on it -
      *                             seen once, after an
      *                             abnormal termination left
      *                             a partial EXTEND at the
      *                             tail of INVMSTR.
      *
      IDENTIFICATION DIVISION.
      PROGRAM-ID.    invoice-master-listing.
      AUTHOR.        D. K. SOARES.
      INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE.
      DATE-WRITTEN.  APRIL 1987.
      DATE-COMPILED.
      SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.

      ENVIRONMENT DIVISION.

      CONFIGURATION SECTION.

      SPECIAL-NAMES.
          C01 IS TOP-OF-FORM.

      INPUT-OUTPUT SECTION.

      FILE-CONTROL.
          COPY "SLMSTR.CBL".
          COPY "SLLIST.CBL".

      DATA DIVISION.

      FILE SECTION.
          COPY "FDMSTR.CBL".
          COPY "FDLISTFD.CBL".

      WORKING-STORAGE SECTION.
          COPY "WSPRT01.CBL".

          01  WS-LIST-AT-EOF                PIC X(01).
              88  WS-AT-EOF-OF-LIST         VALUE "Y".

          77  WS-LISTED-COUNT               PIC 9(07) COMP.

          01  WS-LIST-PRICE-EDIT            PIC -(9)9.99.

      *---------------------------------------------------------
      *    One detail line - serial id, the four business fields,
      *    the file the record came from and when it was
      *    processed, laid out on the 132-column printer chart.
      *---------------------------------------------------------
          01  WS-RPT-DETAIL-LINE.
              05  FILLER                    PIC X(02).
              05  LD-SEQ-ID                 PIC ZZZZZZ9.
              05  FILLER                    PIC X(02).
              05  LD-FULL-NAME              PIC X(35).
              05  FILLER                    PIC X(02).
              05  LD-SHORT-NAME             PIC X(15).
              05  FILLER                    PIC X(02).
              05  LD-CURRENCY               PIC X(08).
              05  FILLER                    PIC X(02).
              05  LD-PRICE                  PIC X(13).
              05  FILLER                    PIC X(02).
              05  LD-FILE-NAME              PIC X(21).
              05  FILLER                    PIC X(02).
              05  LD-PROC-DATE              PIC X(19).

      *---------------------------------------------------------
      *    WS-RPT-DETAIL-NAME-VIEW overlays the full-name and
      *    short-name bands of the line just built above.  A
      *    master row is never supposed to carry a blank name -
      *    PLSTD.CBL defaults it to "Unknown" - so both bands
      *    coming back as spaces together means a corrupt or
      *    partial row, not a legitimate blank, and 1000-PRINT-
      *    ONE-RECORD skips printing it rather than laying down
      *    a blank line on the listing.
      *---------------------------------------------------------
          01  WS-RPT-DETAIL-NAME-VIEW
                          REDEFINES WS-RPT-DETAIL-LINE.
              05  FILLER                    PIC X(11).
              05  WS-DETAIL-NAME-BAND       PIC X(52).
              05  FILLER                    PIC X(69).

      PROCEDURE DIVISION.

      *---------------------------------------------------------
      *    0000-MAIN-DRIVER
      *    Same priming-read shape as this shop's other listing
      *    jobs - open, print the heading, read one, print one
      *    until the store runs out, print the total, close.
      *---------------------------------------------------------
      0000-MAIN-DRIVER.

          PERFORM 0100-INITIALIZE THRU 0100-EXIT.

          PERFORM 1000-PRINT-ONE-RECORD THRU 1000-EXIT
              UNTIL WS-AT-EOF-OF-LIST.

          PERFORM 9000-PRINT-TOTAL-LINE THRU 9000-EXIT.
          PERFORM 9900-TERMINATE THRU 9900-EXIT.

          STOP RUN.

      0100-INITIALIZE.

          OPEN INPUT MASTER-FILE.
          OPEN OUTPUT PRINTER-FILE.

          MOVE "N" TO WS-LIST-AT-EOF.
          MOVE ZERO TO WS-LISTED-COUNT.

          MOVE SPACES TO WS-RPT-TITLE-TEXT.
          MOVE "MASTER STORE LISTING - ALL RECORDS ON FILE"
                                    TO WS-RPT-TITLE-TEXT.

          MOVE SPACES TO WS-RPT-HEADING-LINE-1.
          STRING "  SEQ ID" DELIMITED BY SIZE
                 "  FULL NAME" DELIMITED BY SIZE
                 "                              SHORT NAME"
                                    DELIMITED BY SIZE
                 "       CURRENCY   PRICE"
                                    DELIMITED BY SIZE
                 "         FILE NAME             PROCESSED"
                                    DELIMITED BY SIZE
              INTO WS-RPT-HEADING-LINE-1.

          MOVE ALL "-" TO WS-RPT-HEADING-LINE-2.

          PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.

          PERFORM 0110-READ-ONE-MASTER-RECORD THRU 0110-EXIT.

      0100-EXIT.
          EXIT.

      0110-READ-ONE-MASTER-RECORD.

          READ MASTER-FILE
              AT END
                  MOVE "Y" TO WS-LIST-AT-EOF.

      0110-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    1000-PRINT-ONE-RECORD
      *    Master store columns truncate to the printer chart's
      *    width the same way every other report in this system
      *    truncates a wider working-storage field to fit.  A row
      *    with no name at all on it (RQ0368) is not printed -
      *    control drops straight to the next read instead.
      *---------------------------------------------------------
      1000-PRINT-ONE-RECORD.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.

          MOVE MST-PRICE TO WS-LIST-PRICE-EDIT.

          MOVE SPACES TO WS-RPT-DETAIL-LINE.
          MOVE MST-SEQ-ID TO LD-SEQ-ID.
          MOVE MST-FULL-NAME (1:35)  TO LD-FULL-NAME.
          MOVE MST-SHORT-NAME (1:15) TO LD-SHORT-NAME.
          MOVE MST-CURRENCY (1:8)    TO LD-CURRENCY.
          MOVE WS-LIST-PRICE-EDIT    TO LD-PRICE.
          MOVE MST-FILE-NAME (1:21)  TO LD-FILE-NAME.

          STRING MST-PROC-MM   DELIMITED BY SIZE
                 "/"           DELIMITED BY SIZE
                 MST-PROC-DD   DELIMITED BY SIZE
                 "/"           DELIMITED BY SIZE
                 MST-PROC-CCYY DELIMITED BY SIZE
                 " "           DELIMITED BY SIZE
                 MST-PROC-HH   DELIMITED BY SIZE
                 ":"           DELIMITED BY SIZE
                 MST-PROC-MI   DELIMITED BY SIZE
              INTO LD-PROC-DATE.

          IF WS-DETAIL-NAME-BAND = SPACES
              GO TO 1000-SKIP-CORRUPT-RECORD.

          MOVE WS-RPT-DETAIL-LINE TO PRINTER-RECORD.
          WRITE PRINTER-RECORD AFTER ADVANCING 1.

          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

          ADD 1 TO WS-LISTED-COUNT.

      1000-SKIP-CORRUPT-RECORD.
          PERFORM 0110-READ-ONE-MASTER-RECORD THRU 0110-EXIT.

      1000-EXIT.
          EXIT.

      *---------------------------------------------------------
      *    9000-PRINT-TOTAL-LINE
      *    Final "records listed" count, built straight over
      *    PRINTER-RECORD through TOTAL-LINE-VIEW in FDLISTFD.CBL
      *    rather than a separate WORKING-STORAGE 01.
      *---------------------------------------------------------
      9000-PRINT-TOTAL-LINE.

          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.

          MOVE SPACES TO PRINTER-RECORD.
          MOVE "RECORDS LISTED" TO TL-DESCRIPTION.
          MOVE WS-LISTED-COUNT  TO TL-COUNT.

          WRITE PRINTER-RECORD AFTER ADVANCING 2.

          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.

      9000-EXIT.
          EXIT.

      9900-TERMINATE.

          PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT.

          CLOSE MASTER-FILE.
          CLOSE PRINTER-FILE.

      9900-EXIT.
          EXIT.

          COPY "PLPRINT.CBL".
