      *
      *    WSDATE2.CBL
      *    Working storage used by PLMSTR.CBL to stamp every
      *    inserted master record with the date and time it was
      *    processed.  Kin to this shop's wsdate.cbl, but built
      *    for stamping a batch run rather than validating a date
      *    typed at a terminal.
      *
          01  WS-SYSTEM-DATE-TIME.
              05  WS-SDT-CCYY               PIC 9(04).
              05  WS-SDT-MM                 PIC 9(02).
              05  WS-SDT-DD                 PIC 9(02).
              05  WS-SDT-HH                 PIC 9(02).
              05  WS-SDT-MI                 PIC 9(02).
              05  WS-SDT-SS                 PIC 9(02).
              05  WS-SDT-HS                 PIC 9(02).
              05  WS-SDT-GMT-SIGN           PIC X(01).
              05  WS-SDT-GMT-OFFSET         PIC 9(04).

      *
      *    WS-SDT-DATE-8/WS-SDT-TIME-8 overlay the CCYY/MM/DD and
      *    HH/MI/SS/HS fields above so 5005-STAMP-PROCESS-DATE can
      *    ACCEPT FROM DATE YYYYMMDD and ACCEPT FROM TIME straight
      *    into them, one ACCEPT apiece, the same trick this shop
      *    uses wherever a run needs today's date and does not
      *    need a terminal operator to type one in.
      *
          01  FILLER REDEFINES WS-SYSTEM-DATE-TIME.
              05  WS-SDT-DATE-8             PIC 9(08).
              05  WS-SDT-TIME-8             PIC 9(08).
              05  FILLER                    PIC X(05).

          01  WS-PROC-DATE-STAMP            PIC X(19).

          01  FILLER REDEFINES WS-PROC-DATE-STAMP.
              05  WS-PDS-CCYY               PIC X(04).
              05  WS-PDS-DASH-1             PIC X(01).
              05  WS-PDS-MM                 PIC X(02).
              05  WS-PDS-DASH-2             PIC X(01).
              05  WS-PDS-DD                 PIC X(02).
              05  WS-PDS-SPACE              PIC X(01).
              05  WS-PDS-HH                 PIC X(02).
              05  WS-PDS-COLON-1            PIC X(01).
              05  WS-PDS-MI                 PIC X(02).
              05  WS-PDS-COLON-2            PIC X(01).
              05  WS-PDS-SS                 PIC X(02).
