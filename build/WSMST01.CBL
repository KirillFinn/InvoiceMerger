      *
      *    WSMST01.CBL
      *    Working storage for the master-store merge and for the
      *    run's notification log - built up across every feed
      *    file and printed once, at the end of the run, by
      *    9000-PRINT-SUMMARY-REPORT.
      *
      *---------------------------------------------------------
      *    In-memory duplicate-key table.  Loaded once from
      *    INVMSTR at the top of the run (PLMSTR.CBL,
      *    LOAD-MASTER-TABLE) and grown in place as this run's
      *    own inserts happen, so a duplicate within the same run
      *    is caught exactly like one from a prior run.
      *---------------------------------------------------------
          01  WS-MST-MAX-ENTRIES            PIC 9(04) COMP
                                             VALUE 2000.

          01  WS-MST-KEY-TABLE.
              05  WS-MST-ENTRY OCCURS 2000 TIMES
                                INDEXED BY WS-MST-IX.
                  10  TBL-FULL-NAME         PIC X(60).
                  10  TBL-SHORT-NAME        PIC X(20).
                  10  TBL-CURRENCY          PIC X(10).
                  10  TBL-PRICE             PIC S9(09)V99.

          01  WS-MST-ENTRY-COUNT            PIC 9(04) COMP.
          01  WS-MST-KEY-FOUND              PIC X(01).
              88  WS-MST-KEY-IS-DUPLICATE   VALUE "Y".

          01  WS-LAST-SEQ-ID                PIC 9(07).
          01  WS-NEXT-SEQ-ID                PIC 9(07).

      *---------------------------------------------------------
      *    WS-INVOICE-FILE-NAME is the manifest line for the feed
      *    currently being processed - 0000-MAIN-DRIVER moves each
      *    MANIFEST-FILE-NAME here before opening INVOICE-FILE
      *    (see SLINVCE.CBL) and before any master-record insert,
      *    so MST-FILE-NAME always traces back to the right feed.
      *---------------------------------------------------------
          01  WS-INVOICE-FILE-NAME          PIC X(40).

          01  WS-MST-AT-EOF                 PIC X(01).
              88  WS-AT-EOF-OF-MASTER       VALUE "Y".

      *---------------------------------------------------------
      *    Per-file control-break counters, reset at the start of
      *    1000-PROCESS-ONE-FILE and rolled into the run totals
      *    after each feed is finished.
      *---------------------------------------------------------
          01  WS-FILE-READ-COUNT            PIC 9(05) COMP.
          01  WS-FILE-STD-COUNT             PIC 9(05) COMP.
          01  WS-FILE-INSERTED-COUNT        PIC 9(05) COMP.
          01  WS-FILE-SKIPPED-COUNT         PIC 9(05) COMP.
          01  WS-FILE-STATUS-TEXT           PIC X(05).

      *---------------------------------------------------------
      *    Run totals, printed on the summary report's final
      *    control break.
      *---------------------------------------------------------
          01  WS-TOTAL-FILES-SUBMITTED      PIC 9(05) COMP.
          01  WS-TOTAL-FILES-PROCESSED      PIC 9(05) COMP.
          01  WS-TOTAL-COMBINED-COUNT       PIC 9(07) COMP.
          01  WS-TOTAL-INSERTED-COUNT       PIC 9(07) COMP.
          01  WS-TOTAL-SKIPPED-COUNT        PIC 9(07) COMP.

      *---------------------------------------------------------
      *    Notification log - one entry per ERROR, WARNING or
      *    INFO message raised while a feed was processed, kept
      *    in the order collected for the summary report.
      *---------------------------------------------------------
          01  WS-MAX-NOTES                  PIC 9(03) COMP
                                             VALUE 200.

          01  WS-NOTE-TABLE.
              05  WS-NOTE  OCCURS 200 TIMES
                                INDEXED BY WS-NOTE-IX.
                  10  NOTE-LEVEL            PIC X(07).
                  10  NOTE-FILE             PIC X(40).
                  10  NOTE-TEXT             PIC X(120).

          01  WS-NOTE-COUNT                 PIC 9(03) COMP.

      *---------------------------------------------------------
      *    Scratch for turning a COMP count into left-justified
      *    digit text a STRING statement can pick up cleanly -
      *    this compiler has no FUNCTION TRIM, so the leading
      *    spaces a zero-suppressed edit field leaves behind have
      *    to be skipped by hand before the STRING that builds
      *    the WARNING note text below.
      *---------------------------------------------------------
          01  WS-NOTE-NUM-EDIT              PIC ZZZZ9.
          01  WS-NOTE-NUM-START             PIC 9(02) COMP.
          01  WS-NOTE-NUM-LEN               PIC 9(02) COMP.
          01  WS-NOTE-NUM-TEXT              PIC X(05).
          01  WS-NOTE-TEXT-1                PIC X(05).
          01  WS-NOTE-TEXT-2                PIC X(05).
