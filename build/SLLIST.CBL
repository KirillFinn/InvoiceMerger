      *
      *    SLLIST.CBL
      *    FILE-CONTROL entry for the master-store listing's own
      *    print file - a separate physical file from the combine
      *    run's summary report, printed whenever this shop's
      *    people ask to see everything on the master store.
      *
          SELECT PRINTER-FILE ASSIGN TO "INVLIST.PRN"
              ORGANIZATION IS LINE SEQUENTIAL.
