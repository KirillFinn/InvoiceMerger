      *
      *    WSPRT01.CBL
      *    Working storage shared by every report this system
      *    prints - the summary/notification report off a combine
      *    run and the master-store listing.  Caller builds its
      *    own title text and two heading lines once, at the top
      *    of the run, into the fields below; PLPRINT.CBL owns the
      *    page number, the line count and the page-eject test
      *    from there on, same split this shop's report programs
      *    have always used between WORKING-STORAGE and the
      *    PRINT-HEADINGS/FINALIZE-PAGE paragraphs.
      *
          01  WS-RPT-PAGE-NUMBER            PIC 9(04) COMP
                                             VALUE ZERO.

          01  WS-RPT-LINE-COUNT             PIC 9(02) COMP.
              88  WS-RPT-PAGE-IS-FULL       VALUE 30 THRU 99.

          01  WS-RPT-MAX-LINES              PIC 9(02) COMP
                                             VALUE 30.

      *---------------------------------------------------------
      *    WS-RPT-TITLE-LINE carries the "PAGE:" / page-number
      *    block at a fixed spot, the same way this shop's own
      *    TITLE group always has, so 8000-PRINT-HEADINGS-THRU
      *    can stamp the page number without knowing anything
      *    else about what the calling program's title says.
      *---------------------------------------------------------
          01  WS-RPT-TITLE-LINE.
              05  WS-RPT-TITLE-TEXT         PIC X(107).
              05  FILLER                    PIC X(05)
                                             VALUE "PAGE:".
              05  WS-RPT-TITLE-PAGE-NO      PIC ZZZ9.
              05  FILLER                    PIC X(16).

          01  WS-RPT-HEADING-LINE-1         PIC X(132).
          01  WS-RPT-HEADING-LINE-2         PIC X(132).
