      *
      *    FDINVCE.CBL
      *    Record layouts for the incoming vendor invoice feed
      *    and for the run manifest.
      *
      *    RAW-INVOICE-LINE carries one delimited text line as it
      *    arrives from the vendor - up to 10 cells of up to 40
      *    characters after PLPARSE.CBL splits it on the detected
      *    delimiter.  The cell table itself is held in working
      *    storage (WSSTD01.CBL), not here, since it is rebuilt
      *    fresh for every line read.
      *
          FD  INVOICE-FILE
              LABEL RECORDS ARE STANDARD.

          01  RAW-INVOICE-LINE.
              05  RAW-INVOICE-TEXT      PIC X(400).

      *
      *    MANIFEST-FILE lists, one name per line, the feed files
      *    to be combined on this run, in the order they are to
      *    be processed.
      *
          FD  MANIFEST-FILE
              LABEL RECORDS ARE STANDARD.

          01  MANIFEST-RECORD.
              05  MANIFEST-FILE-NAME    PIC X(40).
