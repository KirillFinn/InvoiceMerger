000100      *                                                                   
000200      *    FDMSTR.CBL                                                     
000300      *    Record layout for the invoice master store, INVMSTR.           
000400      *    One record is written for every standardized invoice           
000500      *    row this shop has ever accepted - the file grows by            
000600      *    EXTEND at the tail of every run and is never rewritten         
000700      *    in place.  Duplicate rows (same business identity) are         
000800      *    never written a second time; see PLMSTR.CBL.  Record           
000900      *    is fixed at 168 bytes end to end - do not widen a field        
001000      *    here without shrinking FILLER to match.                        
001100      *                                                                   
001200          FD  MASTER-FILE                                                 
001300              LABEL RECORDS ARE STANDARD.                                 
001400                                                                          
001500          01  MASTER-RECORD.                                              
001600                                                                          
001700      *        MST-SEQ-ID is the serial number handed out by              
001800      *        CTLINV.CBL at insert time.  It never repeats and it        
001900      *        never goes backward, even across a system outage -         
002000      *        the control file is the only place the high-water          
002100      *        mark is kept.                                              
002200              05  MST-SEQ-ID                PIC 9(7).                     
002300                                                                          
002400      *        MST-FULL-NAME / MST-SHORT-NAME / MST-CURRENCY /            
002500      *        MST-PRICE are copied straight out of the                   
002600      *        standardized row (WSSTD01.CBL, STD-FULL-NAME etc.)         
002700      *        at the moment of insert - they are this record's           
002800      *        business identity and, taken together, this                
002900      *        record's duplicate-suppression key.                        
003000              05  MST-FULL-NAME             PIC X(60).                    
003100              05  MST-SHORT-NAME            PIC X(20).                    
003200              05  MST-CURRENCY              PIC X(10).                    
003300              05  MST-PRICE                 PIC S9(9)V99.                 
003400                                                                          
003500      *        MST-FILE-NAME / MST-PROC-DATE record where and when        
003600      *        the row came in, for the summary report and for            
003700      *        anybody tracing a figure back to its feed file.            
003800      *        Widened to match the manifest's own MANIFEST-FILE-         
003900      *        NAME (FDINVCE.CBL) so a long feed name is never            
004000      *        trimmed on the way into the audit trail.                   
004100              05  MST-FILE-NAME             PIC X(40).                    
004200                                                                          
004300      *        MST-PROC-DATE is plain text, CCYY-MM-DD HH:MM:SS,          
004400      *        never a packed or signed field - MST-PROC-DATE-VIEW        
004500      *        breaks it into its parts for the listing job's own         
004600      *        PROCESSED column without a second MOVE per record.         
004700              05  MST-PROC-DATE             PIC X(19).                    
004800              05  MST-PROC-DATE-VIEW REDEFINES MST-PROC-DATE.             
004900                  10  MST-PROC-CCYY         PIC X(04).                    
005000                  10  FILLER                PIC X(01).                    
005100                  10  MST-PROC-MM           PIC X(02).                    
005200                  10  FILLER                PIC X(01).                    
005300                  10  MST-PROC-DD           PIC X(02).                    
005400                  10  FILLER                PIC X(01).                    
005500                  10  MST-PROC-HH           PIC X(02).                    
005600                  10  FILLER                PIC X(01).                    
005700                  10  MST-PROC-MI           PIC X(02).                    
005800                  10  FILLER                PIC X(01).                    
005900                  10  MST-PROC-SS           PIC X(02).                    
006000                                                                          
006100      *        Trailing pad, this shop's usual practice - leaves          
006200      *        room to widen a field later without reblocking the         
006300      *        whole file.                                                
006400              05  FILLER                    PIC X(01).                    
