000100      *                                                                   
000200      *    FDCMBRPT.CBL                                                   
000300      *    Record layouts for the combined output file and the            
000400      *    summary/notification report printed at the end of the          
000500      *    run.                                                           
000600      *                                                                   
000700      *    COMBINED-RECORD carries one standardized row, delimited        
000800      *    with semicolons, in the order full name, short name,           
000900      *    currency, price - price edited to two decimals.  The           
001000      *    field is built in working storage and moved here whole,        
001100      *    so it is declared as one generous alphanumeric line.           
001200      *                                                                   
001300          FD  COMBINED-FILE                                               
001400              LABEL RECORDS ARE STANDARD.                                 
001500                                                                          
001600          01  COMBINED-RECORD               PIC X(140).                   
001700                                                                          
001800      *                                                                   
001900      *    PRINTER-RECORD is this shop's usual 132-column report          
002000      *    line, shared with PLPRINT.CBL for heading and page             
002100      *    control.                                                       
002200      *                                                                   
002300          FD  PRINTER-FILE                                                
002400              LABEL RECORDS ARE OMITTED.                                  
002500                                                                          
002600          01  PRINTER-RECORD                PIC X(132).                   
