000100      *                                                                   
000200      *    WSDATE2.CBL                                                    
000300      *    Working storage used by PLMSTR.CBL to stamp every              
000400      *    inserted master record with the date and time it was           
000500      *    processed.  Kin to this shop's wsdate.cbl, but built           
000600      *    for stamping a batch run rather than validating a date         
000700      *    typed at a terminal.                                           
000800      *                                                                   
000900          01  WS-SYSTEM-DATE-TIME.                                        
001000              05  WS-SDT-CCYY               PIC 9(04).                    
001100              05  WS-SDT-MM                 PIC 9(02).                    
001200              05  WS-SDT-DD                 PIC 9(02).                    
001300              05  WS-SDT-HH                 PIC 9(02).                    
001400              05  WS-SDT-MI                 PIC 9(02).                    
001500              05  WS-SDT-SS                 PIC 9(02).                    
001600              05  WS-SDT-HS                 PIC 9(02).                    
001700              05  WS-SDT-GMT-SIGN           PIC X(01).                    
001800              05  WS-SDT-GMT-OFFSET         PIC 9(04).                    
001900                                                                          
002000      *                                                                   
002100      *    WS-SDT-DATE-8/WS-SDT-TIME-8 overlay the CCYY/MM/DD and         
002200      *    HH/MI/SS/HS fields above so 5005-STAMP-PROCESS-DATE can        
002300      *    ACCEPT FROM DATE YYYYMMDD and ACCEPT FROM TIME straight        
002400      *    into them, one ACCEPT apiece, the same trick this shop         
002500      *    uses wherever a run needs today's date and does not            
002600      *    need a terminal operator to type one in.                       
002700      *                                                                   
002800          01  FILLER REDEFINES WS-SYSTEM-DATE-TIME.                       
002900              05  WS-SDT-DATE-8             PIC 9(08).                    
003000              05  WS-SDT-TIME-8             PIC 9(08).                    
003100              05  FILLER                    PIC X(05).                    
003200                                                                          
003300          01  WS-PROC-DATE-STAMP            PIC X(19).                    
003400                                                                          
003500          01  FILLER REDEFINES WS-PROC-DATE-STAMP.                        
003600              05  WS-PDS-CCYY               PIC X(04).                    
003700              05  WS-PDS-DASH-1             PIC X(01).                    
003800              05  WS-PDS-MM                 PIC X(02).                    
003900              05  WS-PDS-DASH-2             PIC X(01).                    
004000              05  WS-PDS-DD                 PIC X(02).                    
004100              05  WS-PDS-SPACE              PIC X(01).                    
004200              05  WS-PDS-HH                 PIC X(02).                    
004300              05  WS-PDS-COLON-1            PIC X(01).                    
004400              05  WS-PDS-MI                 PIC X(02).                    
004500              05  WS-PDS-COLON-2            PIC X(01).                    
004600              05  WS-PDS-SS                 PIC X(02).                    
