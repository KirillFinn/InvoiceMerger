000100      *                                                                   
000200      *    PLPARSE.CBL                                                    
000300      *    FILE-PARSER for one submitted invoice file - detects           
000400      *    the delimiter, splits the column-name line and every           
000500      *    data line into cells, and flags an empty file.  1000-          
000600      *    PROCESS-ONE-FILE performs 1100-PARSE-ONE-FILE-THRU with        
000700      *    INVOICE-FILE already assigned to the feed's own name.          
000800      *                                                                   
000900      *---------------------------------------------------------          
001000      *    1100-PARSE-ONE-FILE-THRU                                       
001100      *---------------------------------------------------------          
001200      1100-PARSE-ONE-FILE-THRU.                                           
001300                                                                          
001400          MOVE "N" TO WS-FILE-ERROR-FLAG.                                 
001500          MOVE SPACES TO WS-FILE-ERROR-TEXT.                              
001600          MOVE ZERO TO WS-DATA-ROW-COUNT.                                 
001700          MOVE ZERO TO WS-KEPT-ROW-COUNT.                                 
001800          MOVE ZERO TO WS-COLUMN-COUNT.                                   
001900                                                                          
002000          PERFORM 1110-DETECT-DELIMITER THRU 1110-EXIT.                   
002100          PERFORM 1120-LOAD-HEADER-AND-ROWS THRU 1120-EXIT.               
002200                                                                          
002300          IF NOT WS-FILE-HAS-ERROR                                        
002400              PERFORM 1150-CHECK-FOR-EMPTY-FILE THRU 1150-EXIT.           
002500                                                                          
002600          IF NOT WS-FILE-HAS-ERROR                                        
002700              PERFORM 1160-DROP-HEADER-ROWS THRU 1160-EXIT.               
002800                                                                          
002900      1100-EXIT.                                                          
003000          EXIT.                                                           
003100                                                                          
003200      *---------------------------------------------------------          
003300      *    1110 series - the candidate whose count-per-line holds         
003400      *    steadiest across the sample wins; comma is the fallback        
003500      *    when nothing beats it.                                         
003600      *---------------------------------------------------------          
003700      1110-DETECT-DELIMITER.                                              
003800                                                                          
003900          OPEN INPUT INVOICE-FILE.                                        
004000          MOVE ZERO TO WS-DELIM-LINES-SEEN.                               
004100          MOVE 9999 TO WS-DELIM-CNT (1).                                  
004200          MOVE 9999 TO WS-DELIM-CNT (2).                                  
004300          MOVE 9999 TO WS-DELIM-CNT (3).                                  
004400          MOVE 9999 TO WS-DELIM-CNT (4).                                  
004500          MOVE "N" TO WS-LINE-AT-EOF.                                     
004600                                                                          
004700          PERFORM 1112-READ-ONE-SAMPLE-LINE THRU 1112-EXIT                
004800              UNTIL WS-AT-EOF-OF-INVOICE                                  
004900                 OR WS-DELIM-LINES-SEEN NOT LESS                          
005000                                        WS-DELIM-SAMPLE-LIMIT.            
005100                                                                          
005200          CLOSE INVOICE-FILE.                                             
005300          PERFORM 1116-CHOOSE-BEST-DELIMITER THRU 1116-EXIT.              
005400                                                                          
005500      1110-EXIT.                                                          
005600          EXIT.                                                           
005700                                                                          
005800      1112-READ-ONE-SAMPLE-LINE.                                          
005900                                                                          
006000          READ INVOICE-FILE                                               
006100              AT END                                                      
006200                  MOVE "Y" TO WS-LINE-AT-EOF.                             
006300                                                                          
006400          IF NOT WS-AT-EOF-OF-INVOICE                                     
006500              IF RAW-INVOICE-TEXT NOT = SPACES                            
006600                  PERFORM 1114-COUNT-DELIMS-IN-LINE THRU 1114-EXIT        
006700                  ADD 1 TO WS-DELIM-LINES-SEEN.                           
006800                                                                          
006900      1112-EXIT.                                                          
007000          EXIT.                                                           
007100                                                                          
007200      1114-COUNT-DELIMS-IN-LINE.                                          
007300                                                                          
007400          PERFORM 1115-COUNT-ONE-CANDIDATE THRU 1115-EXIT                 
007500              VARYING WS-DELIM-SUB FROM 1 BY 1                            
007600              UNTIL WS-DELIM-SUB > 4.                                     
007700                                                                          
007800      1114-EXIT.                                                          
007900          EXIT.                                                           
008000                                                                          
008100      1115-COUNT-ONE-CANDIDATE.                                           
008200                                                                          
008300          MOVE ZERO TO WS-DELIM-LINE-COUNT.                               
008400          INSPECT RAW-INVOICE-TEXT TALLYING WS-DELIM-LINE-COUNT           
008500              FOR ALL WS-DELIM-CAND (WS-DELIM-SUB).                       
008600                                                                          
008700          IF WS-DELIM-LINE-COUNT < WS-DELIM-CNT (WS-DELIM-SUB)            
008800              MOVE WS-DELIM-LINE-COUNT TO                                 
008900                                   WS-DELIM-CNT (WS-DELIM-SUB).           
009000                                                                          
009100      1115-EXIT.                                                          
009200          EXIT.                                                           
009300                                                                          
009400      1116-CHOOSE-BEST-DELIMITER.                                         
009500                                                                          
009600          MOVE "," TO WS-DELIMITER.                                       
009700          MOVE ZERO TO WS-DELIM-BEST-COUNT.                               
009800                                                                          
009900          IF WS-DELIM-LINES-SEEN > ZERO                                   
010000              PERFORM 1117-TEST-ONE-CANDIDATE THRU 1117-EXIT              
010100                  VARYING WS-DELIM-SUB FROM 1 BY 1                        
010200                  UNTIL WS-DELIM-SUB > 4.                                 
010300                                                                          
010400      1116-EXIT.                                                          
010500          EXIT.                                                           
010600                                                                          
010700      1117-TEST-ONE-CANDIDATE.                                            
010800                                                                          
010900          IF WS-DELIM-CNT (WS-DELIM-SUB) > WS-DELIM-BEST-COUNT            
011000              MOVE WS-DELIM-CNT (WS-DELIM-SUB) TO                         
011100                                        WS-DELIM-BEST-COUNT               
011200              MOVE WS-DELIM-CAND (WS-DELIM-SUB) TO WS-DELIMITER.          
011300                                                                          
011400      1117-EXIT.                                                          
011500          EXIT.                                                           
011600                                                                          
011700      *---------------------------------------------------------          
011800      *    1120 series - one real pass over the feed, header line         
011900      *    first, then up to WS-MAX-DATA-ROWS data lines.                 
012000      *---------------------------------------------------------          
012100      1120-LOAD-HEADER-AND-ROWS.                                          
012200                                                                          
012300          OPEN INPUT INVOICE-FILE.                                        
012400          MOVE "N" TO WS-LINE-AT-EOF.                                     
012500                                                                          
012600          READ INVOICE-FILE                                               
012700              AT END                                                      
012800                  MOVE "Y" TO WS-LINE-AT-EOF.                             
012900                                                                          
013000          IF WS-AT-EOF-OF-INVOICE                                         
013100              CLOSE INVOICE-FILE                                          
013200              GO TO 1120-EXIT.                                            
013300                                                                          
013400          PERFORM 1122-SPLIT-HEADER-LINE THRU 1122-EXIT.                  
013500                                                                          
013600          PERFORM 1124-READ-ONE-DATA-LINE THRU 1124-EXIT                  
013700              UNTIL WS-AT-EOF-OF-INVOICE                                  
013800                 OR WS-DATA-ROW-COUNT NOT LESS WS-MAX-DATA-ROWS.          
013900                                                                          
014000          CLOSE INVOICE-FILE.                                             
014100                                                                          
014200      1120-EXIT.                                                          
014300          EXIT.                                                           
014400                                                                          
014500      1122-SPLIT-HEADER-LINE.                                             
014600                                                                          
014700          MOVE ZERO TO WS-COLUMN-COUNT.                                   
014800          MOVE SPACES TO WS-COLUMN-NAMES.                                 
014900                                                                          
015000          UNSTRING RAW-INVOICE-TEXT DELIMITED BY WS-DELIMITER             
015100              INTO WS-COL-NAME (1)  WS-COL-NAME (2)                       
015200                   WS-COL-NAME (3)  WS-COL-NAME (4)                       
015300                   WS-COL-NAME (5)  WS-COL-NAME (6)                       
015400                   WS-COL-NAME (7)  WS-COL-NAME (8)                       
015500                   WS-COL-NAME (9)  WS-COL-NAME (10)                      
015600              TALLYING IN WS-COLUMN-COUNT.                                
015700                                                                          
015800      1122-EXIT.                                                          
015900          EXIT.                                                           
016000                                                                          
016100      1124-READ-ONE-DATA-LINE.                                            
016200                                                                          
016300          READ INVOICE-FILE                                               
016400              AT END                                                      
016500                  MOVE "Y" TO WS-LINE-AT-EOF.                             
016600                                                                          
016700          IF NOT WS-AT-EOF-OF-INVOICE                                     
016800              ADD 1 TO WS-DATA-ROW-COUNT                                  
016900              SET WS-ROW-IX TO WS-DATA-ROW-COUNT                          
017000              PERFORM 1126-SPLIT-ONE-DATA-LINE THRU 1126-EXIT.            
017100                                                                          
017200      1124-EXIT.                                                          
017300          EXIT.                                                           
017400                                                                          
017500      1126-SPLIT-ONE-DATA-LINE.                                           
017600                                                                          
017700          MOVE SPACES TO WS-DATA-ROW (WS-ROW-IX).                         
017800          MOVE ZERO TO WS-ROW-CELL-COUNT (WS-ROW-IX).                     
017900          MOVE "N" TO WS-ROW-IS-HEADER (WS-ROW-IX).                       
018000                                                                          
018100          UNSTRING RAW-INVOICE-TEXT DELIMITED BY WS-DELIMITER             
018200              INTO WS-ROW-CELL (WS-ROW-IX, 1)                             
018300                   WS-ROW-CELL (WS-ROW-IX, 2)                             
018400                   WS-ROW-CELL (WS-ROW-IX, 3)                             
018500                   WS-ROW-CELL (WS-ROW-IX, 4)                             
018600                   WS-ROW-CELL (WS-ROW-IX, 5)                             
018700                   WS-ROW-CELL (WS-ROW-IX, 6)                             
018800                   WS-ROW-CELL (WS-ROW-IX, 7)                             
018900                   WS-ROW-CELL (WS-ROW-IX, 8)                             
019000                   WS-ROW-CELL (WS-ROW-IX, 9)                             
019100                   WS-ROW-CELL (WS-ROW-IX, 10)                            
019200              TALLYING IN WS-ROW-CELL-COUNT (WS-ROW-IX).                  
019300                                                                          
019400      1126-EXIT.                                                          
019500          EXIT.                                                           
019600                                                                          
019700      *---------------------------------------------------------          
019800      *    1150 - RQ0208 wanted a plain-English reason on the             
019900      *    summary report, not a truncated file-status code.              
020000      *---------------------------------------------------------          
020100      1150-CHECK-FOR-EMPTY-FILE.                                          
020200                                                                          
020300          IF WS-DATA-ROW-COUNT = ZERO                                     
020400              MOVE "Y" TO WS-FILE-ERROR-FLAG                              
020500              MOVE "file is empty" TO WS-FILE-ERROR-TEXT.                 
020600                                                                          
020700      1150-EXIT.                                                          
020800          EXIT.                                                           
020900                                                                          
021000      *---------------------------------------------------------          
021100      *    1160 series - hands every surviving row to PLHDRDET            
021200      *    and counts what is left once the stray headers are             
021300      *    marked.  All-headers is the same error as no rows.             
021400      *---------------------------------------------------------          
021500      1160-DROP-HEADER-ROWS.                                              
021600                                                                          
021700          MOVE ZERO TO WS-KEPT-ROW-COUNT.                                 
021800                                                                          
021900          PERFORM 1162-CLASSIFY-ONE-ROW THRU 1162-EXIT                    
022000              VARYING WS-ROW-IX FROM 1 BY 1                               
022100              UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT.                        
022200                                                                          
022300          IF WS-KEPT-ROW-COUNT = ZERO                                     
022400              MOVE "Y" TO WS-FILE-ERROR-FLAG                              
022500              MOVE "contains only headers" TO WS-FILE-ERROR-TEXT.         
022600                                                                          
022700      1160-EXIT.                                                          
022800          EXIT.                                                           
022900                                                                          
023000      1162-CLASSIFY-ONE-ROW.                                              
023100                                                                          
023200          PERFORM 1164-LOAD-RAW-FIELDS-FROM-ROW THRU 1164-EXIT.           
023300          PERFORM 1200-IS-ROW-A-HEADER THRU 1200-EXIT.                    
023400                                                                          
023500          IF WS-HDR-IS-HEADER                                             
023600              MOVE "Y" TO WS-ROW-IS-HEADER (WS-ROW-IX)                    
023700          ELSE                                                            
023800              MOVE "N" TO WS-ROW-IS-HEADER (WS-ROW-IX)                    
023900              ADD 1 TO WS-KEPT-ROW-COUNT.                                 
024000                                                                          
024100      1162-EXIT.                                                          
024200          EXIT.                                                           
024300                                                                          
024400      1164-LOAD-RAW-FIELDS-FROM-ROW.                                      
024500                                                                          
024600          MOVE SPACES TO RAW-FIELD-TABLE.                                 
024700          MOVE WS-ROW-CELL-COUNT (WS-ROW-IX) TO RAW-FIELD-COUNT.          
024800                                                                          
024900          PERFORM 1165-COPY-ONE-CELL THRU 1165-EXIT                       
025000              VARYING WS-CELL-SUB FROM 1 BY 1                             
025100              UNTIL WS-CELL-SUB > 10.                                     
025200                                                                          
025300      1164-EXIT.                                                          
025400          EXIT.                                                           
025500                                                                          
025600      1165-COPY-ONE-CELL.                                                 
025700                                                                          
025800          MOVE WS-ROW-CELL (WS-ROW-IX, WS-CELL-SUB)                       
025900                                       TO RAW-FIELD (WS-CELL-SUB).        
026000                                                                          
026100      1165-EXIT.                                                          
026200          EXIT.                                                           
