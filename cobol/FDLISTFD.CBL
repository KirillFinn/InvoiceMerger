000100      *                                                                   
000200      *    FDLISTFD.CBL                                                   
000300      *    Record layout for the master-store listing's print             
000400      *    file.                                                          
000500      *                                                                   
000600          FD  PRINTER-FILE                                                
000700              LABEL RECORDS ARE OMITTED.                                  
000800                                                                          
000900          01  PRINTER-RECORD                PIC X(132).                   
001000                                                                          
001100      *                                                                   
001200      *    TOTAL-LINE-VIEW lets 8000-PRINT-TOTALS build the final         
001300      *    "records listed" count line over the same print area           
001400      *    without a separate 01-level record and a second FD.            
001500      *                                                                   
001600          01  FILLER REDEFINES PRINTER-RECORD.                            
001700              05  FILLER                    PIC X(20).                    
001800              05  TL-DESCRIPTION            PIC X(30).                    
001900              05  TL-COUNT                  PIC ZZZ,ZZ9.                  
002000              05  FILLER                    PIC X(75).                    
