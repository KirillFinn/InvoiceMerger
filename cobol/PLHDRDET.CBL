000100      *                                                                   
000200      *    PLHDRDET.CBL                                                   
000300      *    HEADER-DETECTOR - is this data row really a stray              
000400      *    column-name line repeated further down the feed?  Works        
000500      *    off RAW-FIELD-TABLE/RAW-FIELD-COUNT, however they got          
000600      *    loaded (a feed row from PLPARSE, or the header line            
000700      *    itself when 1300-DETECT-COLUMNS samples it).                   
000800      *                                                                   
000900      *---------------------------------------------------------          
001000      *    1200-IS-ROW-A-HEADER-THRU                                      
001100      *    Sets WS-HDR-RESULT to "Y" when N > 0 and either ratio          
001200      *    passes its threshold.  Ratios are kept as exact fixed-         
001300      *    point fractions, not rounded percentages.                      
001400      *---------------------------------------------------------          
001500      1200-IS-ROW-A-HEADER.                                               
001600                                                                          
001700          MOVE "N" TO WS-HDR-RESULT.                                      
001800          MOVE ZERO TO WS-NONEMPTY-CELL-COUNT.                            
001900          MOVE ZERO TO WS-KEYWORD-CELL-COUNT.                             
002000          MOVE ZERO TO WS-NONNUMERIC-CELL-COUNT.                          
002100                                                                          
002200          PERFORM 1210-SCORE-ONE-CELL THRU 1210-EXIT                      
002300              VARYING WS-CELL-SUB FROM 1 BY 1                             
002400              UNTIL WS-CELL-SUB > RAW-FIELD-COUNT.                        
002500                                                                          
002600          IF WS-NONEMPTY-CELL-COUNT > ZERO                                
002700              PERFORM 1220-COMPUTE-HEADER-RATIOS THRU 1220-EXIT           
002800              PERFORM 1230-JUDGE-HEADER-RATIOS THRU 1230-EXIT.            
002900                                                                          
003000      1200-EXIT.                                                          
003100          EXIT.                                                           
003200                                                                          
003300      1210-SCORE-ONE-CELL.                                                
003400                                                                          
003500          IF RAW-FIELD (WS-CELL-SUB) NOT = SPACES                         
003600              ADD 1 TO WS-NONEMPTY-CELL-COUNT                             
003700              PERFORM 1212-TEST-KEYWORD-CELL THRU 1212-EXIT               
003800              PERFORM 1216-TEST-NONNUMERIC-CELL THRU 1216-EXIT.           
003900                                                                          
004000      1210-EXIT.                                                          
004100          EXIT.                                                           
004200                                                                          
004300      *                                                                   
004400      *    A keyword cell contains, anywhere, one of this shop's          
004500      *    ten header words - name, company, currency, price,             
004600      *    amount, total, invoice, date, sum, vendor.                     
004700      *                                                                   
004800      1212-TEST-KEYWORD-CELL.                                             
004900                                                                          
005000          MOVE RAW-FIELD (WS-CELL-SUB) TO WS-NUM-CELL-WORK.               
005100          PERFORM 1900-FOLD-TO-UPPER-CASE THRU 1900-EXIT.                 
005200                                                                          
005300          MOVE ZERO TO WS-KEYWORD-CELL-COUNT-HIT.                         
005400                                                                          
005500          PERFORM 1214-TEST-ONE-KEYWORD THRU 1214-EXIT                    
005600              VARYING WS-TBL-SUB FROM 1 BY 1                              
005700              UNTIL WS-TBL-SUB > WS-HEADER-KEYWORD-COUNT                  
005800                 OR WS-KEYWORD-CELL-COUNT-HIT > ZERO.                     
005900                                                                          
006000          IF WS-KEYWORD-CELL-COUNT-HIT > ZERO                             
006100              ADD 1 TO WS-KEYWORD-CELL-COUNT.                             
006200                                                                          
006300      1212-EXIT.                                                          
006400          EXIT.                                                           
006500                                                                          
006600      1214-TEST-ONE-KEYWORD.                                              
006700                                                                          
006800          INSPECT WS-NUM-CELL-WORK TALLYING                               
006900                  WS-KEYWORD-CELL-COUNT-HIT                               
007000              FOR ALL WS-HEADER-KEYWORD (WS-TBL-SUB)                      
007100                     (1:WS-HEADER-KEYWORD-LEN (WS-TBL-SUB)).              
007200                                                                          
007300      1214-EXIT.                                                          
007400          EXIT.                                                           
007500                                                                          
007600      1216-TEST-NONNUMERIC-CELL.                                          
007700                                                                          
007800          MOVE RAW-FIELD (WS-CELL-SUB) TO WS-NUM-CELL-WORK.               
007900          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU                         
008000              THRU 2000-EXIT.                                             
008100                                                                          
008200          IF NOT WS-NUM-CELL-NUMERIC                                      
008300              ADD 1 TO WS-NONNUMERIC-CELL-COUNT.                          
008400                                                                          
008500      1216-EXIT.                                                          
008600          EXIT.                                                           
008700                                                                          
008800      1220-COMPUTE-HEADER-RATIOS.                                         
008900                                                                          
009000          COMPUTE WS-HEADER-KEYWORD-RATIO ROUNDED =                       
009100              WS-KEYWORD-CELL-COUNT / WS-NONEMPTY-CELL-COUNT.             
009200                                                                          
009300          COMPUTE WS-HEADER-NONNUM-RATIO ROUNDED =                        
009400              WS-NONNUMERIC-CELL-COUNT / WS-NONEMPTY-CELL-COUNT.          
009500                                                                          
009600      1220-EXIT.                                                          
009700          EXIT.                                                           
009800                                                                          
009900      1230-JUDGE-HEADER-RATIOS.                                           
010000                                                                          
010100          IF WS-HEADER-KEYWORD-RATIO > 0.30                               
010200                          OR WS-HEADER-NONNUM-RATIO > 0.70                
010300              MOVE "Y" TO WS-HDR-RESULT.                                  
010400                                                                          
010500      1230-EXIT.                                                          
010600          EXIT.                                                           
010700                                                                          
010800      *---------------------------------------------------------          
010900      *    1900-FOLD-TO-UPPER-CASE-THRU                                   
011000      *    Shared by the keyword test above and by 1300-DETECT-           
011100      *    COLUMNS - this shop's keyword and pattern tables are           
011200      *    all held upper-case, so the cell under test is folded          
011300      *    the same way before the substring test runs.  INSPECT          
011400      *    CONVERTING did this job long before FUNCTION UPPER-            
011500      *    CASE existed on any compiler this shop has owned.              
011600      *---------------------------------------------------------          
011700      1900-FOLD-TO-UPPER-CASE.                                            
011800                                                                          
011900          INSPECT WS-NUM-CELL-WORK                                        
012000              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          
012100                                                                          
012200      1900-EXIT.                                                          
012300          EXIT.                                                           
