000100      *                                                                   
000200      *    invoice-file-combiner                                          
000300      *    Reads the run's manifest of vendor invoice files one           
000400      *    name at a time, parses and standardizes each one and           
000500      *    merges its rows into the master store, then writes the         
000600      *    combined output data set and the run's summary report.         
000700      *    This is the shop's replacement for a clerk keying every        
000800      *    vendor's invoice list into the ledger by hand.                 
000900      *                                                                   
001000      *---------------------------------------------------------          
001100      *    CHANGE LOG                                                     
001200      *                                                                   
001300      *    DATE       BY   TICKET   DESCRIPTION                           
001400      *    ---------- ---- -------- ------------------------------        
001500      *    1987-03-16  RVM  RQ0071  Original write-up.  One file  RQ0071  
001600      *                             in, one master store out.             
001700      *    1987-05-04  RVM  RQ0079  Added the manifest so a run   RQ0079  
001800      *                             can chew through more than            
001900      *                             one vendor file a night.              
002000      *    1988-01-11  DKS  RQ0104  Combined output data set addedRQ0104  
002100      *                             for downstream A/P feed.              
002200      *    1988-09-27  RVM  RQ0132  Duplicate suppression moved toRQ0132  
002300      *                             the shared master-store table         
002400      *                             instead of a per-file sort.           
002500      *    1989-06-02  DKS  RQ0151  Short-name generation moved toRQ0151  
002600      *                             its own paragraph library.            
002700      *    1990-02-19  RVM  RQ0177  Summary report heading/detail RQ0177  
002800      *                             layout redone to match the            
002900      *                             printer spacing chart.                
003000      *    1990-11-08  JAT  RQ0198  Currency-symbol detect added  RQ0198  
003100      *                             to column detection.                  
003200      *    1991-04-30  RVM  RQ0208  Empty-file and headers-only   RQ0208  
003300      *                             conditions now raise a plain          
003400      *                             English reason on the summary         
003500      *                             report instead of a truncated         
003600      *                             file-status code.                     
003700      *    1992-08-14  DKS  RQ0231  Notification log introduced - RQ0231  
003800      *                             ERROR / WARNING / INFO lines          
003900      *                             carried through to the report.        
004000      *    1993-03-22  JAT  RQ0249  Skipped-duplicate count now   RQ0249  
004100      *                             rolled per file, not per run.         
004200      *    1994-10-05  RVM  RQ0266  Control file added for the    RQ0266  
004300      *                             serial id high-water mark so          
004400      *                             a restart never repeats a             
004500      *                             number already given out.             
004600      *    1995-07-19  DKS  RQ0281  Page break and heading logic  RQ0281  
004700      *                             pulled out into PLPRINT.CBL           
004800      *                             for reuse by the listing job.         
004900      *    1996-12-02  JAT  RQ0299  All-duplicates and skipped    RQ0299  
005000      *                             notifications made mutually           
005100      *                             exclusive per file - a file of        
005200      *                             nothing but repeats no longer         
005300      *                             prints both lines.                    
005400      *    1998-11-30  RVM  RQ0318  Y2K REVIEW - the date stamp   RQ0318  
005500      *                             has a 4-digit century; control        
005600      *                             file's serial id is not date          
005700      *                             based.  No change needed.             
005800      *    1999-02-08  RVM  RQ0318  Y2K sign-off filed with DP    RQ0318  
005900      *                             Standards.                            
006000      *    2001-06-14  DKS  RQ0344  Combined-record build now     RQ0344  
006100      *                             trims embedded-space company          
006200      *                             names correctly - STRING              
006300      *                             DELIMITED BY SPACE was cutting        
006400      *                             "Acme Corp" down to "Acme".           
006500      *    2004-09-23  JAT  RQ0367  Manifest file name widened to RQ0367  
006600      *                             match the vendor file-naming          
006700      *                             convention change.                    
006800      *                                                                   
006900      IDENTIFICATION DIVISION.                                            
007000      PROGRAM-ID.    invoice-file-combiner.                               
007100      AUTHOR.        R. V. MARTIN.                                        
007200      INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE.                  
007300      DATE-WRITTEN.  MARCH 1987.                                          
007400      DATE-COMPILED.                                                      
007500      SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.          
007600                                                                          
007700      ENVIRONMENT DIVISION.                                               
007800                                                                          
007900      CONFIGURATION SECTION.                                              
008000                                                                          
008100      SPECIAL-NAMES.                                                      
008200          C01 IS TOP-OF-FORM                                              
008300          CLASS WS-DIGIT-CLASS  IS "0" THRU "9"                           
008400          CLASS WS-UPPER-CLASS  IS "A" THRU "Z"                           
008500          CLASS WS-LOWER-CLASS  IS "a" THRU "z".                          
008600                                                                          
008700      INPUT-OUTPUT SECTION.                                               
008800                                                                          
008900      FILE-CONTROL.                                                       
009000          COPY "SLINVCE.CBL".                                             
009100          COPY "SLMSTR.CBL".                                              
009200          COPY "CTLINV.CBL".                                              
009300          COPY "SLCMBRPT.CBL".                                            
009400                                                                          
009500      DATA DIVISION.                                                      
009600                                                                          
009700      FILE SECTION.                                                       
009800          COPY "FDINVCE.CBL".                                             
009900          COPY "FDMSTR.CBL".                                              
010000          COPY "CTLINVFD.CBL".                                            
010100          COPY "FDCMBRPT.CBL".                                            
010200                                                                          
010300      WORKING-STORAGE SECTION.                                            
010400          COPY "WSSTD01.CBL".                                             
010500          COPY "WSMST01.CBL".                                             
010600          COPY "WSDATE2.CBL".                                             
010700          COPY "WSPRT01.CBL".                                             
010800                                                                          
010900      *---------------------------------------------------------          
011000      *    Fields local to this driver - the manifest EOF switch,         
011100      *    the combined-record trim scratch and the three report          
011200      *    line layouts, declared right here the way this shop's          
011300      *    own report programs keep their TITLE and DETAIL lines          
011400      *    in the program itself rather than in a shared copybook.        
011500      *---------------------------------------------------------          
011600          01  WS-MANIFEST-AT-EOF            PIC X(01).                    
011700              88  WS-AT-EOF-OF-MANIFEST     VALUE "Y".                    
011800                                                                          
011900          01  WS-COMB-TRIM-SRC              PIC X(60).                    
012000          01  WS-COMB-TRIM-LEN              PIC 9(02) COMP.               
012100          01  WS-COMB-NAME-LEN              PIC 9(02) COMP.               
012200          01  WS-COMB-SHORT-LEN             PIC 9(02) COMP.               
012300          01  WS-COMB-CCY-LEN               PIC 9(02) COMP.               
012400                                                                          
012500          01  WS-COMB-PRICE-EDIT            PIC -(9)9.99.                 
012600          01  WS-COMB-PRICE-TEXT            PIC X(13).                    
012700          01  WS-COMB-PRICE-START           PIC 9(02) COMP.               
012800          01  WS-COMB-PRICE-LEN             PIC 9(02) COMP.               
012900                                                                          
013000          01  WS-COMB-NOTE-SUB              PIC 9(03) COMP.               
013100                                                                          
013200      *---------------------------------------------------------          
013300      *    Per-file detail line - file name, four counts and the          
013400      *    OK/ERROR status, spaced out on the printer chart at            
013500      *    132 columns like every other report this shop runs.            
013600      *---------------------------------------------------------          
013700          01  WS-RPT-DETAIL-FILE.                                         
013800              05  FILLER                    PIC X(02).                    
013900              05  RD-FILE-NAME              PIC X(40).                    
014000              05  FILLER                    PIC X(02).                    
014100              05  RD-READ-COUNT             PIC ZZZZ9.                    
014200              05  FILLER                    PIC X(02).                    
014300              05  RD-STD-COUNT              PIC ZZZZ9.                    
014400              05  FILLER                    PIC X(02).                    
014500              05  RD-INSERTED-COUNT         PIC ZZZZ9.                    
014600              05  FILLER                    PIC X(02).                    
014700              05  RD-SKIPPED-COUNT          PIC ZZZZ9.                    
014800              05  FILLER                    PIC X(02).                    
014900              05  RD-STATUS                 PIC X(05).                    
015000              05  FILLER                    PIC X(55).                    
015100                                                                          
015200      *---------------------------------------------------------          
015300      *    Notification line - level, file name and message text,         
015400      *    printed in the order 5300-ROLL-FILE-NOTIFICATIONS-THRU         
015500      *    added them to WS-NOTE-TABLE.                                   
015600      *---------------------------------------------------------          
015700          01  WS-RPT-NOTE-LINE.                                           
015800              05  FILLER                    PIC X(02).                    
015900              05  RN-LEVEL                  PIC X(07).                    
016000              05  FILLER                    PIC X(02).                    
016100              05  RN-FILE-NAME              PIC X(40).                    
016200              05  FILLER                    PIC X(02).                    
016300              05  RN-TEXT                   PIC X(79).                    
016400                                                                          
016500      *---------------------------------------------------------          
016600      *    Totals line - one label, one edited count, printed             
016700      *    five times at the very end of the run.                         
016800      *---------------------------------------------------------          
016900          01  WS-RPT-TOTALS-LINE.                                         
017000              05  RT-LABEL                  PIC X(40).                    
017100              05  FILLER                    PIC X(02).                    
017200              05  RT-VALUE                  PIC ZZZ,ZZ9.                  
017300              05  FILLER                    PIC X(83).                    
017400                                                                          
017500      PROCEDURE DIVISION.                                                 
017600                                                                          
017700      *---------------------------------------------------------          
017800      *    0000-MAIN-DRIVER                                               
017900      *    One manifest line, one feed file - same shape as this          
018000      *    shop's other batch drivers, priming read up front and          
018100      *    a straight PERFORM UNTIL for the body of the run.              
018200      *---------------------------------------------------------          
018300      0000-MAIN-DRIVER.                                                   
018400                                                                          
018500          PERFORM 0100-INITIALIZE THRU 0100-EXIT.                         
018600                                                                          
018700          PERFORM 1000-PROCESS-ONE-FILE THRU 1000-EXIT                    
018800              UNTIL WS-AT-EOF-OF-MANIFEST.                                
018900                                                                          
019000          PERFORM 9000-PRINT-SUMMARY-REPORT THRU 9000-EXIT.               
019100          PERFORM 9900-TERMINATE THRU 9900-EXIT.                          
019200                                                                          
019300          STOP RUN.                                                       
019400                                                                          
019500      *---------------------------------------------------------          
019600      *    0100-INITIALIZE                                                
019700      *    Opens the manifest and both output data sets, primes           
019800      *    the master-store table and the summary report's title          
019900      *    and heading lines, prints page one, then reads the             
020000      *    first manifest line.                                           
020100      *---------------------------------------------------------          
020200      0100-INITIALIZE.                                                    
020300                                                                          
020400          OPEN INPUT MANIFEST-FILE.                                       
020500          OPEN OUTPUT COMBINED-FILE.                                      
020600          OPEN OUTPUT PRINTER-FILE.                                       
020700                                                                          
020800          MOVE "N" TO WS-MANIFEST-AT-EOF.                                 
020900                                                                          
021000          MOVE ZERO TO WS-TOTAL-FILES-SUBMITTED                           
021100                       WS-TOTAL-FILES-PROCESSED                           
021200                       WS-TOTAL-COMBINED-COUNT                            
021300                       WS-TOTAL-INSERTED-COUNT                            
021400                       WS-TOTAL-SKIPPED-COUNT                             
021500                       WS-NOTE-COUNT.                                     
021600                                                                          
021700          PERFORM 5000-LOAD-MASTER-TABLE-THRU THRU 5000-EXIT.             
021800                                                                          
021900          MOVE SPACES TO WS-RPT-TITLE-TEXT.                               
022000          STRING "INVOICE FILE COMBINER - PROCESSING SUMMARY  "           
022100                                    DELIMITED BY SIZE                     
022200                 "RUN DATE: " DELIMITED BY SIZE                           
022300                 WS-PROC-DATE-STAMP DELIMITED BY SIZE                     
022400              INTO WS-RPT-TITLE-TEXT.                                     
022500                                                                          
022600          MOVE SPACES TO WS-RPT-HEADING-LINE-1.                           
022700          STRING "  FILE NAME" DELIMITED BY SIZE                          
022800                 "                                     READ"              
022900                                    DELIMITED BY SIZE                     
023000                 "   STD  INSRT  SKIP STATUS"                             
023100                                    DELIMITED BY SIZE                     
023200              INTO WS-RPT-HEADING-LINE-1.                                 
023300                                                                          
023400          MOVE ALL "-" TO WS-RPT-HEADING-LINE-2.                          
023500                                                                          
023600          PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.                
023700                                                                          
023800          PERFORM 0110-READ-ONE-MANIFEST-LINE THRU 0110-EXIT.             
023900                                                                          
024000      0100-EXIT.                                                          
024100          EXIT.                                                           
024200                                                                          
024300      0110-READ-ONE-MANIFEST-LINE.                                        
024400                                                                          
024500          READ MANIFEST-FILE                                              
024600              AT END                                                      
024700                  MOVE "Y" TO WS-MANIFEST-AT-EOF.                         
024800                                                                          
024900      0110-EXIT.                                                          
025000          EXIT.                                                           
025100                                                                          
025200      *---------------------------------------------------------          
025300      *    1000-PROCESS-ONE-FILE                                          
025400      *    Parses, detects columns for, standardizes and merges           
025500      *    every kept row of the feed file named on the current           
025600      *    manifest line, prints its detail line, then reads              
025700      *    ahead to the next manifest line.                               
025800      *---------------------------------------------------------          
025900      1000-PROCESS-ONE-FILE.                                              
026000                                                                          
026100          ADD 1 TO WS-TOTAL-FILES-SUBMITTED.                              
026200                                                                          
026300          MOVE MANIFEST-FILE-NAME TO WS-INVOICE-FILE-NAME.                
026400                                                                          
026500          MOVE ZERO TO WS-FILE-READ-COUNT                                 
026600                       WS-FILE-STD-COUNT                                  
026700                       WS-FILE-INSERTED-COUNT                             
026800                       WS-FILE-SKIPPED-COUNT.                             
026900                                                                          
027000          PERFORM 1100-PARSE-ONE-FILE-THRU THRU 1100-EXIT.                
027100                                                                          
027200          IF NOT WS-FILE-HAS-ERROR                                        
027300              PERFORM 1300-DETECT-COLUMNS THRU 1300-EXIT.                 
027400                                                                          
027500          IF NOT WS-FILE-HAS-ERROR                                        
027600              MOVE WS-DATA-ROW-COUNT TO WS-FILE-READ-COUNT                
027700              PERFORM 1170-STANDARDIZE-FILE-ROWS                          
027800                                        THRU 1170-EXIT.                   
027900                                                                          
028000          PERFORM 5300-ROLL-FILE-NOTIFICATIONS-THRU                       
028100                                                  THRU 5300-EXIT.         
028200                                                                          
028300          ADD WS-FILE-STD-COUNT      TO WS-TOTAL-COMBINED-COUNT.          
028400          ADD WS-FILE-INSERTED-COUNT TO WS-TOTAL-INSERTED-COUNT.          
028500          ADD WS-FILE-SKIPPED-COUNT  TO WS-TOTAL-SKIPPED-COUNT.           
028600                                                                          
028700          IF WS-FILE-INSERTED-COUNT > ZERO                                
028800              ADD 1 TO WS-TOTAL-FILES-PROCESSED.                          
028900                                                                          
029000          IF WS-FILE-HAS-ERROR                                            
029100              MOVE "ERROR" TO WS-FILE-STATUS-TEXT                         
029200          ELSE                                                            
029300              MOVE "OK"    TO WS-FILE-STATUS-TEXT.                        
029400                                                                          
029500          PERFORM 1180-PRINT-FILE-DETAIL-LINE THRU 1180-EXIT.             
029600                                                                          
029700          PERFORM 0110-READ-ONE-MANIFEST-LINE THRU 0110-EXIT.             
029800                                                                          
029900      1000-EXIT.                                                          
030000          EXIT.                                                           
030100                                                                          
030200      *---------------------------------------------------------          
030300      *    1170-STANDARDIZE-FILE-ROWS                                     
030400      *    Drives PLPARSE.CBL's row table one row at a time -             
030500      *    header rows already flagged by 1160-DROP-HEADER-ROWS           
030600      *    are skipped here rather than standardized.                     
030700      *---------------------------------------------------------          
030800      1170-STANDARDIZE-FILE-ROWS.                                         
030900                                                                          
031000          PERFORM 1172-STANDARDIZE-ONE-ROW THRU 1172-EXIT                 
031100              VARYING WS-ROW-IX FROM 1 BY 1                               
031200              UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT.                        
031300                                                                          
031400      1170-EXIT.                                                          
031500          EXIT.                                                           
031600                                                                          
031700      1172-STANDARDIZE-ONE-ROW.                                           
031800                                                                          
031900          IF NOT WS-ROW-WAS-HEADER (WS-ROW-IX)                            
032000              PERFORM 1164-LOAD-RAW-FIELDS-FROM-ROW THRU 1164-EXIT        
032100              PERFORM 4000-STANDARDIZE-ONE-ROW-THRU THRU 4000-EXIT        
032200              ADD 1 TO WS-FILE-STD-COUNT                                  
032300              PERFORM 1176-WRITE-COMBINED-RECORD THRU 1176-EXIT           
032400              PERFORM 5200-MERGE-INTO-MASTER-THRU THRU 5200-EXIT.         
032500                                                                          
032600      1172-EXIT.                                                          
032700          EXIT.                                                           
032800                                                                          
032900      *---------------------------------------------------------          
033000      *    1176-WRITE-COMBINED-RECORD                                     
033100      *    Builds the semicolon-delimited combined-output line.           
033200      *    Every text field is trimmed to its real length first -         
033300      *    STRING ... DELIMITED BY SPACE cannot be used here since        
033400      *    a full company name legitimately holds embedded spaces         
033500      *    (see RQ0344 above).                                    RQ0344  
033600      *---------------------------------------------------------          
033700      1176-WRITE-COMBINED-RECORD.                                         
033800                                                                          
033900          MOVE SPACES TO WS-COMB-TRIM-SRC.                                
034000          MOVE STD-FULL-NAME TO WS-COMB-TRIM-SRC.                         
034100          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.                
034200          MOVE WS-COMB-TRIM-LEN TO WS-COMB-NAME-LEN.                      
034300                                                                          
034400          MOVE SPACES TO WS-COMB-TRIM-SRC.                                
034500          MOVE STD-SHORT-NAME TO WS-COMB-TRIM-SRC.                        
034600          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.                
034700          MOVE WS-COMB-TRIM-LEN TO WS-COMB-SHORT-LEN.                     
034800                                                                          
034900          MOVE SPACES TO WS-COMB-TRIM-SRC.                                
035000          MOVE STD-CURRENCY TO WS-COMB-TRIM-SRC.                          
035100          PERFORM 1177-COMPUTE-TRIM-LENGTH THRU 1177-EXIT.                
035200          MOVE WS-COMB-TRIM-LEN TO WS-COMB-CCY-LEN.                       
035300                                                                          
035400          PERFORM 1178-BUILD-PRICE-TEXT THRU 1178-EXIT.                   
035500                                                                          
035600          MOVE SPACES TO COMBINED-RECORD.                                 
035700          STRING STD-FULL-NAME (1:WS-COMB-NAME-LEN)                       
035800                                    DELIMITED BY SIZE                     
035900                 ";" DELIMITED BY SIZE                                    
036000                 STD-SHORT-NAME (1:WS-COMB-SHORT-LEN)                     
036100                                    DELIMITED BY SIZE                     
036200                 ";" DELIMITED BY SIZE                                    
036300                 STD-CURRENCY (1:WS-COMB-CCY-LEN)                         
036400                                    DELIMITED BY SIZE                     
036500                 ";" DELIMITED BY SIZE                                    
036600                 WS-COMB-PRICE-TEXT                                       
036700                     (WS-COMB-PRICE-START:WS-COMB-PRICE-LEN)              
036800                                    DELIMITED BY SIZE                     
036900              INTO COMBINED-RECORD.                                       
037000                                                                          
037100          WRITE COMBINED-RECORD.                                          
037200                                                                          
037300      1176-EXIT.                                                          
037400          EXIT.                                                           
037500                                                                          
037600      *                                                                   
037700      *    Backward scan from the end of a 60-byte field to the           
037800      *    last non-blank character - the same trick 4033 in              
037900      *    PLSTD.CBL uses to size a generated short name, reused          
038000      *    here so a trailing-space trim never eats an embedded           
038100      *    space in the middle of the value.                              
038200      *                                                                   
038300      1177-COMPUTE-TRIM-LENGTH.                                           
038400                                                                          
038500          MOVE 60 TO WS-COMB-TRIM-LEN.                                    
038600                                                                          
038700          PERFORM 1177B-BACK-UP-TRIM-LENGTH THRU 1177B-EXIT               
038800              UNTIL WS-COMB-TRIM-LEN = ZERO                               
038900                 OR WS-COMB-TRIM-SRC (WS-COMB-TRIM-LEN:1)                 
039000                                                    NOT = SPACE.          
039100                                                                          
039200      1177-EXIT.                                                          
039300          EXIT.                                                           
039400                                                                          
039500      1177B-BACK-UP-TRIM-LENGTH.                                          
039600                                                                          
039700          SUBTRACT 1 FROM WS-COMB-TRIM-LEN.                               
039800                                                                          
039900      1177B-EXIT.                                                         
040000          EXIT.                                                           
040100                                                                          
040200      *                                                                   
040300      *    STD-PRICE edits into a floating-minus-sign field, then         
040400      *    the leading spaces the edit picture leaves are skipped         
040500      *    the same way 5322-EXTRACT-DIGITS in PLMSTR.CBL skips           
040600      *    them for the notification text.                                
040700      *                                                                   
040800      1178-BUILD-PRICE-TEXT.                                              
040900                                                                          
041000          MOVE STD-PRICE TO WS-COMB-PRICE-EDIT.                           
041100          MOVE WS-COMB-PRICE-EDIT TO WS-COMB-PRICE-TEXT.                  
041200          MOVE 1 TO WS-COMB-PRICE-START.                                  
041300                                                                          
041400          PERFORM 1178B-SKIP-ONE-PRICE-SPACE THRU 1178B-EXIT              
041500              UNTIL WS-COMB-PRICE-START > 13                              
041600                 OR WS-COMB-PRICE-TEXT (WS-COMB-PRICE-START:1)            
041700                                                    NOT = SPACE.          
041800                                                                          
041900          COMPUTE WS-COMB-PRICE-LEN =                                     
042000                          14 - WS-COMB-PRICE-START.                       
042100                                                                          
042200      1178-EXIT.                                                          
042300          EXIT.                                                           
042400                                                                          
042500      1178B-SKIP-ONE-PRICE-SPACE.                                         
042600                                                                          
042700          ADD 1 TO WS-COMB-PRICE-START.                                   
042800                                                                          
042900      1178B-EXIT.                                                         
043000          EXIT.                                                           
043100                                                                          
043200      *---------------------------------------------------------          
043300      *    1180-PRINT-FILE-DETAIL-LINE                                    
043400      *    One line per feed file, printed as each file finishes          
043500      *    rather than held back to the end of the run.                   
043600      *---------------------------------------------------------          
043700      1180-PRINT-FILE-DETAIL-LINE.                                        
043800                                                                          
043900          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
044000                                                                          
044100          MOVE SPACES TO WS-RPT-DETAIL-FILE.                              
044200          MOVE WS-INVOICE-FILE-NAME TO RD-FILE-NAME.                      
044300          MOVE WS-FILE-READ-COUNT     TO RD-READ-COUNT.                   
044400          MOVE WS-FILE-STD-COUNT      TO RD-STD-COUNT.                    
044500          MOVE WS-FILE-INSERTED-COUNT TO RD-INSERTED-COUNT.               
044600          MOVE WS-FILE-SKIPPED-COUNT  TO RD-SKIPPED-COUNT.                
044700          MOVE WS-FILE-STATUS-TEXT    TO RD-STATUS.                       
044800                                                                          
044900          MOVE WS-RPT-DETAIL-FILE TO PRINTER-RECORD.                      
045000          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
045100                                                                          
045200          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
045300                                                                          
045400      1180-EXIT.                                                          
045500          EXIT.                                                           
045600                                                                          
045700      *---------------------------------------------------------          
045800      *    9000-PRINT-SUMMARY-REPORT                                      
045900      *    Every notification collected across the run, in the            
046000      *    order collected, then the five run totals.                     
046100      *---------------------------------------------------------          
046200      9000-PRINT-SUMMARY-REPORT.                                          
046300                                                                          
046400          IF WS-NOTE-COUNT > ZERO                                         
046500              PERFORM 9010-PRINT-ONE-NOTE THRU 9010-EXIT                  
046600                  VARYING WS-COMB-NOTE-SUB FROM 1 BY 1                    
046700                  UNTIL WS-COMB-NOTE-SUB > WS-NOTE-COUNT.                 
046800                                                                          
046900          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
047000          MOVE SPACES TO PRINTER-RECORD.                                  
047100          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
047200          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
047300                                                                          
047400          MOVE SPACES TO WS-RPT-TOTALS-LINE.                              
047500          MOVE "FILES SUBMITTED" TO RT-LABEL.                             
047600          MOVE WS-TOTAL-FILES-SUBMITTED TO RT-VALUE.                      
047700          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.                    
047800                                                                          
047900          MOVE SPACES TO WS-RPT-TOTALS-LINE.                              
048000          MOVE "FILES SUCCESSFULLY PROCESSED" TO RT-LABEL.                
048100          MOVE WS-TOTAL-FILES-PROCESSED TO RT-VALUE.                      
048200          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.                    
048300                                                                          
048400          MOVE SPACES TO WS-RPT-TOTALS-LINE.                              
048500          MOVE "RECORDS IN COMBINED OUTPUT" TO RT-LABEL.                  
048600          MOVE WS-TOTAL-COMBINED-COUNT TO RT-VALUE.                       
048700          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.                    
048800                                                                          
048900          MOVE SPACES TO WS-RPT-TOTALS-LINE.                              
049000          MOVE "RECORDS INSERTED TO MASTER STORE" TO RT-LABEL.            
049100          MOVE WS-TOTAL-INSERTED-COUNT TO RT-VALUE.                       
049200          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.                    
049300                                                                          
049400          MOVE SPACES TO WS-RPT-TOTALS-LINE.                              
049500          MOVE "RECORDS SKIPPED AS DUPLICATES" TO RT-LABEL.               
049600          MOVE WS-TOTAL-SKIPPED-COUNT TO RT-VALUE.                        
049700          PERFORM 9020-PRINT-ONE-TOTAL THRU 9020-EXIT.                    
049800                                                                          
049900      9000-EXIT.                                                          
050000          EXIT.                                                           
050100                                                                          
050200      9010-PRINT-ONE-NOTE.                                                
050300                                                                          
050400          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
050500                                                                          
050600          MOVE SPACES TO WS-RPT-NOTE-LINE.                                
050700          MOVE NOTE-LEVEL (WS-COMB-NOTE-SUB) TO RN-LEVEL.                 
050800          MOVE NOTE-FILE  (WS-COMB-NOTE-SUB) TO RN-FILE-NAME.             
050900          MOVE NOTE-TEXT  (WS-COMB-NOTE-SUB) TO RN-TEXT.                  
051000                                                                          
051100          MOVE WS-RPT-NOTE-LINE TO PRINTER-RECORD.                        
051200          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
051300                                                                          
051400          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
051500                                                                          
051600      9010-EXIT.                                                          
051700          EXIT.                                                           
051800                                                                          
051900      9020-PRINT-ONE-TOTAL.                                               
052000                                                                          
052100          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
052200                                                                          
052300          MOVE WS-RPT-TOTALS-LINE TO PRINTER-RECORD.                      
052400          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
052500                                                                          
052600          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
052700                                                                          
052800      9020-EXIT.                                                          
052900          EXIT.                                                           
053000                                                                          
053100      *---------------------------------------------------------          
053200      *    9900-TERMINATE                                                 
053300      *    Ejects the report's last page, posts the new high-             
053400      *    water mark to the control file and closes everything.          
053500      *---------------------------------------------------------          
053600      9900-TERMINATE.                                                     
053700                                                                          
053800          PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT.                 
053900                                                                          
054000          PERFORM 5900-CLOSE-MASTER-STORE-THRU THRU 5900-EXIT.            
054100                                                                          
054200          CLOSE MANIFEST-FILE.                                            
054300          CLOSE COMBINED-FILE.                                            
054400          CLOSE PRINTER-FILE.                                             
054500                                                                          
054600      9900-EXIT.                                                          
054700          EXIT.                                                           
054800                                                                          
054900          COPY "PLPARSE.CBL".                                             
055000          COPY "PLHDRDET.CBL".                                            
055100          COPY "PLCOLDET.CBL".                                            
055200          COPY "PLNUM.CBL".                                               
055300          COPY "PLSTD.CBL".                                               
055400          COPY "PLMSTR.CBL".                                              
055500          COPY "PLPRINT.CBL".                                             
