000100      *                                                                   
000200      *    SLCMBRPT.CBL                                                   
000300      *    FILE-CONTROL entries for the combined output file and          
000400      *    the run's summary/notification report.                         
000500      *                                                                   
000600          SELECT COMBINED-FILE ASSIGN TO "INVCOMB"                        
000700              ORGANIZATION IS LINE SEQUENTIAL.                            
000800                                                                          
000900          SELECT PRINTER-FILE ASSIGN TO "INVSUMM.PRN"                     
001000              ORGANIZATION IS LINE SEQUENTIAL.                            
