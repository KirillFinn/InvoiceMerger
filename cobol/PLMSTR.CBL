000100      *                                                                   
000200      *    PLMSTR.CBL                                                     
000300      *    MASTER-STORE / DEDUP MERGE - primes the in-memory key          
000400      *    table from INVMSTR and the control file at the top of          
000500      *    the run, tests one standardized row's business key             
000600      *    against every entry already known (this run's own              
000700      *    inserts included), and either counts the row skipped or        
000800      *    appends it to INVMSTR with the next serial id.  Also           
000900      *    rolls up the per-file notification lines the summary           
001000      *    report prints.                                                 
001100      *                                                                   
001200      *---------------------------------------------------------          
001300      *    5000-LOAD-MASTER-TABLE-THRU                                    
001400      *    Called once, from 0100-INITIALIZE, before the manifest         
001500      *    is read.  Leaves MASTER-FILE open EXTEND for the rest          
001600      *    of the run - every 5220 insert below writes straight           
001700      *    through it.                                                    
001800      *---------------------------------------------------------          
001900      5000-LOAD-MASTER-TABLE-THRU.                                        
002000                                                                          
002100          PERFORM 5005-STAMP-PROCESS-DATE THRU 5005-EXIT.                 
002200          PERFORM 5010-READ-CONTROL-FILE THRU 5010-EXIT.                  
002300                                                                          
002400          MOVE ZERO TO WS-MST-ENTRY-COUNT.                                
002500          MOVE "N" TO WS-MST-AT-EOF.                                      
002600          OPEN INPUT MASTER-FILE.                                         
002700                                                                          
002800          PERFORM 5020-READ-ONE-MASTER-RECORD THRU 5020-EXIT              
002900              UNTIL WS-AT-EOF-OF-MASTER                                   
003000                 OR WS-MST-ENTRY-COUNT NOT LESS                           
003100                                          WS-MST-MAX-ENTRIES.             
003200                                                                          
003300          CLOSE MASTER-FILE.                                              
003400          OPEN EXTEND MASTER-FILE.                                        
003500                                                                          
003600      5000-EXIT.                                                          
003700          EXIT.                                                           
003800                                                                          
003900      *                                                                   
004000      *    One stamp for the whole run - every record any feed            
004100      *    file inserts today carries the same processing time,           
004200      *    same as this shop's other batch jobs stamp a run's             
004300      *    output with the moment the job started, not the moment         
004400      *    each individual record happened to be written.                 
004500      *                                                                   
004600      5005-STAMP-PROCESS-DATE.                                            
004700                                                                          
004800          ACCEPT WS-SDT-DATE-8 FROM DATE YYYYMMDD.                        
004900          ACCEPT WS-SDT-TIME-8 FROM TIME.                                 
005000                                                                          
005100          MOVE WS-SDT-CCYY TO WS-PDS-CCYY.                                
005200          MOVE WS-SDT-MM   TO WS-PDS-MM.                                  
005300          MOVE WS-SDT-DD   TO WS-PDS-DD.                                  
005400          MOVE WS-SDT-HH   TO WS-PDS-HH.                                  
005500          MOVE WS-SDT-MI   TO WS-PDS-MI.                                  
005600          MOVE WS-SDT-SS   TO WS-PDS-SS.                                  
005700          MOVE "-" TO WS-PDS-DASH-1  WS-PDS-DASH-2.                       
005800          MOVE SPACE TO WS-PDS-SPACE.                                     
005900          MOVE ":" TO WS-PDS-COLON-1 WS-PDS-COLON-2.                      
006000                                                                          
006100      5005-EXIT.                                                          
006200          EXIT.                                                           
006300                                                                          
006400      *                                                                   
006500      *    CTLINV carries one record, key value 1, holding the            
006600      *    last serial id this store ever handed out.  First run          
006700      *    on a brand new store finds no such record and starts           
006800      *    the store at seq id 1, same as CONTROL-RECORD does for         
006900      *    this shop's voucher-number file.                               
007000      *                                                                   
007100      5010-READ-CONTROL-FILE.                                             
007200                                                                          
007300          OPEN I-O CTLINV-FILE.                                           
007400          MOVE 1 TO CTL-KEY.                                              
007500                                                                          
007600          READ CTLINV-FILE                                                
007700              INVALID KEY                                                 
007800                  PERFORM 5012-CREATE-CONTROL-RECORD                      
007900                                                  THRU 5012-EXIT.         
008000                                                                          
008100          MOVE CTL-LAST-SEQ-ID TO WS-LAST-SEQ-ID.                         
008200          COMPUTE WS-NEXT-SEQ-ID = WS-LAST-SEQ-ID + 1.                    
008300                                                                          
008400      5010-EXIT.                                                          
008500          EXIT.                                                           
008600                                                                          
008700      5012-CREATE-CONTROL-RECORD.                                         
008800                                                                          
008900          MOVE SPACES TO CTLINV-RECORD.                                   
009000          MOVE 1 TO CTL-KEY.                                              
009100          MOVE ZERO TO CTL-LAST-SEQ-ID.                                   
009200          WRITE CTLINV-RECORD.                                            
009300                                                                          
009400      5012-EXIT.                                                          
009500          EXIT.                                                           
009600                                                                          
009700      5020-READ-ONE-MASTER-RECORD.                                        
009800                                                                          
009900          READ MASTER-FILE                                                
010000              AT END                                                      
010100                  MOVE "Y" TO WS-MST-AT-EOF.                              
010200                                                                          
010300          IF NOT WS-AT-EOF-OF-MASTER                                      
010400              ADD 1 TO WS-MST-ENTRY-COUNT                                 
010500              SET WS-MST-IX TO WS-MST-ENTRY-COUNT                         
010600              PERFORM 5022-COPY-RECORD-TO-TABLE THRU 5022-EXIT.           
010700                                                                          
010800      5020-EXIT.                                                          
010900          EXIT.                                                           
011000                                                                          
011100      5022-COPY-RECORD-TO-TABLE.                                          
011200                                                                          
011300          MOVE MST-FULL-NAME  TO TBL-FULL-NAME (WS-MST-IX).               
011400          MOVE MST-SHORT-NAME TO TBL-SHORT-NAME (WS-MST-IX).              
011500          MOVE MST-CURRENCY   TO TBL-CURRENCY (WS-MST-IX).                
011600          MOVE MST-PRICE      TO TBL-PRICE (WS-MST-IX).                   
011700                                                                          
011800      5022-EXIT.                                                          
011900          EXIT.                                                           
012000                                                                          
012100      *---------------------------------------------------------          
012200      *    5200-MERGE-INTO-MASTER-THRU                                    
012300      *    Caller has STANDARDIZED-RECORD built for one kept row          
012400      *    (4000-STANDARDIZE-ONE-ROW-THRU already ran) and                
012500      *    WS-INVOICE-FILE-NAME set to the feed it came from.             
012600      *---------------------------------------------------------          
012700      5200-MERGE-INTO-MASTER-THRU.                                        
012800                                                                          
012900          PERFORM 5210-LOOKUP-MASTER-KEY THRU 5210-EXIT.                  
013000                                                                          
013100          IF WS-MST-KEY-IS-DUPLICATE                                      
013200              ADD 1 TO WS-FILE-SKIPPED-COUNT                              
013300          ELSE                                                            
013400              PERFORM 5220-INSERT-MASTER-RECORD THRU 5220-EXIT            
013500              ADD 1 TO WS-FILE-INSERTED-COUNT.                            
013600                                                                          
013700      5200-EXIT.                                                          
013800          EXIT.                                                           
013900                                                                          
014000      *                                                                   
014100      *    The business key is the same four fields end to end -          
014200      *    full name, short name, currency, price - whether the           
014300      *    match comes from a prior run's INVMSTR or from a row           
014400      *    this very run already inserted a moment ago.                   
014500      *                                                                   
014600      5210-LOOKUP-MASTER-KEY.                                             
014700                                                                          
014800          MOVE "N" TO WS-MST-KEY-FOUND.                                   
014900                                                                          
015000          IF WS-MST-ENTRY-COUNT > ZERO                                    
015100              PERFORM 5212-TEST-ONE-ENTRY THRU 5212-EXIT                  
015200                  VARYING WS-MST-IX FROM 1 BY 1                           
015300                  UNTIL WS-MST-IX > WS-MST-ENTRY-COUNT                    
015400                     OR WS-MST-KEY-IS-DUPLICATE.                          
015500                                                                          
015600      5210-EXIT.                                                          
015700          EXIT.                                                           
015800                                                                          
015900      5212-TEST-ONE-ENTRY.                                                
016000                                                                          
016100          IF TBL-FULL-NAME (WS-MST-IX)  = STD-FULL-NAME                   
016200                          AND TBL-SHORT-NAME (WS-MST-IX)                  
016300                                              = STD-SHORT-NAME            
016400                          AND TBL-CURRENCY (WS-MST-IX)                    
016500                                              = STD-CURRENCY              
016600                          AND TBL-PRICE (WS-MST-IX) = STD-PRICE           
016700              MOVE "Y" TO WS-MST-KEY-FOUND.                               
016800                                                                          
016900      5212-EXIT.                                                          
017000          EXIT.                                                           
017100                                                                          
017200      5220-INSERT-MASTER-RECORD.                                          
017300                                                                          
017400          MOVE SPACES TO MASTER-RECORD.                                   
017500          MOVE WS-NEXT-SEQ-ID TO MST-SEQ-ID.                              
017600          MOVE STD-FULL-NAME TO MST-FULL-NAME.                            
017700          MOVE STD-SHORT-NAME TO MST-SHORT-NAME.                          
017800          MOVE STD-CURRENCY TO MST-CURRENCY.                              
017900          MOVE STD-PRICE TO MST-PRICE.                                    
018000          MOVE WS-INVOICE-FILE-NAME TO MST-FILE-NAME.                     
018100          MOVE WS-PROC-DATE-STAMP TO MST-PROC-DATE.                       
018200                                                                          
018300          WRITE MASTER-RECORD.                                            
018400                                                                          
018500          PERFORM 5224-ADD-TO-KEY-TABLE THRU 5224-EXIT.                   
018600                                                                          
018700          ADD 1 TO WS-NEXT-SEQ-ID.                                        
018800                                                                          
018900      5220-EXIT.                                                          
019000          EXIT.                                                           
019100                                                                          
019200      *                                                                   
019300      *    The row just written has to be visible to the very next        
019400      *    lookup, in this file or the next one on the manifest -         
019500      *    growing the same table 5210 already searches is how a          
019600      *    within-run duplicate is caught at all.                         
019700      *                                                                   
019800      5224-ADD-TO-KEY-TABLE.                                              
019900                                                                          
020000          IF WS-MST-ENTRY-COUNT < WS-MST-MAX-ENTRIES                      
020100              ADD 1 TO WS-MST-ENTRY-COUNT                                 
020200              SET WS-MST-IX TO WS-MST-ENTRY-COUNT                         
020300              MOVE STD-FULL-NAME  TO TBL-FULL-NAME (WS-MST-IX)            
020400              MOVE STD-SHORT-NAME TO TBL-SHORT-NAME (WS-MST-IX)           
020500              MOVE STD-CURRENCY   TO TBL-CURRENCY (WS-MST-IX)             
020600              MOVE STD-PRICE      TO TBL-PRICE (WS-MST-IX).               
020700                                                                          
020800      5224-EXIT.                                                          
020900          EXIT.                                                           
021000                                                                          
021100      *---------------------------------------------------------          
021200      *    5900-CLOSE-MASTER-STORE-THRU                                   
021300      *    Run-end cleanup - the control file gets the new high-          
021400      *    water mark and both files close.  Called once, from            
021500      *    the main driver's last paragraph.                              
021600      *---------------------------------------------------------          
021700      5900-CLOSE-MASTER-STORE-THRU.                                       
021800                                                                          
021900          MOVE 1 TO CTL-KEY.                                              
022000          COMPUTE CTL-LAST-SEQ-ID = WS-NEXT-SEQ-ID - 1.                   
022100          REWRITE CTLINV-RECORD.                                          
022200                                                                          
022300          CLOSE CTLINV-FILE.                                              
022400          CLOSE MASTER-FILE.                                              
022500                                                                          
022600      5900-EXIT.                                                          
022700          EXIT.                                                           
022800                                                                          
022900      *---------------------------------------------------------          
023000      *    5300 series - one notification line per file, added to         
023100      *    WS-NOTE-TABLE in the order this shop's summary report          
023200      *    expects to print them: any parse/validation failure            
023300      *    first, then the skipped-duplicates warning, then the           
023400      *    all-duplicates information line.                               
023500      *---------------------------------------------------------          
023600      5300-ROLL-FILE-NOTIFICATIONS-THRU.                                  
023700                                                                          
023800          IF WS-FILE-HAS-ERROR                                            
023900              PERFORM 5310-ADD-ERROR-NOTE THRU 5310-EXIT                  
024000              GO TO 5300-EXIT.                                            
024100                                                                          
024200          IF WS-FILE-INSERTED-COUNT = ZERO                                
024300                          AND WS-FILE-READ-COUNT > ZERO                   
024400              PERFORM 5330-ADD-ALL-DUP-NOTE THRU 5330-EXIT                
024500          ELSE                                                            
024600              IF WS-FILE-SKIPPED-COUNT > ZERO                             
024700                  PERFORM 5320-ADD-SKIPPED-NOTE THRU 5320-EXIT.           
024800                                                                          
024900      5300-EXIT.                                                          
025000          EXIT.                                                           
025100                                                                          
025200      5310-ADD-ERROR-NOTE.                                                
025300                                                                          
025400          IF WS-NOTE-COUNT < WS-MAX-NOTES                                 
025500              ADD 1 TO WS-NOTE-COUNT                                      
025600              SET WS-NOTE-IX TO WS-NOTE-COUNT                             
025700              MOVE "ERROR"          TO NOTE-LEVEL (WS-NOTE-IX)            
025800              MOVE WS-INVOICE-FILE-NAME                                   
025900                                    TO NOTE-FILE (WS-NOTE-IX)             
026000              MOVE WS-FILE-ERROR-TEXT                                     
026100                                    TO NOTE-TEXT (WS-NOTE-IX).            
026200                                                                          
026300      5310-EXIT.                                                          
026400          EXIT.                                                           
026500                                                                          
026600      *                                                                   
026700      *    "<n> records were skipped due to being duplicates.             
026800      *    <m> new records were added." - the shop's own wording,         
026900      *    built with two numeric-edited fields rather than a             
027000      *    STRING of literals and a de-editted count, since a             
027100      *    zoned count edits itself with a straight MOVE.                 
027200      *                                                                   
027300      5320-ADD-SKIPPED-NOTE.                                              
027400                                                                          
027500          MOVE WS-FILE-SKIPPED-COUNT TO WS-NOTE-NUM-EDIT.                 
027600          PERFORM 5322-EXTRACT-DIGITS THRU 5322-EXIT.                     
027700          MOVE WS-NOTE-NUM-TEXT TO WS-NOTE-TEXT-1.                        
027800                                                                          
027900          MOVE WS-FILE-INSERTED-COUNT TO WS-NOTE-NUM-EDIT.                
028000          PERFORM 5322-EXTRACT-DIGITS THRU 5322-EXIT.                     
028100          MOVE WS-NOTE-NUM-TEXT TO WS-NOTE-TEXT-2.                        
028200                                                                          
028300          IF WS-NOTE-COUNT < WS-MAX-NOTES                                 
028400              ADD 1 TO WS-NOTE-COUNT                                      
028500              SET WS-NOTE-IX TO WS-NOTE-COUNT                             
028600              MOVE "WARNING"        TO NOTE-LEVEL (WS-NOTE-IX)            
028700              MOVE WS-INVOICE-FILE-NAME                                   
028800                                    TO NOTE-FILE (WS-NOTE-IX)             
028900              STRING WS-NOTE-TEXT-1 DELIMITED BY SPACE                    
029000                     " records were skipped due to being"                 
029100                                    DELIMITED BY SIZE                     
029200                     " duplicates. " DELIMITED BY SIZE                    
029300                     WS-NOTE-TEXT-2 DELIMITED BY SPACE                    
029400                     " new records were added."                           
029500                                    DELIMITED BY SIZE                     
029600                  INTO NOTE-TEXT (WS-NOTE-IX).                            
029700                                                                          
029800      5320-EXIT.                                                          
029900          EXIT.                                                           
030000                                                                          
030100      *                                                                   
030200      *    Skips past whatever leading spaces WS-NOTE-NUM-EDIT's          
030300      *    zero suppression left, then takes the digits from there        
030400      *    to the end of the field - the shop's plain hand-rolled         
030500      *    stand-in for a TRIM function this compiler never had.          
030600      *                                                                   
030700      5322-EXTRACT-DIGITS.                                                
030800                                                                          
030900          MOVE 1 TO WS-NOTE-NUM-START.                                    
031000                                                                          
031100          PERFORM 5323-SKIP-ONE-LEADING-SPACE THRU 5323-EXIT              
031200              UNTIL WS-NOTE-NUM-START > 5                                 
031300                 OR WS-NOTE-NUM-EDIT (WS-NOTE-NUM-START:1)                
031400                                                    NOT = SPACE.          
031500                                                                          
031600          MOVE SPACES TO WS-NOTE-NUM-TEXT.                                
031700                                                                          
031800          IF WS-NOTE-NUM-START NOT > 5                                    
031900              COMPUTE WS-NOTE-NUM-LEN = 6 - WS-NOTE-NUM-START             
032000              MOVE WS-NOTE-NUM-EDIT                                       
032100                      (WS-NOTE-NUM-START:WS-NOTE-NUM-LEN)                 
032200                                        TO WS-NOTE-NUM-TEXT.              
032300                                                                          
032400      5322-EXIT.                                                          
032500          EXIT.                                                           
032600                                                                          
032700      5323-SKIP-ONE-LEADING-SPACE.                                        
032800                                                                          
032900          ADD 1 TO WS-NOTE-NUM-START.                                     
033000                                                                          
033100      5323-EXIT.                                                          
033200          EXIT.                                                           
033300                                                                          
033400      5330-ADD-ALL-DUP-NOTE.                                              
033500                                                                          
033600          IF WS-NOTE-COUNT < WS-MAX-NOTES                                 
033700              ADD 1 TO WS-NOTE-COUNT                                      
033800              SET WS-NOTE-IX TO WS-NOTE-COUNT                             
033900              MOVE "INFO"           TO NOTE-LEVEL (WS-NOTE-IX)            
034000              MOVE WS-INVOICE-FILE-NAME                                   
034100                                    TO NOTE-FILE (WS-NOTE-IX)             
034200              STRING "All records were found to be duplicates."           
034300                                    DELIMITED BY SIZE                     
034400                     " No new records added."                             
034500                                    DELIMITED BY SIZE                     
034600                  INTO NOTE-TEXT (WS-NOTE-IX).                            
034700                                                                          
034800      5330-EXIT.                                                          
034900          EXIT.                                                           
