000100      *                                                                   
000200      *    SLINVCE.CBL                                                    
000300      *    FILE-CONTROL entries for the incoming vendor invoice           
000400      *    feed and the run manifest that lists which feeds to            
000500      *    combine on a given run.                                        
000600      *                                                                   
000700      *    INVOICE-FILE is assigned to a working-storage data name        
000800      *    rather than a fixed logical name because the manifest          
000900      *    supplies a different feed name on every pass through           
001000      *    0000-MAIN-DRIVER - this shop's usual multi-feed batch          
001100      *    assign trick, same idea as the old multi-branch upload         
001200      *    jobs.                                                          
001300      *                                                                   
001400          SELECT INVOICE-FILE ASSIGN TO WS-INVOICE-FILE-NAME              
001500              ORGANIZATION IS LINE SEQUENTIAL.                            
001600                                                                          
001700          SELECT MANIFEST-FILE ASSIGN TO "INVMANF"                        
001800              ORGANIZATION IS LINE SEQUENTIAL.                            
