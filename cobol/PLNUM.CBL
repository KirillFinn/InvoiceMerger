000100      *                                                                   
000200      *    PLNUM.CBL                                                      
000300      *    Numeric-cell classification and value extraction, used         
000400      *    by HEADER-DETECTOR and COLUMN-DETECTOR to test whether         
000500      *    a raw cell is a signed decimal number, and by 4000-            
000600      *    STANDARDIZE-ONE-ROW to turn a price cell into a value.         
000700      *    No FUNCTION verbs anywhere in this shop's copy of the          
000800      *    compiler, so a comma-to-period edit and a digit-by-            
000900      *    digit scan does what NUMVAL would do on a newer system.        
001000      *                                                                   
001100      *    Caller loads the candidate text into WS-NUM-CELL-WORK          
001200      *    (space filled, left justified) before performing either        
001300      *    entry point below.                                             
001400      *                                                                   
001500      *---------------------------------------------------------          
001600      *    2000-CLASSIFY-CELL-NUMERIC-THRU                                
001700      *    Sets WS-NUM-CELL-IS-NUMERIC and, when the cell is a            
001800      *    valid signed decimal, WS-NUM-CELL-VALUE.                       
001900      *---------------------------------------------------------          
002000      2000-CLASSIFY-CELL-NUMERIC-THRU.                                    
002100                                                                          
002200          PERFORM 2010-RESET-NUMERIC-COUNTERS THRU 2010-EXIT.             
002300          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.                
002400                                                                          
002500          IF WS-NUM-CELL-LENGTH = ZERO                                    
002600              MOVE "N" TO WS-NUM-CELL-IS-NUMERIC                          
002700              GO TO 2000-EXIT.                                            
002800                                                                          
002900          PERFORM 2030-CONVERT-COMMAS THRU 2030-EXIT.                     
003000                                                                          
003100          PERFORM 2040-SCAN-ONE-CHARACTER THRU 2040-EXIT                  
003200              VARYING WS-NUM-CHAR-SUB FROM 1 BY 1                         
003300              UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH.                 
003400                                                                          
003500          PERFORM 2050-JUDGE-NUMERIC-COUNTS THRU 2050-EXIT.               
003600                                                                          
003700      2000-EXIT.                                                          
003800          EXIT.                                                           
003900                                                                          
004000      2010-RESET-NUMERIC-COUNTERS.                                        
004100                                                                          
004200          MOVE ZERO TO WS-NUM-DIGIT-COUNT.                                
004300          MOVE ZERO TO WS-NUM-DOT-COUNT.                                  
004400          MOVE ZERO TO WS-NUM-SIGN-COUNT.                                 
004500          MOVE ZERO TO WS-NUM-BAD-CHAR-COUNT.                             
004600          MOVE ZERO TO WS-NUM-DOT-POS.                                    
004700          MOVE 1 TO WS-NUM-SIGN-VALUE.                                    
004800          MOVE "N" TO WS-NUM-CELL-IS-NUMERIC.                             
004900                                                                          
005000      2010-EXIT.                                                          
005100          EXIT.                                                           
005200                                                                          
005300      *                                                                   
005400      *    Trailing spaces come off the field's right end - the           
005500      *    cell was moved into a 40-byte work area, not measured.         
005600      *                                                                   
005700      2020-COMPUTE-CELL-LENGTH.                                           
005800                                                                          
005900          MOVE 40 TO WS-NUM-CELL-LENGTH.                                  
006000                                                                          
006100          PERFORM 2025-BACK-UP-ONE-POSITION THRU 2025-EXIT                
006200              UNTIL WS-NUM-CELL-LENGTH = ZERO                             
006300                 OR WS-NUM-CELL-WORK (WS-NUM-CELL-LENGTH:1)               
006400                                                   NOT = SPACE.           
006500                                                                          
006600      2020-EXIT.                                                          
006700          EXIT.                                                           
006800                                                                          
006900      2025-BACK-UP-ONE-POSITION.                                          
007000                                                                          
007100          SUBTRACT 1 FROM WS-NUM-CELL-LENGTH.                             
007200                                                                          
007300      2025-EXIT.                                                          
007400          EXIT.                                                           
007500                                                                          
007600      2030-CONVERT-COMMAS.                                                
007700                                                                          
007800          INSPECT WS-NUM-CELL-WORK (1:WS-NUM-CELL-LENGTH)                 
007900              REPLACING ALL "," BY ".".                                   
008000                                                                          
008100      2030-EXIT.                                                          
008200          EXIT.                                                           
008300                                                                          
008400      *                                                                   
008500      *    One character of the cell, tested and tallied.  A dot          
008600      *    remembers its own position for the split that follows;         
008700      *    a leading + or - is the only sign this shop accepts.           
008800      *                                                                   
008900      2040-SCAN-ONE-CHARACTER.                                            
009000                                                                          
009100          MOVE WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1)                       
009200                                            TO WS-NUM-ONE-CHAR.           
009300          MOVE "N" TO WS-NUM-CHAR-IS-GOOD.                                
009400                                                                          
009500          IF WS-NUM-ONE-CHAR IS WS-DIGIT-CLASS                            
009600              ADD 1 TO WS-NUM-DIGIT-COUNT                                 
009700              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.                            
009800                                                                          
009900          IF WS-NUM-ONE-CHAR = "."                                        
010000              ADD 1 TO WS-NUM-DOT-COUNT                                   
010100              MOVE WS-NUM-CHAR-SUB TO WS-NUM-DOT-POS                      
010200              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.                            
010300                                                                          
010400          IF (WS-NUM-ONE-CHAR = "-" OR WS-NUM-ONE-CHAR = "+")             
010500                                       AND WS-NUM-CHAR-SUB = 1            
010600              ADD 1 TO WS-NUM-SIGN-COUNT                                  
010700              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD                             
010800              IF WS-NUM-ONE-CHAR = "-"                                    
010900                  MOVE -1 TO WS-NUM-SIGN-VALUE                            
011000              END-IF.                                                     
011100                                                                          
011200          IF WS-NUM-ONE-CHAR = SPACE                                      
011300              MOVE "Y" TO WS-NUM-CHAR-IS-GOOD.                            
011400                                                                          
011500          IF WS-NUM-CHAR-IS-GOOD = "N"                                    
011600              ADD 1 TO WS-NUM-BAD-CHAR-COUNT.                             
011700                                                                          
011800      2040-EXIT.                                                          
011900          EXIT.                                                           
012000                                                                          
012100      *                                                                   
012200      *    A cell earns WS-NUM-CELL-IS-NUMERIC = "Y" with at least        
012300      *    one digit, at most one dot, at most one leading sign           
012400      *    and nothing else in it.                                        
012500      *                                                                   
012600      2050-JUDGE-NUMERIC-COUNTS.                                          
012700                                                                          
012800          IF WS-NUM-DIGIT-COUNT > ZERO                                    
012900                              AND WS-NUM-DOT-COUNT NOT > 1                
013000                              AND WS-NUM-SIGN-COUNT NOT > 1               
013100                              AND WS-NUM-BAD-CHAR-COUNT = ZERO            
013200              MOVE "Y" TO WS-NUM-CELL-IS-NUMERIC                          
013300              PERFORM 2060-COMPUTE-CLASSIFY-VALUE THRU 2060-EXIT          
013400          ELSE                                                            
013500              MOVE "N" TO WS-NUM-CELL-IS-NUMERIC                          
013600              MOVE ZERO TO WS-NUM-CELL-VALUE.                             
013700                                                                          
013800      2050-EXIT.                                                          
013900          EXIT.                                                           
014000                                                                          
014100      *---------------------------------------------------------          
014200      *    2060 series - splits the digit string either side of           
014300      *    the dot (if any) and folds the two halves back into a          
014400      *    signed working value, at up to four decimal places.            
014500      *---------------------------------------------------------          
014600      2060-COMPUTE-CLASSIFY-VALUE.                                        
014700                                                                          
014800          PERFORM 2061-FIND-DIGIT-START THRU 2061-EXIT.                   
014900          PERFORM 2063-SPLIT-DIGIT-STRINGS THRU 2063-EXIT.                
015000          PERFORM 2064-COMBINE-CLASSIFY-VALUE THRU 2064-EXIT.             
015100                                                                          
015200      2060-EXIT.                                                          
015300          EXIT.                                                           
015400                                                                          
015500      2061-FIND-DIGIT-START.                                              
015600                                                                          
015700          MOVE 1 TO WS-NUM-DIGIT-START.                                   
015800          IF WS-NUM-SIGN-COUNT > ZERO                                     
015900              MOVE 2 TO WS-NUM-DIGIT-START.                               
016000                                                                          
016100      2061-EXIT.                                                          
016200          EXIT.                                                           
016300                                                                          
016400      2063-SPLIT-DIGIT-STRINGS.                                           
016500                                                                          
016600          MOVE ZERO TO WS-NUM-INT-DIGITS.                                 
016700          MOVE ZERO TO WS-NUM-FRAC-DIGITS.                                
016800                                                                          
016900          IF WS-NUM-DOT-POS = ZERO                                        
017000              COMPUTE WS-NUM-INT-LEN =                                    
017100                  WS-NUM-CELL-LENGTH - WS-NUM-DIGIT-START + 1             
017200              MOVE ZERO TO WS-NUM-FRAC-LEN                                
017300              IF WS-NUM-INT-LEN > ZERO                                    
017400                  MOVE WS-NUM-CELL-WORK                                   
017500                      (WS-NUM-DIGIT-START:WS-NUM-INT-LEN)                 
017600                                            TO WS-NUM-INT-DIGITS          
017700              END-IF                                                      
017800          ELSE                                                            
017900              COMPUTE WS-NUM-INT-LEN =                                    
018000                  WS-NUM-DOT-POS - WS-NUM-DIGIT-START                     
018100              COMPUTE WS-NUM-FRAC-LEN =                                   
018200                  WS-NUM-CELL-LENGTH - WS-NUM-DOT-POS                     
018300              IF WS-NUM-INT-LEN > ZERO                                    
018400                  MOVE WS-NUM-CELL-WORK                                   
018500                      (WS-NUM-DIGIT-START:WS-NUM-INT-LEN)                 
018600                                            TO WS-NUM-INT-DIGITS          
018700              END-IF                                                      
018800              IF WS-NUM-FRAC-LEN > ZERO                                   
018900                  MOVE WS-NUM-CELL-WORK                                   
019000                      (WS-NUM-DOT-POS + 1:WS-NUM-FRAC-LEN)                
019100                                           TO WS-NUM-FRAC-DIGITS          
019200              END-IF                                                      
019300          END-IF.                                                         
019400                                                                          
019500      2063-EXIT.                                                          
019600          EXIT.                                                           
019700                                                                          
019800      *                                                                   
019900      *    WS-POWER-OF-TEN (WSSTD01.CBL) turns the fraction's             
020000      *    digit string back into a true fraction - "5" (length 1)        
020100      *    is five tenths, not five ten-thousandths.                      
020200      *                                                                   
020300      2064-COMBINE-CLASSIFY-VALUE.                                        
020400                                                                          
020500          COMPUTE WS-NUM-CELL-VALUE ROUNDED =                             
020600              (WS-NUM-INT-DIGITS +                                        
020700               (WS-NUM-FRAC-DIGITS /                                      
020800                WS-POWER-OF-TEN (WS-NUM-FRAC-LEN + 1)))                   
020900              * WS-NUM-SIGN-VALUE.                                        
021000                                                                          
021100      2064-EXIT.                                                          
021200          EXIT.                                                           
021300                                                                          
021400      *---------------------------------------------------------          
021500      *    3000-EXTRACT-PRICE-VALUE-THRU                                  
021600      *    Entry point 4000-STANDARDIZE-ONE-ROW uses once the             
021700      *    price column's cell is sitting in WS-NUM-CELL-WORK.            
021800      *    Rounds to the cent the same way COMPUTE ROUNDED always         
021900      *    has on this compiler - half a cent rounds up.                  
022000      *---------------------------------------------------------          
022100      3000-EXTRACT-PRICE-VALUE-THRU.                                      
022200                                                                          
022300          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU                         
022400              THRU 2000-EXIT.                                             
022500                                                                          
022600          IF WS-NUM-CELL-NUMERIC                                          
022700              COMPUTE STD-PRICE ROUNDED =                                 
022800                  (WS-NUM-INT-DIGITS +                                    
022900                   (WS-NUM-FRAC-DIGITS /                                  
023000                    WS-POWER-OF-TEN (WS-NUM-FRAC-LEN + 1)))               
023100                  * WS-NUM-SIGN-VALUE                                     
023200              MOVE "Y" TO STD-PRICE-VALID                                 
023300          ELSE                                                            
023400              MOVE ZERO TO STD-PRICE                                      
023500              MOVE "N" TO STD-PRICE-VALID.                                
023600                                                                          
023700      3000-EXIT.                                                          
023800          EXIT.                                                           
