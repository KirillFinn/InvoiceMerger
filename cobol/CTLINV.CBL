000100      *                                                                   
000200      *    CTLINV.CBL                                                     
000300      *    FILE-CONTROL entry for the invoice control file, the           
000400      *    one-record file that carries the last serial id handed         
000500      *    out to the master store - same trick this shop uses in         
000600      *    the accounts-payable control file for the last voucher         
000700      *    number issued.                                                 
000800      *                                                                   
000900          SELECT CTLINV-FILE ASSIGN TO "INVCTL"                           
001000              ORGANIZATION IS INDEXED                                     
001100              ACCESS MODE IS RANDOM                                       
001200              RECORD KEY IS CTL-KEY.                                      
