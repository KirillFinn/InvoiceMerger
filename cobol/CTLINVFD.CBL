000100      *                                                                   
000200      *    CTLINVFD.CBL                                                   
000300      *    Record layout for the invoice control file.  There is          
000400      *    only ever one record on the file, keyed by CTL-KEY             
000500      *    value 1, exactly as CONTROL-RECORD works in the                
000600      *    accounts-payable control file.                                 
000700      *                                                                   
000800          FD  CTLINV-FILE                                                 
000900              LABEL RECORDS ARE STANDARD.                                 
001000                                                                          
001100          01  CTLINV-RECORD.                                              
001200              05  CTL-KEY                   PIC 9(01).                    
001300              05  CTL-LAST-SEQ-ID           PIC 9(07).                    
001400              05  FILLER                    PIC X(10).                    
