000100      *                                                                   
000200      *    WSMST01.CBL                                                    
000300      *    Working storage for the master-store merge and for the         
000400      *    run's notification log - built up across every feed            
000500      *    file and printed once, at the end of the run, by               
000600      *    9000-PRINT-SUMMARY-REPORT.                                     
000700      *                                                                   
000800      *---------------------------------------------------------          
000900      *    In-memory duplicate-key table.  Loaded once from               
001000      *    INVMSTR at the top of the run (PLMSTR.CBL,                     
001100      *    LOAD-MASTER-TABLE) and grown in place as this run's            
001200      *    own inserts happen, so a duplicate within the same run         
001300      *    is caught exactly like one from a prior run.                   
001400      *---------------------------------------------------------          
001500          01  WS-MST-MAX-ENTRIES            PIC 9(04) COMP                
001600                                             VALUE 2000.                  
001700                                                                          
001800          01  WS-MST-KEY-TABLE.                                           
001900              05  WS-MST-ENTRY OCCURS 2000 TIMES                          
002000                                INDEXED BY WS-MST-IX.                     
002100                  10  TBL-FULL-NAME         PIC X(60).                    
002200                  10  TBL-SHORT-NAME        PIC X(20).                    
002300                  10  TBL-CURRENCY          PIC X(10).                    
002400                  10  TBL-PRICE             PIC S9(09)V99.                
002500                                                                          
002600          01  WS-MST-ENTRY-COUNT            PIC 9(04) COMP.               
002700          01  WS-MST-KEY-FOUND              PIC X(01).                    
002800              88  WS-MST-KEY-IS-DUPLICATE   VALUE "Y".                    
002900                                                                          
003000          01  WS-LAST-SEQ-ID                PIC 9(07).                    
003100          01  WS-NEXT-SEQ-ID                PIC 9(07).                    
003200                                                                          
003300      *---------------------------------------------------------          
003400      *    WS-INVOICE-FILE-NAME is the manifest line for the feed         
003500      *    currently being processed - 0000-MAIN-DRIVER moves each        
003600      *    MANIFEST-FILE-NAME here before opening INVOICE-FILE            
003700      *    (see SLINVCE.CBL) and before any master-record insert,         
003800      *    so MST-FILE-NAME always traces back to the right feed.         
003900      *---------------------------------------------------------          
004000          01  WS-INVOICE-FILE-NAME          PIC X(40).                    
004100                                                                          
004200          01  WS-MST-AT-EOF                 PIC X(01).                    
004300              88  WS-AT-EOF-OF-MASTER       VALUE "Y".                    
004400                                                                          
004500      *---------------------------------------------------------          
004600      *    Per-file control-break counters, reset at the start of         
004700      *    1000-PROCESS-ONE-FILE and rolled into the run totals           
004800      *    after each feed is finished.                                   
004900      *---------------------------------------------------------          
005000          01  WS-FILE-READ-COUNT            PIC 9(05) COMP.               
005100          01  WS-FILE-STD-COUNT             PIC 9(05) COMP.               
005200          01  WS-FILE-INSERTED-COUNT        PIC 9(05) COMP.               
005300          01  WS-FILE-SKIPPED-COUNT         PIC 9(05) COMP.               
005400          01  WS-FILE-STATUS-TEXT           PIC X(05).                    
005500                                                                          
005600      *---------------------------------------------------------          
005700      *    Run totals, printed on the summary report's final              
005800      *    control break.                                                 
005900      *---------------------------------------------------------          
006000          01  WS-TOTAL-FILES-SUBMITTED      PIC 9(05) COMP.               
006100          01  WS-TOTAL-FILES-PROCESSED      PIC 9(05) COMP.               
006200          01  WS-TOTAL-COMBINED-COUNT       PIC 9(07) COMP.               
006300          01  WS-TOTAL-INSERTED-COUNT       PIC 9(07) COMP.               
006400          01  WS-TOTAL-SKIPPED-COUNT        PIC 9(07) COMP.               
006500                                                                          
006600      *---------------------------------------------------------          
006700      *    Notification log - one entry per ERROR, WARNING or             
006800      *    INFO message raised while a feed was processed, kept           
006900      *    in the order collected for the summary report.                 
007000      *---------------------------------------------------------          
007100          01  WS-MAX-NOTES                  PIC 9(03) COMP                
007200                                             VALUE 200.                   
007300                                                                          
007400          01  WS-NOTE-TABLE.                                              
007500              05  WS-NOTE  OCCURS 200 TIMES                               
007600                                INDEXED BY WS-NOTE-IX.                    
007700                  10  NOTE-LEVEL            PIC X(07).                    
007800                  10  NOTE-FILE             PIC X(40).                    
007900                  10  NOTE-TEXT             PIC X(120).                   
008000                                                                          
008100          01  WS-NOTE-COUNT                 PIC 9(03) COMP.               
008200                                                                          
008300      *---------------------------------------------------------          
008400      *    Scratch for turning a COMP count into left-justified           
008500      *    digit text a STRING statement can pick up cleanly -            
008600      *    this compiler has no FUNCTION TRIM, so the leading             
008700      *    spaces a zero-suppressed edit field leaves behind have         
008800      *    to be skipped by hand before the STRING that builds            
008900      *    the WARNING note text below.                                   
009000      *---------------------------------------------------------          
009100          01  WS-NOTE-NUM-EDIT              PIC ZZZZ9.                    
009200          01  WS-NOTE-NUM-START             PIC 9(02) COMP.               
009300          01  WS-NOTE-NUM-LEN               PIC 9(02) COMP.               
009400          01  WS-NOTE-NUM-TEXT              PIC X(05).                    
009500          01  WS-NOTE-TEXT-1                PIC X(05).                    
009600          01  WS-NOTE-TEXT-2                PIC X(05).                    
