000100      *                                                                   
000200      *    WSSTD01.CBL                                                    
000300      *    Working storage for one feed file's worth of parsing,          
000400      *    column detection and standardization - the tables that         
000500      *    PLPARSE.CBL, PLHDRDET.CBL, PLCOLDET.CBL and PLSTD.CBL          
000600      *    all share while 1000-PROCESS-ONE-FILE works one feed.          
000700      *                                                                   
000800      *---------------------------------------------------------          
000900      *    The delimiter this feed uses, and the candidates we            
001000      *    score it against.  Comma is the fallback.                      
001100      *---------------------------------------------------------          
001200          01  WS-DELIMITER                  PIC X(01) VALUE ",".          
001300                                                                          
001400      *                                                                   
001500      *    The four candidates this shop's feeds have ever shown          
001600      *    up in - comma, semicolon, a hex-09 tab and a pipe - as         
001700      *    FILLER so each occurrence gets its own literal value.          
001800      *                                                                   
001900          01  WS-DELIM-CAND-VALUES.                                       
002000              05  FILLER            PIC X(01) VALUE ",".                  
002100              05  FILLER            PIC X(01) VALUE ";".                  
002200              05  FILLER            PIC X(01) VALUE X"09".                
002300              05  FILLER            PIC X(01) VALUE "|".                  
002400                                                                          
002500          01  WS-DELIM-CANDIDATES REDEFINES                               
002600                                WS-DELIM-CAND-VALUES.                     
002700              05  WS-DELIM-CAND OCCURS 4 TIMES                            
002800                                PIC X(01).                                
002900                                                                          
003000          01  WS-DELIM-COUNTS.                                            
003100              05  WS-DELIM-CNT  OCCURS 4 TIMES                            
003200                                PIC 9(04) COMP.                           
003300                                                                          
003400          01  WS-DELIM-SUB                  PIC 9(02) COMP.               
003500          01  WS-DELIM-BEST-SUB             PIC 9(02) COMP.               
003600          77  WS-DELIM-BEST-COUNT           PIC 9(04) COMP.               
003700          01  WS-DELIM-SAMPLE-LIMIT         PIC 9(02) COMP                
003800                                             VALUE 5.                     
003900          01  WS-DELIM-LINES-SEEN           PIC 9(02) COMP.               
004000          01  WS-DELIM-LINE-COUNT           PIC 9(04) COMP.               
004100                                                                          
004200      *---------------------------------------------------------          
004300      *    FILE-PARSER run-time flags (PLPARSE.CBL).                      
004400      *---------------------------------------------------------          
004500          01  WS-LINE-AT-EOF                PIC X(01).                    
004600              88  WS-AT-EOF-OF-INVOICE      VALUE "Y".                    
004700                                                                          
004800          01  WS-FILE-ERROR-FLAG            PIC X(01).                    
004900              88  WS-FILE-HAS-ERROR         VALUE "Y".                    
005000                                                                          
005100          01  WS-FILE-ERROR-TEXT            PIC X(60).                    
005200                                                                          
005300      *---------------------------------------------------------          
005400      *    Column name header, as split from the feed's first             
005500      *    line, and the raw data rows held for the two passes            
005600      *    column detection needs (sample, then standardize).             
005700      *---------------------------------------------------------          
005800          01  WS-MAX-COLUMN-COUNT           PIC 9(02) COMP                
005900                                             VALUE 10.                    
006000                                                                          
006100          01  WS-COLUMN-NAMES.                                            
006200              05  WS-COL-NAME  OCCURS 10 TIMES                            
006300                                PIC X(40).                                
006400                                                                          
006500      *                                                                   
006600      *    Upper-case copy of the column names, built once by             
006700      *    1305-FOLD-COLUMN-NAMES, since every name pattern this          
006800      *    shop tests for is held upper-case in working storage.          
006900      *                                                                   
007000          01  WS-COLUMN-NAMES-UPPER.                                      
007100              05  WS-COL-NAME-UPPER                                       
007200                                OCCURS 10 TIMES                           
007300                                PIC X(40).                                
007400                                                                          
007500          01  WS-COLUMN-COUNT               PIC 9(02) COMP.               
007600                                                                          
007700          01  WS-MAX-DATA-ROWS              PIC 9(03) COMP                
007800                                             VALUE 300.                   
007900                                                                          
008000          01  WS-DATA-ROW-TABLE.                                          
008100              05  WS-DATA-ROW  OCCURS 300 TIMES                           
008200                                INDEXED BY WS-ROW-IX.                     
008300                  10  WS-ROW-CELL                                         
008400                                OCCURS 10 TIMES                           
008500                                PIC X(40).                                
008600                  10  WS-ROW-CELL-COUNT                                   
008700                                PIC 9(02) COMP.                           
008800                  10  WS-ROW-IS-HEADER      PIC X(01).                    
008900                      88  WS-ROW-WAS-HEADER VALUE "Y".                    
009000                                                                          
009100          01  WS-DATA-ROW-COUNT             PIC 9(03) COMP.               
009200          01  WS-KEPT-ROW-COUNT             PIC 9(03) COMP.               
009300                                                                          
009400      *---------------------------------------------------------          
009500      *    One raw row's cells, broken out for the paragraph              
009600      *    currently working on it (header test, column scoring,          
009700      *    or standardization of a single row).                           
009800      *---------------------------------------------------------          
009900          01  RAW-FIELD-TABLE.                                            
010000              05  RAW-FIELD    OCCURS 10 TIMES                            
010100                                PIC X(40).                                
010200                                                                          
010300          01  RAW-FIELD-COUNT               PIC 9(02) COMP.               
010400          01  WS-CELL-SUB                   PIC 9(02) COMP.               
010500          01  WS-NONEMPTY-CELL-COUNT        PIC 9(02) COMP.               
010600          01  WS-TBL-SUB                    PIC 9(02) COMP.               
010700                                                                          
010800      *---------------------------------------------------------          
010900      *    HEADER-DETECTOR working fields (PLHDRDET.CBL).                 
011000      *---------------------------------------------------------          
011100          01  WS-KEYWORD-CELL-COUNT         PIC 9(02) COMP.               
011200          01  WS-NONNUMERIC-CELL-COUNT      PIC 9(02) COMP.               
011300          01  WS-HEADER-KEYWORD-RATIO       PIC S9(03)V9(04) COMP.        
011400          01  WS-HEADER-NONNUM-RATIO        PIC S9(03)V9(04) COMP.        
011500                                                                          
011600      *                                                                   
011700      *    The ten header words this shop tests for - held upper-         
011800      *    case, since 1900-FOLD-TO-UPPER-CASE runs on every cell         
011900      *    before it comes up against this table.                         
012000      *                                                                   
012100          01  WS-HEADER-KEYWORD-VALUES.                                   
012200              05  FILLER            PIC X(08) VALUE "NAME".               
012300              05  FILLER            PIC X(08) VALUE "COMPANY".            
012400              05  FILLER            PIC X(08) VALUE "CURRENCY".           
012500              05  FILLER            PIC X(08) VALUE "PRICE".              
012600              05  FILLER            PIC X(08) VALUE "AMOUNT".             
012700              05  FILLER            PIC X(08) VALUE "TOTAL".              
012800              05  FILLER            PIC X(08) VALUE "INVOICE".            
012900              05  FILLER            PIC X(08) VALUE "DATE".               
013000              05  FILLER            PIC X(08) VALUE "SUM".                
013100              05  FILLER            PIC X(08) VALUE "VENDOR".             
013200                                                                          
013300          01  WS-HEADER-KEYWORD-TABLE REDEFINES                           
013400                                WS-HEADER-KEYWORD-VALUES.                 
013500              05  WS-HEADER-KEYWORD                                       
013600                                OCCURS 10 TIMES                           
013700                                PIC X(08).                                
013800          01  WS-HEADER-KEYWORD-COUNT       PIC 9(02) COMP                
013900                                             VALUE 10.                    
014000                                                                          
014100      *                                                                   
014200      *    A keyword's real length, since FOR ALL would otherwise         
014300      *    match against the trailing spaces padding it out to            
014400      *    eight bytes - reference modification on the entry cuts         
014500      *    the search string down to just the word.                       
014600      *                                                                   
014700          01  WS-HEADER-KEYWORD-LEN-VALUES.                               
014800              05  FILLER            PIC 9(02) VALUE 04.                   
014900              05  FILLER            PIC 9(02) VALUE 07.                   
015000              05  FILLER            PIC 9(02) VALUE 08.                   
015100              05  FILLER            PIC 9(02) VALUE 05.                   
015200              05  FILLER            PIC 9(02) VALUE 06.                   
015300              05  FILLER            PIC 9(02) VALUE 05.                   
015400              05  FILLER            PIC 9(02) VALUE 07.                   
015500              05  FILLER            PIC 9(02) VALUE 04.                   
015600              05  FILLER            PIC 9(02) VALUE 03.                   
015700              05  FILLER            PIC 9(02) VALUE 06.                   
015800                                                                          
015900          01  WS-HEADER-KEYWORD-LEN-TABLE REDEFINES                       
016000                                WS-HEADER-KEYWORD-LEN-VALUES.             
016100              05  WS-HEADER-KEYWORD-LEN                                   
016200                                OCCURS 10 TIMES                           
016300                                PIC 9(02).                                
016400          01  WS-HDR-RESULT                 PIC X(01).                    
016500              88  WS-HDR-IS-HEADER          VALUE "Y".                    
016600          01  WS-KEYWORD-CELL-COUNT-HIT     PIC 9(02) COMP.               
016700                                                                          
016800      *                                                                   
016900      *    Case-fold pair for INSPECT CONVERTING - every cell put         
017000      *    up against a keyword or pattern table goes through             
017100      *    1900-FOLD-TO-UPPER-CASE first, since this shop's tables        
017200      *    are held upper-case throughout.                                
017300      *                                                                   
017400          01  WS-LOWER-ALPHABET             PIC X(26)                     
017500                            VALUE "abcdefghijklmnopqrstuvwxyz".           
017600          01  WS-UPPER-ALPHABET             PIC X(26)                     
017700                            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".           
017800                                                                          
017900      *---------------------------------------------------------          
018000      *    COLUMN-DETECTOR working fields (PLCOLDET.CBL).  The            
018100      *    same work area is reused, one detector at a time, for          
018200      *    full name, short name, currency and price.                     
018300      *---------------------------------------------------------          
018400          01  WS-COL-FULL-NAME-IDX          PIC 9(02) COMP.               
018500          01  WS-COL-SHORT-NAME-IDX         PIC 9(02) COMP.               
018600          01  WS-COL-CURRENCY-IDX           PIC 9(02) COMP.               
018700          01  WS-COL-PRICE-IDX              PIC 9(02) COMP.               
018800          01  WS-UNDETECTED-COUNT           PIC 9(02) COMP.               
018900                                                                          
019000      *                                                                   
019100      *    1492's running pointer into WS-FILE-ERROR-TEXT and the         
019200      *    flag that says whether a missing-column name has               
019300      *    already been listed, so later names pick up a comma.           
019400      *                                                                   
019500          01  WS-MISSING-PTR                PIC 9(02) COMP.               
019600          01  WS-MISSING-LIST-FLAG          PIC X(01).                    
019700                                                                          
019800          01  WS-DETECT-WORK.                                             
019900              05  WS-DTW-BEST-SUB           PIC 9(02) COMP.               
020000              05  WS-DTW-BEST-SCORE         PIC S9(05)V99 COMP.           
020100              05  WS-DTW-CUR-SCORE          PIC S9(05)V99 COMP.           
020200              05  WS-DTW-SAMPLE-SIZE        PIC 9(02) COMP.               
020300              05  WS-DTW-SAMPLE-COUNT       PIC 9(02) COMP.               
020400              05  WS-DTW-WORD-TOTAL         PIC 9(04) COMP.               
020500              05  WS-DTW-LENGTH-TOTAL       PIC 9(05) COMP.               
020600              05  WS-DTW-AVG-WORDS          PIC S9(03)V99 COMP.           
020700              05  WS-DTW-AVG-LENGTH         PIC S9(05)V99 COMP.           
020800              05  WS-DTW-UPLOW-COUNT        PIC 9(02) COMP.               
020900              05  WS-DTW-UPLOW-RATIO        PIC S9(03)V9(04) COMP.        
021000              05  WS-DTW-BUSTOK-COUNT       PIC 9(02) COMP.               
021100              05  WS-DTW-BUSTOK-RATIO       PIC S9(03)V9(04) COMP.        
021200              05  WS-DTW-ALLUPPER-COUNT     PIC 9(02) COMP.               
021300              05  WS-DTW-ALLUPPER-RATIO     PIC S9(03)V9(04) COMP.        
021400              05  WS-DTW-CCYCODE-COUNT      PIC 9(02) COMP.               
021500              05  WS-DTW-CCYSYM-COUNT       PIC 9(02) COMP.               
021600              05  WS-DTW-NUMERIC-COUNT      PIC 9(02) COMP.               
021700              05  WS-DTW-NONNUM-COUNT       PIC 9(02) COMP.               
021800              05  WS-DTW-NONZERO-COUNT      PIC 9(02) COMP.               
021900              05  WS-DTW-FRACTION-COUNT     PIC 9(02) COMP.               
022000              05  WS-DTW-VALUE-SUM          PIC S9(09)V99 COMP.           
022100              05  WS-DTW-VALUE-MEAN         PIC S9(09)V99 COMP.           
022200              05  WS-DTW-NAME-HIT           PIC X(01).                    
022300                  88  WS-DTW-NAME-MATCHED   VALUE "Y".                    
022400              05  WS-DTW-COLUMN-IS-NUMERIC  PIC X(01).                    
022500                  88  WS-DTW-COL-NUMERIC    VALUE "Y".                    
022600              05  WS-DTW-COLUMN-ALL-NUMERIC PIC X(01).                    
022700                  88  WS-DTW-COL-ALL-NUMERIC                              
022800                                            VALUE "Y".                    
022900              05  WS-DTW-PARSED-RATIO       PIC S9(03)V9(04) COMP.        
023000              05  WS-DTW-NONZERO-RATIO      PIC S9(03)V9(04) COMP.        
023100              05  WS-DTW-FRACTION-RATIO     PIC S9(03)V9(04) COMP.        
023200                                                                          
023300      *                                                                   
023400      *    Nine ISO codes, then the seven symbols this shop takes         
023500      *    on a currency cell, each with a parallel length entry          
023600      *    the way the header keywords do - the symbols run one to        
023700      *    three bytes long once the euro and rupee sign are in.          
023800      *                                                                   
023900          01  WS-CCY-CODE-VALUES.                                         
024000              05  FILLER            PIC X(03) VALUE "USD".                
024100              05  FILLER            PIC X(03) VALUE "EUR".                
024200              05  FILLER            PIC X(03) VALUE "GBP".                
024300              05  FILLER            PIC X(03) VALUE "JPY".                
024400              05  FILLER            PIC X(03) VALUE "AUD".                
024500              05  FILLER            PIC X(03) VALUE "CAD".                
024600              05  FILLER            PIC X(03) VALUE "CHF".                
024700              05  FILLER            PIC X(03) VALUE "CNY".                
024800              05  FILLER            PIC X(03) VALUE "INR".                
024900                                                                          
025000          01  WS-CCY-CODE-TABLE REDEFINES                                 
025100                                WS-CCY-CODE-VALUES.                       
025200              05  WS-CCY-CODE  OCCURS 9 TIMES                             
025300                                PIC X(03).                                
025400                                                                          
025500          01  WS-CCY-SYMBOL-VALUES.                                       
025600              05  FILLER            PIC X(03) VALUE "$".                  
025700              05  FILLER            PIC X(03) VALUE "€".                  
025800              05  FILLER            PIC X(03) VALUE "£".                  
025900              05  FILLER            PIC X(03) VALUE "¥".                  
026000              05  FILLER            PIC X(03) VALUE "₹".                  
026100              05  FILLER            PIC X(03) VALUE "₽".                  
026200              05  FILLER            PIC X(03) VALUE "₩".                  
026300                                                                          
026400          01  WS-CCY-SYMBOL-TABLE REDEFINES                               
026500                                WS-CCY-SYMBOL-VALUES.                     
026600              05  WS-CCY-SYMBOL                                           
026700                                OCCURS 7 TIMES                            
026800                                PIC X(03).                                
026900                                                                          
027000          01  WS-CCY-SYMBOL-LEN-VALUES.                                   
027100              05  FILLER            PIC 9(02) VALUE 01.                   
027200              05  FILLER            PIC 9(02) VALUE 03.                   
027300              05  FILLER            PIC 9(02) VALUE 02.                   
027400              05  FILLER            PIC 9(02) VALUE 02.                   
027500              05  FILLER            PIC 9(02) VALUE 03.                   
027600              05  FILLER            PIC 9(02) VALUE 03.                   
027700              05  FILLER            PIC 9(02) VALUE 03.                   
027800                                                                          
027900          01  WS-CCY-SYMBOL-LEN-TABLE REDEFINES                           
028000                                WS-CCY-SYMBOL-LEN-VALUES.                 
028100              05  WS-CCY-SYMBOL-LEN                                       
028200                                OCCURS 7 TIMES                            
028300                                PIC 9(02).                                
028400                                                                          
028500          01  WS-CCYTBL-HIT                 PIC 9(02) COMP.               
028600          01  WS-SYM-HIT-COUNT              PIC 9(02) COMP.               
028700          01  WS-BUSTOK-SUB                 PIC 9(02) COMP.               
028800                                                                          
028900      *---------------------------------------------------------          
029000      *    Business designator table used both to strip a full            
029100      *    name down to its stem (PLSTD.CBL short-name generator)         
029200      *    and to score a full-name candidate column.  The first          
029300      *    seven are the ones 1420-DETECT-FULL-NAME-BY-CONTENT            
029400      *    tests for; PLSTD.CBL strips all ten off a full name.           
029500      *---------------------------------------------------------          
029600          01  WS-BUSINESS-DESIGNATOR-VALUES.                              
029700              05  FILLER            PIC X(11) VALUE "INC".                
029800              05  FILLER            PIC X(11) VALUE "LLC".                
029900              05  FILLER            PIC X(11) VALUE "LTD".                
030000              05  FILLER            PIC X(11) VALUE "GMBH".               
030100              05  FILLER            PIC X(11) VALUE "CORP".               
030200              05  FILLER            PIC X(11) VALUE "COMPANY".            
030300              05  FILLER            PIC X(11) VALUE "CO".                 
030400              05  FILLER            PIC X(11) VALUE "CORPORATION".        
030500              05  FILLER            PIC X(11) VALUE "LIMITED".            
030600              05  FILLER            PIC X(11) VALUE "GROUP".              
030700                                                                          
030800          01  WS-BUSINESS-DESIGNATOR-TABLE REDEFINES                      
030900                                WS-BUSINESS-DESIGNATOR-VALUES.            
031000              05  WS-BUS-DESIGNATOR                                       
031100                                OCCURS 10 TIMES                           
031200                                PIC X(11).                                
031300                                                                          
031400          01  WS-BUS-DESIGNATOR-LEN-VALUES.                               
031500              05  FILLER            PIC 9(02) VALUE 03.                   
031600              05  FILLER            PIC 9(02) VALUE 03.                   
031700              05  FILLER            PIC 9(02) VALUE 03.                   
031800              05  FILLER            PIC 9(02) VALUE 04.                   
031900              05  FILLER            PIC 9(02) VALUE 04.                   
032000              05  FILLER            PIC 9(02) VALUE 07.                   
032100              05  FILLER            PIC 9(02) VALUE 02.                   
032200              05  FILLER            PIC 9(02) VALUE 11.                   
032300              05  FILLER            PIC 9(02) VALUE 07.                   
032400              05  FILLER            PIC 9(02) VALUE 05.                   
032500                                                                          
032600          01  WS-BUS-DESIGNATOR-LEN-TABLE REDEFINES                       
032700                                WS-BUS-DESIGNATOR-LEN-VALUES.             
032800              05  WS-BUS-DESIGNATOR-LEN                                   
032900                                OCCURS 10 TIMES                           
033000                                PIC 9(02).                                
033100                                                                          
033200      *---------------------------------------------------------          
033300      *    STANDARDIZER output - the canonical four-field record          
033400      *    plus the price-valid flag, built one row at a time by          
033500      *    PLSTD.CBL and consumed by 1000-PROCESS-ONE-FILE and            
033600      *    PLMSTR.CBL.                                                    
033700      *---------------------------------------------------------          
033800          01  STANDARDIZED-RECORD.                                        
033900              05  STD-FULL-NAME             PIC X(60).                    
034000              05  STD-SHORT-NAME            PIC X(20).                    
034100              05  STD-CURRENCY              PIC X(10).                    
034200              05  STD-PRICE                 PIC S9(09)V99.                
034300              05  STD-PRICE-VALID           PIC X(01).                    
034400                  88  STD-PRICE-IS-VALID    VALUE "Y".                    
034500                  88  STD-PRICE-NOT-VALID   VALUE "N".                    
034600                                                                          
034700      *                                                                   
034800      *    STD-NAME-WORK-VIEW gives GENERATE-SHORT-NAME an                
034900      *    alternate look at the full-name area, one word slot at         
035000      *    a time, while it strips corporate designators and              
035100      *    builds an acronym.                                             
035200      *                                                                   
035300          01  FILLER REDEFINES STANDARDIZED-RECORD.                       
035400              05  STD-NAME-WORK-VIEW        PIC X(60).                    
035500              05  FILLER                    PIC X(43).                    
035600                                                                          
035700          01  WS-SHORT-NAME-WORK            PIC X(60).                    
035800          01  WS-SHORT-NAME-WORDS.                                        
035900              05  WS-SN-WORD OCCURS 12 TIMES                              
036000                                PIC X(20).                                
036100          01  WS-SHORT-NAME-WORD-COUNT      PIC 9(02) COMP.               
036200          01  WS-SHORT-NAME-CLEAN-WORDS.                                  
036300              05  WS-SN-CLEAN-WORD OCCURS 12 TIMES                        
036400                                PIC X(20).                                
036500          01  WS-SN-CLEAN-COUNT             PIC 9(02) COMP.               
036600          01  WS-SN-LEN                     PIC 9(02) COMP.               
036700          01  WS-SN-COMMA-POS               PIC 9(02) COMP.               
036800          01  WS-SN-SUFFIX-START            PIC 9(02) COMP.               
036900          01  WS-SN-SUFFIX-LEN              PIC 9(02) COMP.               
037000          01  WS-SN-HAS-SPACE               PIC X(01).                    
037100          01  WS-SN-WLEN-SRC                PIC X(20).                    
037200          01  WS-SN-WLEN                    PIC 9(02) COMP.               
037300          01  WS-SN-POS                     PIC 9(02) COMP.               
037400          01  WS-SN-DESIG-HIT               PIC X(01).                    
037500              88  WS-SN-WORD-IS-DESIGNATOR  VALUE "Y".                    
037600          01  WS-ACRONYM-WORK               PIC X(20).                    
037700          01  WS-ACRONYM-LENGTH             PIC 9(02) COMP.               
037800                                                                          
037900      *---------------------------------------------------------          
038000      *    Numeric-cell parsing scratch (PLNUM.CBL) - a cell is           
038100      *    copied here, commas turned to periods, before we test          
038200      *    whether it is a valid signed decimal number.                   
038300      *---------------------------------------------------------          
038400          01  WS-NUM-CELL-WORK              PIC X(40).                    
038500          01  WS-NUM-CELL-LENGTH            PIC 9(02) COMP.               
038600          01  WS-NUM-CHAR-SUB               PIC 9(02) COMP.               
038700          01  WS-NUM-DIGIT-COUNT            PIC 9(02) COMP.               
038800          01  WS-NUM-DOT-COUNT              PIC 9(02) COMP.               
038900          01  WS-NUM-SIGN-COUNT             PIC 9(02) COMP.               
039000          01  WS-NUM-BAD-CHAR-COUNT         PIC 9(02) COMP.               
039100          01  WS-NUM-CELL-IS-NUMERIC        PIC X(01).                    
039200              88  WS-NUM-CELL-NUMERIC       VALUE "Y".                    
039300          01  WS-NUM-CELL-VALUE             PIC S9(09)V9(04) COMP.        
039400          01  WS-NUM-DECIMAL-PLACES         PIC 9(02) COMP.               
039500                                                                          
039600      *---------------------------------------------------------          
039700      *    Extra scratch PLSTD.CBL uses to pick the price cell            
039800      *    apart into integer and fractional digit strings once           
039900      *    PLNUM.CBL has confirmed it is numeric.                         
040000      *---------------------------------------------------------          
040100          01  WS-NUM-SIGN-VALUE             PIC S9(01) COMP.              
040200          01  WS-NUM-DOT-POS                PIC 9(02) COMP.               
040300          01  WS-NUM-DIGIT-START            PIC 9(02) COMP.               
040400          01  WS-NUM-INT-LEN                PIC 9(02) COMP.               
040500          01  WS-NUM-FRAC-LEN               PIC 9(02) COMP.               
040600          01  WS-NUM-INT-DIGITS             PIC 9(09).                    
040700          01  WS-NUM-FRAC-DIGITS            PIC 9(06).                    
040800          01  WS-NUM-ONE-CHAR               PIC X(01).                    
040900          01  WS-NUM-CHAR-IS-GOOD           PIC X(01).                    
041000                                                                          
041100          01  WS-POWER-OF-TEN-VALUES.                                     
041200              05  FILLER        PIC 9(07) VALUE 1.                        
041300              05  FILLER        PIC 9(07) VALUE 10.                       
041400              05  FILLER        PIC 9(07) VALUE 100.                      
041500              05  FILLER        PIC 9(07) VALUE 1000.                     
041600              05  FILLER        PIC 9(07) VALUE 10000.                    
041700              05  FILLER        PIC 9(07) VALUE 100000.                   
041800              05  FILLER        PIC 9(07) VALUE 1000000.                  
041900                                                                          
042000          01  WS-POWER-OF-TEN-TABLE REDEFINES                             
042100                                WS-POWER-OF-TEN-VALUES.                   
042200              05  WS-POWER-OF-TEN                                         
042300                                OCCURS 7 TIMES                            
042400                                PIC 9(07).                                
042500                                                                          
042600      *---------------------------------------------------------          
042700      *    1500-SCAN-COLUMNS-FOR-PATTERN scratch (PLCOLDET.CBL) -         
042800      *    the caller loads one or two required substrings here           
042900      *    and gets back the first column, left to right, whose           
043000      *    upper-cased name contains both.  A blank second pattern        
043100      *    means only the first has to be there.                          
043200      *---------------------------------------------------------          
043300          01  WS-PATTERN-TEXT-1             PIC X(20).                    
043400          01  WS-PATTERN-LEN-1              PIC 9(02) COMP.               
043500          01  WS-PATTERN-TEXT-2             PIC X(20).                    
043600          01  WS-PATTERN-LEN-2              PIC 9(02) COMP.               
043700          01  WS-PATTERN-MATCH-IDX          PIC 9(02) COMP.               
043800          01  WS-PATTERN-HIT-1              PIC 9(02) COMP.               
043900          01  WS-PATTERN-HIT-2              PIC 9(02) COMP.               
044000                                                                          
044100      *---------------------------------------------------------          
044200      *    1700-BUILD-COLUMN-SAMPLE scratch - up to twenty of a           
044300      *    column's own values, skipping stray header rows and            
044400      *    blank cells, for the content-fallback scoring routines.        
044500      *---------------------------------------------------------          
044600          01  WS-COL-TEST-IDX               PIC 9(02) COMP.               
044700          01  WS-SAMPLE-LIMIT               PIC 9(02) COMP.               
044800          01  WS-COL-SAMPLE-TABLE.                                        
044900              05  WS-COL-SAMPLE OCCURS 20 TIMES                           
045000                                PIC X(40).                                
045100          01  WS-COL-SAMPLE-COUNT           PIC 9(02) COMP.               
045200                                                                          
045300      *---------------------------------------------------------          
045400      *    1800-CONTAINS-WHOLE-WORD / 1830-CONTAINS-UPPER-LOWER-          
045500      *    PAIR scratch - a general-purpose text/word pair this           
045600      *    shop's column scoring and short-name generation share.         
045700      *---------------------------------------------------------          
045800          01  WS-WW-TEXT                    PIC X(60).                    
045900          01  WS-WW-TEXT-LEN                PIC 9(02) COMP.               
046000          01  WS-WW-WORD                    PIC X(15).                    
046100          01  WS-WW-WORD-LEN                PIC 9(02) COMP.               
046200          01  WS-WW-FOUND                   PIC X(01).                    
046300              88  WS-WW-IS-FOUND            VALUE "Y".                    
046400          01  WS-WW-POS                     PIC 9(02) COMP.               
046500          01  WS-WW-LAST-POS                PIC 9(02) COMP.               
046600          01  WS-WW-BEFORE-OK               PIC X(01).                    
046700          01  WS-WW-AFTER-OK                PIC X(01).                    
046800          01  WS-ALLUPPER-OK                PIC X(01).                    
