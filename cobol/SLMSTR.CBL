000100      *                                                                   
000200      *    SLMSTR.CBL                                                     
000300      *    FILE-CONTROL entry for the invoice master store.  The          
000400      *    store is a plain sequential file - it is read once at          
000500      *    the top of the run to prime the duplicate-key table in         
000600      *    WSMST01.CBL, then re-opened EXTEND to append whatever          
000700      *    new records this run inserts.  See PLMSTR.CBL.                 
000800      *                                                                   
000900          SELECT MASTER-FILE ASSIGN TO "INVMSTR"                          
001000              ORGANIZATION IS SEQUENTIAL.                                 
