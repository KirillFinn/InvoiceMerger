000100      *                                                                   
000200      *    PLSTD.CBL                                                      
000300      *    STANDARDIZER - turns one kept data row, plus the four          
000400      *    column positions 1300-DETECT-COLUMNS worked out for the        
000500      *    whole file, into one STANDARDIZED-RECORD.  Caller loads        
000600      *    RAW-FIELD-TABLE/RAW-FIELD-COUNT for the row (1164 in           
000700      *    PLPARSE.CBL already does this) and positions WS-ROW-IX         
000800      *    before performing 4000-STANDARDIZE-ONE-ROW-THRU.               
000900      *                                                                   
001000      *---------------------------------------------------------          
001100      *    4000-STANDARDIZE-ONE-ROW-THRU                                  
001200      *---------------------------------------------------------          
001300      4000-STANDARDIZE-ONE-ROW-THRU.                                      
001400                                                                          
001500          PERFORM 4010-SET-FULL-NAME THRU 4010-EXIT.                      
001600          PERFORM 4020-SET-CURRENCY THRU 4020-EXIT.                       
001700          PERFORM 4030-SET-SHORT-NAME THRU 4030-EXIT.                     
001800          PERFORM 4040-SET-PRICE THRU 4040-EXIT.                          
001900                                                                          
002000      4000-EXIT.                                                          
002100          EXIT.                                                           
002200                                                                          
002300      *                                                                   
002400      *    Undetected column, or the cell for this particular row         
002500      *    came over blank - either way the field defaults the            
002600      *    same way, per the shop's "Unknown" convention.                 
002700      *                                                                   
002800      4010-SET-FULL-NAME.                                                 
002900                                                                          
003000          MOVE "Unknown" TO STD-FULL-NAME.                                
003100                                                                          
003200          IF WS-COL-FULL-NAME-IDX > ZERO                                  
003300                          AND WS-COL-FULL-NAME-IDX                        
003400                                            NOT > RAW-FIELD-COUNT         
003500                          AND RAW-FIELD (WS-COL-FULL-NAME-IDX)            
003600                                                    NOT = SPACES          
003700              MOVE RAW-FIELD (WS-COL-FULL-NAME-IDX)                       
003800                                                TO STD-FULL-NAME.         
003900                                                                          
004000      4010-EXIT.                                                          
004100          EXIT.                                                           
004200                                                                          
004300      4020-SET-CURRENCY.                                                  
004400                                                                          
004500          MOVE "Unknown" TO STD-CURRENCY.                                 
004600                                                                          
004700          IF WS-COL-CURRENCY-IDX > ZERO                                   
004800                          AND WS-COL-CURRENCY-IDX                         
004900                                            NOT > RAW-FIELD-COUNT         
005000                          AND RAW-FIELD (WS-COL-CURRENCY-IDX)             
005100                                                    NOT = SPACES          
005200              MOVE RAW-FIELD (WS-COL-CURRENCY-IDX)                        
005300                                                TO STD-CURRENCY.          
005400                                                                          
005500      4020-EXIT.                                                          
005600          EXIT.                                                           
005700                                                                          
005800      *                                                                   
005900      *    A detected short-name cell with real text in it is             
006000      *    taken as given.  Anything else - no short-name column,         
006100      *    or the cell on this row is blank - falls through to            
006200      *    the acronym builder below, off this row's full name.           
006300      *                                                                   
006400      4030-SET-SHORT-NAME.                                                
006500                                                                          
006600          IF WS-COL-SHORT-NAME-IDX > ZERO                                 
006700                          AND WS-COL-SHORT-NAME-IDX                       
006800                                            NOT > RAW-FIELD-COUNT         
006900                          AND RAW-FIELD (WS-COL-SHORT-NAME-IDX)           
007000                                                    NOT = SPACES          
007100              MOVE RAW-FIELD (WS-COL-SHORT-NAME-IDX)                      
007200                                              TO STD-SHORT-NAME           
007300              GO TO 4030-EXIT.                                            
007400                                                                          
007500          PERFORM 4032-GENERATE-SHORT-NAME THRU 4032-EXIT.                
007600                                                                          
007700      4030-EXIT.                                                          
007800          EXIT.                                                           
007900                                                                          
008000      *---------------------------------------------------------          
008100      *    4032 series - the five-step short-name build.  Trim,           
008200      *    strip a trailing ", <word>" suffix, split into words,          
008300      *    drop any word that is one of this shop's ten corporate         
008400      *    designators, then acronym if two words survive or trim         
008500      *    to ten characters if not.                                      
008600      *---------------------------------------------------------          
008700      4032-GENERATE-SHORT-NAME.                                           
008800                                                                          
008900          MOVE SPACES TO STD-SHORT-NAME.                                  
009000                                                                          
009100          IF STD-FULL-NAME = "Unknown"                                    
009200              MOVE "Unknown" TO STD-SHORT-NAME                            
009300              GO TO 4032-EXIT.                                            
009400                                                                          
009500          MOVE STD-FULL-NAME TO WS-SHORT-NAME-WORK.                       
009600          MOVE 60 TO WS-SN-LEN.                                           
009700          PERFORM 4033-BACK-UP-NAME-LENGTH THRU 4033-EXIT                 
009800              UNTIL WS-SN-LEN = ZERO                                      
009900                 OR WS-SHORT-NAME-WORK (WS-SN-LEN:1) NOT = SPACE.         
010000                                                                          
010100          PERFORM 4038-STRIP-TRAILING-SUFFIX THRU 4038-EXIT.              
010200          PERFORM 4036-SPLIT-NAME-INTO-WORDS THRU 4036-EXIT.              
010300          PERFORM 4039-STRIP-DESIGNATOR-WORDS THRU 4039-EXIT.             
010400                                                                          
010500          IF WS-SN-CLEAN-COUNT NOT < 2                                    
010600              PERFORM 4042-BUILD-ACRONYM THRU 4042-EXIT                   
010700              IF WS-ACRONYM-LENGTH NOT < 2                                
010800                  MOVE WS-ACRONYM-WORK (1:WS-ACRONYM-LENGTH)              
010900                                              TO STD-SHORT-NAME           
011000                  GO TO 4032-EXIT.                                        
011100                                                                          
011200          PERFORM 4037-REJOIN-CLEAN-WORDS THRU 4037-EXIT.                 
011300                                                                          
011400          IF WS-SN-LEN = ZERO                                             
011500              MOVE "Unknown" TO STD-SHORT-NAME                            
011600          ELSE                                                            
011700              IF WS-SN-LEN NOT > 10                                       
011800                  MOVE WS-SHORT-NAME-WORK (1:WS-SN-LEN)                   
011900                                              TO STD-SHORT-NAME           
012000              ELSE                                                        
012100                  MOVE WS-SHORT-NAME-WORK (1:10)                          
012200                                              TO STD-SHORT-NAME.          
012300                                                                          
012400      4032-EXIT.                                                          
012500          EXIT.                                                           
012600                                                                          
012700      4033-BACK-UP-NAME-LENGTH.                                           
012800                                                                          
012900          SUBTRACT 1 FROM WS-SN-LEN.                                      
013000                                                                          
013100      4033-EXIT.                                                          
013200          EXIT.                                                           
013300                                                                          
013400      *                                                                   
013500      *    A trailing comma followed by one final word - "Acme            
013600      *    Widgets, LLC" - is dropped whole.  A comma followed by         
013700      *    more than one trailing word - a "Smith, Jones and Co"          
013800      *    style name - is left alone; that comma is not this             
013900      *    suffix.                                                        
014000      *                                                                   
014100      4038-STRIP-TRAILING-SUFFIX.                                         
014200                                                                          
014300          MOVE ZERO TO WS-SN-COMMA-POS.                                   
014400                                                                          
014500          IF WS-SN-LEN > ZERO                                             
014600              PERFORM 4038B-SCAN-FOR-COMMA THRU 4038B-EXIT                
014700                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1                     
014800                  UNTIL WS-NUM-CHAR-SUB > WS-SN-LEN.                      
014900                                                                          
015000          IF WS-SN-COMMA-POS > ZERO                                       
015100              PERFORM 4038C-TEST-AND-STRIP THRU 4038C-EXIT.               
015200                                                                          
015300      4038-EXIT.                                                          
015400          EXIT.                                                           
015500                                                                          
015600      4038B-SCAN-FOR-COMMA.                                               
015700                                                                          
015800          IF WS-SHORT-NAME-WORK (WS-NUM-CHAR-SUB:1) = ","                 
015900              MOVE WS-NUM-CHAR-SUB TO WS-SN-COMMA-POS.                    
016000                                                                          
016100      4038B-EXIT.                                                         
016200          EXIT.                                                           
016300                                                                          
016400      4038C-TEST-AND-STRIP.                                               
016500                                                                          
016600          MOVE WS-SN-COMMA-POS TO WS-SN-SUFFIX-START.                     
016700          ADD 1 TO WS-SN-SUFFIX-START.                                    
016800                                                                          
016900          IF WS-SN-SUFFIX-START NOT > WS-SN-LEN                           
017000              IF WS-SHORT-NAME-WORK (WS-SN-SUFFIX-START:1)                
017100                                                       = SPACE            
017200                  ADD 1 TO WS-SN-SUFFIX-START.                            
017300                                                                          
017400          IF WS-SN-SUFFIX-START NOT > WS-SN-LEN                           
017500              COMPUTE WS-SN-SUFFIX-LEN =                                  
017600                  WS-SN-LEN - WS-SN-SUFFIX-START + 1                      
017700              PERFORM 4038D-CHECK-ONE-WORD THRU 4038D-EXIT                
017800              IF WS-SN-HAS-SPACE = "N"                                    
017900                  MOVE WS-SN-COMMA-POS TO WS-SN-LEN                       
018000                  SUBTRACT 1 FROM WS-SN-LEN.                              
018100                                                                          
018200      4038C-EXIT.                                                         
018300          EXIT.                                                           
018400                                                                          
018500      4038D-CHECK-ONE-WORD.                                               
018600                                                                          
018700          MOVE "N" TO WS-SN-HAS-SPACE.                                    
018800                                                                          
018900          PERFORM 4038E-TEST-ONE-SUFFIX-CHAR THRU 4038E-EXIT              
019000              VARYING WS-NUM-CHAR-SUB                                     
019100                            FROM WS-SN-SUFFIX-START BY 1                  
019200              UNTIL WS-NUM-CHAR-SUB > WS-SN-LEN.                          
019300                                                                          
019400      4038D-EXIT.                                                         
019500          EXIT.                                                           
019600                                                                          
019700      4038E-TEST-ONE-SUFFIX-CHAR.                                         
019800                                                                          
019900          IF WS-SHORT-NAME-WORK (WS-NUM-CHAR-SUB:1) = SPACE               
020000              MOVE "Y" TO WS-SN-HAS-SPACE.                                
020100                                                                          
020200      4038E-EXIT.                                                         
020300          EXIT.                                                           
020400                                                                          
020500      4036-SPLIT-NAME-INTO-WORDS.                                         
020600                                                                          
020700          MOVE SPACES TO WS-SHORT-NAME-WORDS.                             
020800          MOVE ZERO TO WS-SHORT-NAME-WORD-COUNT.                          
020900                                                                          
021000          IF WS-SN-LEN > ZERO                                             
021100              UNSTRING WS-SHORT-NAME-WORK (1:WS-SN-LEN)                   
021200                      DELIMITED BY SPACE                                  
021300                  INTO WS-SN-WORD (1)  WS-SN-WORD (2)                     
021400                       WS-SN-WORD (3)  WS-SN-WORD (4)                     
021500                       WS-SN-WORD (5)  WS-SN-WORD (6)                     
021600                       WS-SN-WORD (7)  WS-SN-WORD (8)                     
021700                       WS-SN-WORD (9)  WS-SN-WORD (10)                    
021800                       WS-SN-WORD (11) WS-SN-WORD (12)                    
021900                  TALLYING IN WS-SHORT-NAME-WORD-COUNT.                   
022000                                                                          
022100      4036-EXIT.                                                          
022200          EXIT.                                                           
022300                                                                          
022400      *                                                                   
022500      *    Every split word is folded upper, a single trailing            
022600      *    comma or period is dropped, and what remains is checked        
022700      *    against all ten designators for an exact-length match -        
022800      *    these are already isolated words, so a whole-word test         
022900      *    is just an equal-length compare.                               
023000      *                                                                   
023100      4039-STRIP-DESIGNATOR-WORDS.                                        
023200                                                                          
023300          MOVE ZERO TO WS-SN-CLEAN-COUNT.                                 
023400                                                                          
023500          IF WS-SHORT-NAME-WORD-COUNT > ZERO                              
023600              PERFORM 4039B-TEST-ONE-WORD THRU 4039B-EXIT                 
023700                  VARYING WS-CELL-SUB FROM 1 BY 1                         
023800                  UNTIL WS-CELL-SUB > WS-SHORT-NAME-WORD-COUNT.           
023900                                                                          
024000      4039-EXIT.                                                          
024100          EXIT.                                                           
024200                                                                          
024300      4039B-TEST-ONE-WORD.                                                
024400                                                                          
024500          PERFORM 4039C-IS-DESIGNATOR-WORD THRU 4039C-EXIT.               
024600                                                                          
024700          IF NOT WS-SN-WORD-IS-DESIGNATOR                                 
024800              ADD 1 TO WS-SN-CLEAN-COUNT                                  
024900              MOVE WS-SN-WORD (WS-CELL-SUB)                               
025000                       TO WS-SN-CLEAN-WORD (WS-SN-CLEAN-COUNT).           
025100                                                                          
025200      4039B-EXIT.                                                         
025300          EXIT.                                                           
025400                                                                          
025500      4039C-IS-DESIGNATOR-WORD.                                           
025600                                                                          
025700          MOVE WS-SN-WORD (WS-CELL-SUB) TO WS-SN-WLEN-SRC.                
025800          PERFORM 4035-COMPUTE-WORD-LENGTH THRU 4035-EXIT.                
025900                                                                          
026000          MOVE SPACES TO WS-WW-TEXT.                                      
026100          MOVE WS-SN-WORD (WS-CELL-SUB) TO WS-WW-TEXT (1:20).             
026200          INSPECT WS-WW-TEXT (1:20)                                       
026300              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          
026400                                                                          
026500          IF WS-SN-WLEN > ZERO                                            
026600              IF WS-WW-TEXT (WS-SN-WLEN:1) = "," OR                       
026700                              WS-WW-TEXT (WS-SN-WLEN:1) = "."             
026800                  SUBTRACT 1 FROM WS-SN-WLEN.                             
026900                                                                          
027000          MOVE "N" TO WS-SN-DESIG-HIT.                                    
027100                                                                          
027200          IF WS-SN-WLEN > ZERO                                            
027300              PERFORM 4039D-TEST-ONE-DESIGNATOR THRU 4039D-EXIT           
027400                  VARYING WS-BUSTOK-SUB FROM 1 BY 1                       
027500                  UNTIL WS-BUSTOK-SUB > 10                                
027600                     OR WS-SN-WORD-IS-DESIGNATOR.                         
027700                                                                          
027800      4039C-EXIT.                                                         
027900          EXIT.                                                           
028000                                                                          
028100      4039D-TEST-ONE-DESIGNATOR.                                          
028200                                                                          
028300          IF WS-SN-WLEN = WS-BUS-DESIGNATOR-LEN (WS-BUSTOK-SUB)           
028400              IF WS-WW-TEXT (1:WS-SN-WLEN) =                              
028500                    WS-BUS-DESIGNATOR (WS-BUSTOK-SUB)                     
028600                                          (1:WS-SN-WLEN)                  
028700                  MOVE "Y" TO WS-SN-DESIG-HIT.                            
028800                                                                          
028900      4039D-EXIT.                                                         
029000          EXIT.                                                           
029100                                                                          
029200      *                                                                   
029300      *    Generic word-length util - caller moves the candidate          
029400      *    word into WS-SN-WLEN-SRC first.  Same trailing-space           
029500      *    back-up idiom as 2020-COMPUTE-CELL-LENGTH in PLNUM.CBL,        
029600      *    just sized for a twenty-byte word slot instead of the          
029700      *    forty-byte numeric work area.                                  
029800      *                                                                   
029900      4035-COMPUTE-WORD-LENGTH.                                           
030000                                                                          
030100          MOVE 20 TO WS-SN-WLEN.                                          
030200                                                                          
030300          PERFORM 4035B-BACK-UP-WORD-LENGTH THRU 4035B-EXIT               
030400              UNTIL WS-SN-WLEN = ZERO                                     
030500                 OR WS-SN-WLEN-SRC (WS-SN-WLEN:1) NOT = SPACE.            
030600                                                                          
030700      4035-EXIT.                                                          
030800          EXIT.                                                           
030900                                                                          
031000      4035B-BACK-UP-WORD-LENGTH.                                          
031100                                                                          
031200          SUBTRACT 1 FROM WS-SN-WLEN.                                     
031300                                                                          
031400      4035B-EXIT.                                                         
031500          EXIT.                                                           
031600                                                                          
031700      *                                                                   
031800      *    First letter of every surviving word, upper-cased, run         
031900      *    together with no separators - the acronym this shop's          
032000      *    listing shows when a full name splits two ways or more         
032100      *    once the designators are off it.                               
032200      *                                                                   
032300      4042-BUILD-ACRONYM.                                                 
032400                                                                          
032500          MOVE SPACES TO WS-ACRONYM-WORK.                                 
032600          MOVE ZERO TO WS-ACRONYM-LENGTH.                                 
032700                                                                          
032800          PERFORM 4044-ADD-ONE-INITIAL THRU 4044-EXIT                     
032900              VARYING WS-CELL-SUB FROM 1 BY 1                             
033000              UNTIL WS-CELL-SUB > WS-SN-CLEAN-COUNT.                      
033100                                                                          
033200      4042-EXIT.                                                          
033300          EXIT.                                                           
033400                                                                          
033500      4044-ADD-ONE-INITIAL.                                               
033600                                                                          
033700          IF WS-SN-CLEAN-WORD (WS-CELL-SUB) NOT = SPACES                  
033800              ADD 1 TO WS-ACRONYM-LENGTH                                  
033900              MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) (1:1)                   
034000                          TO WS-ACRONYM-WORK (WS-ACRONYM-LENGTH:1)        
034100              INSPECT WS-ACRONYM-WORK (WS-ACRONYM-LENGTH:1)               
034200                  CONVERTING WS-LOWER-ALPHABET                            
034300                                          TO WS-UPPER-ALPHABET.           
034400                                                                          
034500      4044-EXIT.                                                          
034600          EXIT.                                                           
034700                                                                          
034800      *                                                                   
034900      *    Fallback path when fewer than two words, or fewer than         
035000      *    two letters of acronym, survived the designator strip -        
035100      *    the surviving words are put back together with single          
035200      *    spaces so step four/five can trim or cut to ten bytes.         
035300      *                                                                   
035400      4037-REJOIN-CLEAN-WORDS.                                            
035500                                                                          
035600          MOVE SPACES TO WS-SHORT-NAME-WORK.                              
035700          MOVE ZERO TO WS-SN-POS.                                         
035800                                                                          
035900          IF WS-SN-CLEAN-COUNT > ZERO                                     
036000              PERFORM 4037B-APPEND-ONE-WORD THRU 4037B-EXIT               
036100                  VARYING WS-CELL-SUB FROM 1 BY 1                         
036200                  UNTIL WS-CELL-SUB > WS-SN-CLEAN-COUNT.                  
036300                                                                          
036400          MOVE WS-SN-POS TO WS-SN-LEN.                                    
036500                                                                          
036600      4037-EXIT.                                                          
036700          EXIT.                                                           
036800                                                                          
036900      4037B-APPEND-ONE-WORD.                                              
037000                                                                          
037100          MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) TO WS-SN-WLEN-SRC.          
037200          PERFORM 4035-COMPUTE-WORD-LENGTH THRU 4035-EXIT.                
037300                                                                          
037400          IF WS-SN-POS > ZERO                                             
037500              ADD 1 TO WS-SN-POS                                          
037600              MOVE SPACE TO WS-SHORT-NAME-WORK (WS-SN-POS:1).             
037700                                                                          
037800          IF WS-SN-WLEN > ZERO                                            
037900              MOVE WS-SN-CLEAN-WORD (WS-CELL-SUB) (1:WS-SN-WLEN)          
038000                  TO WS-SHORT-NAME-WORK                                   
038100                                    (WS-SN-POS + 1:WS-SN-WLEN)            
038200              ADD WS-SN-WLEN TO WS-SN-POS.                                
038300                                                                          
038400      4037B-EXIT.                                                         
038500          EXIT.                                                           
038600                                                                          
038700      *                                                                   
038800      *    Price falls to PLNUM.CBL the same way HEADER-DETECTOR          
038900      *    and COLUMN-DETECTOR already do - no column, no cell,           
039000      *    the price is invalid at zero and that is the end of it.        
039100      *                                                                   
039200      4040-SET-PRICE.                                                     
039300                                                                          
039400          IF WS-COL-PRICE-IDX > ZERO                                      
039500                          AND WS-COL-PRICE-IDX                            
039600                                            NOT > RAW-FIELD-COUNT         
039700              MOVE RAW-FIELD (WS-COL-PRICE-IDX)                           
039800                                             TO WS-NUM-CELL-WORK          
039900              PERFORM 3000-EXTRACT-PRICE-VALUE-THRU                       
040000                  THRU 3000-EXIT                                          
040100          ELSE                                                            
040200              MOVE ZERO TO STD-PRICE                                      
040300              MOVE "N" TO STD-PRICE-VALID.                                
040400                                                                          
040500      4040-EXIT.                                                          
040600          EXIT.                                                           
