000100      *                                                                   
000200      *    SLLIST.CBL                                                     
000300      *    FILE-CONTROL entry for the master-store listing's own          
000400      *    print file - a separate physical file from the combine         
000500      *    run's summary report, printed whenever this shop's             
000600      *    people ask to see everything on the master store.              
000700      *                                                                   
000800          SELECT PRINTER-FILE ASSIGN TO "INVLIST.PRN"                     
000900              ORGANIZATION IS LINE SEQUENTIAL.                            
