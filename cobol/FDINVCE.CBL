000100      *                                                                   
000200      *    FDINVCE.CBL                                                    
000300      *    Record layouts for the incoming vendor invoice feed            
000400      *    and for the run manifest.                                      
000500      *                                                                   
000600      *    RAW-INVOICE-LINE carries one delimited text line as it         
000700      *    arrives from the vendor - up to 10 cells of up to 40           
000800      *    characters after PLPARSE.CBL splits it on the detected         
000900      *    delimiter.  The cell table itself is held in working           
001000      *    storage (WSSTD01.CBL), not here, since it is rebuilt           
001100      *    fresh for every line read.                                     
001200      *                                                                   
001300          FD  INVOICE-FILE                                                
001400              LABEL RECORDS ARE STANDARD.                                 
001500                                                                          
001600          01  RAW-INVOICE-LINE.                                           
001700              05  RAW-INVOICE-TEXT      PIC X(400).                       
001800                                                                          
001900      *                                                                   
002000      *    MANIFEST-FILE lists, one name per line, the feed files         
002100      *    to be combined on this run, in the order they are to           
002200      *    be processed.                                                  
002300      *                                                                   
002400          FD  MANIFEST-FILE                                               
002500              LABEL RECORDS ARE STANDARD.                                 
002600                                                                          
002700          01  MANIFEST-RECORD.                                            
002800              05  MANIFEST-FILE-NAME    PIC X(40).                        
