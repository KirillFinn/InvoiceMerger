000100      *                                                                   
000200      *    PLCOLDET.CBL                                                   
000300      *    COLUMN-DETECTOR - which of a file's own columns holds          
000400      *    the full company name, the short name, the currency and        
000500      *    the price.  Name patterns are tried first, left to             
000600      *    right column by column; whatever is still undetected           
000700      *    afterward falls back to scoring the column's own data.         
000800      *                                                                   
000900      *---------------------------------------------------------          
001000      *    1300-DETECT-COLUMNS-THRU                                       
001100      *---------------------------------------------------------          
001200      1300-DETECT-COLUMNS.                                                
001300                                                                          
001400          MOVE ZERO TO WS-COL-FULL-NAME-IDX.                              
001500          MOVE ZERO TO WS-COL-SHORT-NAME-IDX.                             
001600          MOVE ZERO TO WS-COL-CURRENCY-IDX.                               
001700          MOVE ZERO TO WS-COL-PRICE-IDX.                                  
001800                                                                          
001900          PERFORM 1305-FOLD-COLUMN-NAMES THRU 1305-EXIT.                  
002000                                                                          
002100          PERFORM 1320-DETECT-FULL-NAME-BY-PATTERN THRU 1320-EXIT.        
002200          PERFORM 1340-DETECT-SHORT-NAME-BY-PATTERN                       
002300                                                   THRU 1340-EXIT.        
002400          PERFORM 1360-DETECT-CURRENCY-BY-PATTERN THRU 1360-EXIT.         
002500          PERFORM 1380-DETECT-PRICE-BY-PATTERN THRU 1380-EXIT.            
002600                                                                          
002700          IF WS-COL-FULL-NAME-IDX = ZERO                                  
002800              PERFORM 1420-DETECT-FULL-NAME-BY-CONTENT                    
002900                                                  THRU 1420-EXIT.         
003000                                                                          
003100          IF WS-COL-SHORT-NAME-IDX = ZERO                                 
003200              PERFORM 1440-DETECT-SHORT-NAME-BY-CONTENT                   
003300                                                  THRU 1440-EXIT.         
003400                                                                          
003500          IF WS-COL-CURRENCY-IDX = ZERO                                   
003600              PERFORM 1460-DETECT-CURRENCY-BY-CONTENT                     
003700                                                  THRU 1460-EXIT.         
003800                                                                          
003900          IF WS-COL-PRICE-IDX = ZERO                                      
004000              PERFORM 1480-DETECT-PRICE-BY-CONTENT THRU 1480-EXIT.        
004100                                                                          
004200          PERFORM 1490-CHECK-REQUIRED-COLUMNS THRU 1490-EXIT.             
004300                                                                          
004400      1300-EXIT.                                                          
004500          EXIT.                                                           
004600                                                                          
004700      1305-FOLD-COLUMN-NAMES.                                             
004800                                                                          
004900          MOVE SPACES TO WS-COLUMN-NAMES-UPPER.                           
005000                                                                          
005100          IF WS-COLUMN-COUNT > ZERO                                       
005200              PERFORM 1306-FOLD-ONE-COLUMN-NAME THRU 1306-EXIT            
005300                  VARYING WS-TBL-SUB FROM 1 BY 1                          
005400                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.                     
005500                                                                          
005600      1305-EXIT.                                                          
005700          EXIT.                                                           
005800                                                                          
005900      1306-FOLD-ONE-COLUMN-NAME.                                          
006000                                                                          
006100          MOVE WS-COL-NAME (WS-TBL-SUB)                                   
006200                                TO WS-COL-NAME-UPPER (WS-TBL-SUB).        
006300          INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB)                          
006400              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          
006500                                                                          
006600      1306-EXIT.                                                          
006700          EXIT.                                                           
006800                                                                          
006900      *---------------------------------------------------------          
007000      *    1500-SCAN-COLUMNS-FOR-PATTERN-THRU                             
007100      *    Caller loads WS-PATTERN-TEXT-1/2 and their lengths (a          
007200      *    zero WS-PATTERN-LEN-2 means the second test is skipped)        
007300      *    and gets back the first matching column in WS-PATTERN-         
007400      *    MATCH-IDX, zero if none of them qualify.                       
007500      *---------------------------------------------------------          
007600      1500-SCAN-COLUMNS-FOR-PATTERN.                                      
007700                                                                          
007800          MOVE ZERO TO WS-PATTERN-MATCH-IDX.                              
007900                                                                          
008000          IF WS-COLUMN-COUNT > ZERO                                       
008100              PERFORM 1510-TEST-ONE-COLUMN-PATTERN THRU 1510-EXIT         
008200                  VARYING WS-TBL-SUB FROM 1 BY 1                          
008300                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT                      
008400                     OR WS-PATTERN-MATCH-IDX > ZERO.                      
008500                                                                          
008600      1500-EXIT.                                                          
008700          EXIT.                                                           
008800                                                                          
008900      1510-TEST-ONE-COLUMN-PATTERN.                                       
009000                                                                          
009100          MOVE ZERO TO WS-PATTERN-HIT-1.                                  
009200          MOVE ZERO TO WS-PATTERN-HIT-2.                                  
009300                                                                          
009400          INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB) TALLYING                 
009500                  WS-PATTERN-HIT-1                                        
009600              FOR ALL WS-PATTERN-TEXT-1 (1:WS-PATTERN-LEN-1).             
009700                                                                          
009800          IF WS-PATTERN-LEN-2 > ZERO                                      
009900              INSPECT WS-COL-NAME-UPPER (WS-TBL-SUB) TALLYING             
010000                      WS-PATTERN-HIT-2                                    
010100                  FOR ALL WS-PATTERN-TEXT-2 (1:WS-PATTERN-LEN-2)          
010200          ELSE                                                            
010300              MOVE 1 TO WS-PATTERN-HIT-2.                                 
010400                                                                          
010500          IF WS-PATTERN-HIT-1 > ZERO AND WS-PATTERN-HIT-2 > ZERO          
010600              MOVE WS-TBL-SUB TO WS-PATTERN-MATCH-IDX.                    
010700                                                                          
010800      1510-EXIT.                                                          
010900          EXIT.                                                           
011000                                                                          
011100      *---------------------------------------------------------          
011200      *    1320 series - full company name, by name pattern.              
011300      *    Priority: company ... name, full name, vendor name,            
011400      *    supplier name, business name, client name, full                
011500      *    company, bare company.                                         
011600      *---------------------------------------------------------          
011700      1320-DETECT-FULL-NAME-BY-PATTERN.                                   
011800                                                                          
011900          MOVE "COMPANY" TO WS-PATTERN-TEXT-1.                            
012000          MOVE 7 TO WS-PATTERN-LEN-1.                                     
012100          MOVE "NAME" TO WS-PATTERN-TEXT-2.                               
012200          MOVE 4 TO WS-PATTERN-LEN-2.                                     
012300          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
012400          IF WS-PATTERN-MATCH-IDX > ZERO                                  
012500              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
012600              GO TO 1320-EXIT.                                            
012700                                                                          
012800          MOVE "FULL NAME" TO WS-PATTERN-TEXT-1.                          
012900          MOVE 9 TO WS-PATTERN-LEN-1.                                     
013000          MOVE SPACES TO WS-PATTERN-TEXT-2.                               
013100          MOVE ZERO TO WS-PATTERN-LEN-2.                                  
013200          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
013300          IF WS-PATTERN-MATCH-IDX > ZERO                                  
013400              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
013500              GO TO 1320-EXIT.                                            
013600                                                                          
013700          MOVE "VENDOR NAME" TO WS-PATTERN-TEXT-1.                        
013800          MOVE 11 TO WS-PATTERN-LEN-1.                                    
013900          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
014000          IF WS-PATTERN-MATCH-IDX > ZERO                                  
014100              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
014200              GO TO 1320-EXIT.                                            
014300                                                                          
014400          MOVE "SUPPLIER NAME" TO WS-PATTERN-TEXT-1.                      
014500          MOVE 13 TO WS-PATTERN-LEN-1.                                    
014600          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
014700          IF WS-PATTERN-MATCH-IDX > ZERO                                  
014800              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
014900              GO TO 1320-EXIT.                                            
015000                                                                          
015100          MOVE "BUSINESS NAME" TO WS-PATTERN-TEXT-1.                      
015200          MOVE 13 TO WS-PATTERN-LEN-1.                                    
015300          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
015400          IF WS-PATTERN-MATCH-IDX > ZERO                                  
015500              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
015600              GO TO 1320-EXIT.                                            
015700                                                                          
015800          MOVE "CLIENT NAME" TO WS-PATTERN-TEXT-1.                        
015900          MOVE 11 TO WS-PATTERN-LEN-1.                                    
016000          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
016100          IF WS-PATTERN-MATCH-IDX > ZERO                                  
016200              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
016300              GO TO 1320-EXIT.                                            
016400                                                                          
016500          MOVE "FULL COMPANY" TO WS-PATTERN-TEXT-1.                       
016600          MOVE 12 TO WS-PATTERN-LEN-1.                                    
016700          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
016800          IF WS-PATTERN-MATCH-IDX > ZERO                                  
016900              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX           
017000              GO TO 1320-EXIT.                                            
017100                                                                          
017200          MOVE "COMPANY" TO WS-PATTERN-TEXT-1.                            
017300          MOVE 7 TO WS-PATTERN-LEN-1.                                     
017400          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
017500          IF WS-PATTERN-MATCH-IDX > ZERO                                  
017600              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-FULL-NAME-IDX.          
017700                                                                          
017800      1320-EXIT.                                                          
017900          EXIT.                                                           
018000                                                                          
018100      *---------------------------------------------------------          
018200      *    1340 series - short company name, by name pattern.             
018300      *    Priority: short ... name, company short name, abbrev,          
018400      *    short, code, acronym.                                          
018500      *---------------------------------------------------------          
018600      1340-DETECT-SHORT-NAME-BY-PATTERN.                                  
018700                                                                          
018800          MOVE "SHORT" TO WS-PATTERN-TEXT-1.                              
018900          MOVE 5 TO WS-PATTERN-LEN-1.                                     
019000          MOVE "NAME" TO WS-PATTERN-TEXT-2.                               
019100          MOVE 4 TO WS-PATTERN-LEN-2.                                     
019200          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
019300          IF WS-PATTERN-MATCH-IDX > ZERO                                  
019400              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX          
019500              GO TO 1340-EXIT.                                            
019600                                                                          
019700          MOVE "COMPANY SHORT NAME" TO WS-PATTERN-TEXT-1.                 
019800          MOVE 18 TO WS-PATTERN-LEN-1.                                    
019900          MOVE SPACES TO WS-PATTERN-TEXT-2.                               
020000          MOVE ZERO TO WS-PATTERN-LEN-2.                                  
020100          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
020200          IF WS-PATTERN-MATCH-IDX > ZERO                                  
020300              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX          
020400              GO TO 1340-EXIT.                                            
020500                                                                          
020600          MOVE "ABBREV" TO WS-PATTERN-TEXT-1.                             
020700          MOVE 6 TO WS-PATTERN-LEN-1.                                     
020800          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
020900          IF WS-PATTERN-MATCH-IDX > ZERO                                  
021000              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX          
021100              GO TO 1340-EXIT.                                            
021200                                                                          
021300          MOVE "SHORT" TO WS-PATTERN-TEXT-1.                              
021400          MOVE 5 TO WS-PATTERN-LEN-1.                                     
021500          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
021600          IF WS-PATTERN-MATCH-IDX > ZERO                                  
021700              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX          
021800              GO TO 1340-EXIT.                                            
021900                                                                          
022000          MOVE "CODE" TO WS-PATTERN-TEXT-1.                               
022100          MOVE 4 TO WS-PATTERN-LEN-1.                                     
022200          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
022300          IF WS-PATTERN-MATCH-IDX > ZERO                                  
022400              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX          
022500              GO TO 1340-EXIT.                                            
022600                                                                          
022700          MOVE "ACRONYM" TO WS-PATTERN-TEXT-1.                            
022800          MOVE 7 TO WS-PATTERN-LEN-1.                                     
022900          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
023000          IF WS-PATTERN-MATCH-IDX > ZERO                                  
023100              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-SHORT-NAME-IDX.         
023200                                                                          
023300      1340-EXIT.                                                          
023400          EXIT.                                                           
023500                                                                          
023600      *---------------------------------------------------------          
023700      *    1360 series - currency, by name pattern.  No numeric           
023800      *    test rides along - a currency column is text, not an           
023900      *    amount.                                                        
024000      *---------------------------------------------------------          
024100      1360-DETECT-CURRENCY-BY-PATTERN.                                    
024200                                                                          
024300          MOVE "CURRENCY" TO WS-PATTERN-TEXT-1.                           
024400          MOVE 8 TO WS-PATTERN-LEN-1.                                     
024500          MOVE SPACES TO WS-PATTERN-TEXT-2.                               
024600          MOVE ZERO TO WS-PATTERN-LEN-2.                                  
024700          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
024800          IF WS-PATTERN-MATCH-IDX > ZERO                                  
024900              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX            
025000              GO TO 1360-EXIT.                                            
025100                                                                          
025200          MOVE "CURR" TO WS-PATTERN-TEXT-1.                               
025300          MOVE 4 TO WS-PATTERN-LEN-1.                                     
025400          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
025500          IF WS-PATTERN-MATCH-IDX > ZERO                                  
025600              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX            
025700              GO TO 1360-EXIT.                                            
025800                                                                          
025900          MOVE "CCY" TO WS-PATTERN-TEXT-1.                                
026000          MOVE 3 TO WS-PATTERN-LEN-1.                                     
026100          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
026200          IF WS-PATTERN-MATCH-IDX > ZERO                                  
026300              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-CURRENCY-IDX.           
026400                                                                          
026500      1360-EXIT.                                                          
026600          EXIT.                                                           
026700                                                                          
026800      *---------------------------------------------------------          
026900      *    1380 series - price, by name pattern.  A name match            
027000      *    only sticks if the column itself turns out to be at            
027100      *    least half numeric - a "Price Notes" column would              
027200      *    otherwise steal the slot from the real amount.                 
027300      *---------------------------------------------------------          
027400      1380-DETECT-PRICE-BY-PATTERN.                                       
027500                                                                          
027600          MOVE "PRICE" TO WS-PATTERN-TEXT-1.                              
027700          MOVE 5 TO WS-PATTERN-LEN-1.                                     
027800          MOVE SPACES TO WS-PATTERN-TEXT-2.                               
027900          MOVE ZERO TO WS-PATTERN-LEN-2.                                  
028000          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
028100          IF WS-COL-PRICE-IDX > ZERO                                      
028200              GO TO 1380-EXIT.                                            
028300                                                                          
028400          MOVE "AMOUNT" TO WS-PATTERN-TEXT-1.                             
028500          MOVE 6 TO WS-PATTERN-LEN-1.                                     
028600          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
028700          IF WS-COL-PRICE-IDX > ZERO                                      
028800              GO TO 1380-EXIT.                                            
028900                                                                          
029000          MOVE "TOTAL" TO WS-PATTERN-TEXT-1.                              
029100          MOVE 5 TO WS-PATTERN-LEN-1.                                     
029200          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
029300          IF WS-COL-PRICE-IDX > ZERO                                      
029400              GO TO 1380-EXIT.                                            
029500                                                                          
029600          MOVE "SUM" TO WS-PATTERN-TEXT-1.                                
029700          MOVE 3 TO WS-PATTERN-LEN-1.                                     
029800          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
029900          IF WS-COL-PRICE-IDX > ZERO                                      
030000              GO TO 1380-EXIT.                                            
030100                                                                          
030200          MOVE "COST" TO WS-PATTERN-TEXT-1.                               
030300          MOVE 4 TO WS-PATTERN-LEN-1.                                     
030400          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
030500          IF WS-COL-PRICE-IDX > ZERO                                      
030600              GO TO 1380-EXIT.                                            
030700                                                                          
030800          MOVE "FEE" TO WS-PATTERN-TEXT-1.                                
030900          MOVE 3 TO WS-PATTERN-LEN-1.                                     
031000          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
031100          IF WS-COL-PRICE-IDX > ZERO                                      
031200              GO TO 1380-EXIT.                                            
031300                                                                          
031400          MOVE "VALUE" TO WS-PATTERN-TEXT-1.                              
031500          MOVE 5 TO WS-PATTERN-LEN-1.                                     
031600          PERFORM 1390-TRY-ONE-PRICE-PATTERN THRU 1390-EXIT.              
031700                                                                          
031800      1380-EXIT.                                                          
031900          EXIT.                                                           
032000                                                                          
032100      1390-TRY-ONE-PRICE-PATTERN.                                         
032200                                                                          
032300          PERFORM 1500-SCAN-COLUMNS-FOR-PATTERN THRU 1500-EXIT.           
032400                                                                          
032500          IF WS-PATTERN-MATCH-IDX > ZERO                                  
032600              MOVE WS-PATTERN-MATCH-IDX TO WS-COL-TEST-IDX                
032700              PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT          
032800              IF WS-DTW-COL-NUMERIC                                       
032900                  MOVE WS-PATTERN-MATCH-IDX TO WS-COL-PRICE-IDX.          
033000                                                                          
033100      1390-EXIT.                                                          
033200          EXIT.                                                           
033300                                                                          
033400      *---------------------------------------------------------          
033500      *    1600-TEST-COLUMN-IS-NUMERIC-THRU                               
033600      *    Caller sets WS-COL-TEST-IDX.  Sets two flags off the           
033700      *    same ten-value sample: WS-DTW-COL-NUMERIC (half or more        
033800      *    parses - the price-pattern callers' test) and                  
033900      *    WS-DTW-COL-ALL-NUMERIC (every sampled value parses -           
034000      *    the content-fallback callers' test, so a mixed column          
034100      *    stays eligible for full name/short name/currency).             
034200      *---------------------------------------------------------          
034300      1600-TEST-COLUMN-IS-NUMERIC.                                        
034400                                                                          
034500          MOVE 10 TO WS-SAMPLE-LIMIT.                                     
034600          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.                
034700                                                                          
034800          MOVE ZERO TO WS-DTW-NUMERIC-COUNT.                              
034900          MOVE "N" TO WS-DTW-COLUMN-IS-NUMERIC.                           
035000          MOVE "N" TO WS-DTW-COLUMN-ALL-NUMERIC.                          
035100                                                                          
035200          IF WS-COL-SAMPLE-COUNT = ZERO                                   
035300              GO TO 1600-EXIT.                                            
035400                                                                          
035500          PERFORM 1610-TEST-ONE-SAMPLE-NUMERIC THRU 1610-EXIT             
035600              VARYING WS-CELL-SUB FROM 1 BY 1                             
035700              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.                    
035800                                                                          
035900          COMPUTE WS-DTW-CUR-SCORE ROUNDED =                              
036000              WS-DTW-NUMERIC-COUNT / WS-COL-SAMPLE-COUNT.                 
036100                                                                          
036200          IF WS-DTW-CUR-SCORE NOT LESS 0.50                               
036300              MOVE "Y" TO WS-DTW-COLUMN-IS-NUMERIC.                       
036400                                                                          
036500          IF WS-DTW-NUMERIC-COUNT = WS-COL-SAMPLE-COUNT                   
036600              MOVE "Y" TO WS-DTW-COLUMN-ALL-NUMERIC.                      
036700                                                                          
036800      1600-EXIT.                                                          
036900          EXIT.                                                           
037000                                                                          
037100      1610-TEST-ONE-SAMPLE-NUMERIC.                                       
037200                                                                          
037300          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.           
037400          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU                         
037500              THRU 2000-EXIT.                                             
037600                                                                          
037700          IF WS-NUM-CELL-NUMERIC                                          
037800              ADD 1 TO WS-DTW-NUMERIC-COUNT.                              
037900                                                                          
038000      1610-EXIT.                                                          
038100          EXIT.                                                           
038200                                                                          
038300      *---------------------------------------------------------          
038400      *    1700-BUILD-COLUMN-SAMPLE-THRU                                  
038500      *    Caller sets WS-COL-TEST-IDX and WS-SAMPLE-LIMIT.               
038600      *    Walks the kept data rows in order, skipping the rows           
038700      *    PLPARSE flagged as stray headers and any blank cell,           
038800      *    until the limit is reached or the rows run out.                
038900      *---------------------------------------------------------          
039000      1700-BUILD-COLUMN-SAMPLE.                                           
039100                                                                          
039200          MOVE ZERO TO WS-COL-SAMPLE-COUNT.                               
039300          MOVE SPACES TO WS-COL-SAMPLE-TABLE.                             
039400                                                                          
039500          IF WS-DATA-ROW-COUNT > ZERO                                     
039600              PERFORM 1710-SAMPLE-ONE-ROW THRU 1710-EXIT                  
039700                  VARYING WS-ROW-IX FROM 1 BY 1                           
039800                  UNTIL WS-ROW-IX > WS-DATA-ROW-COUNT                     
039900                     OR WS-COL-SAMPLE-COUNT NOT LESS                      
040000                                              WS-SAMPLE-LIMIT.            
040100                                                                          
040200      1700-EXIT.                                                          
040300          EXIT.                                                           
040400                                                                          
040500      1710-SAMPLE-ONE-ROW.                                                
040600                                                                          
040700          IF NOT WS-ROW-WAS-HEADER (WS-ROW-IX)                            
040800             AND WS-COL-TEST-IDX NOT >                                    
040900                                WS-ROW-CELL-COUNT (WS-ROW-IX)             
041000             AND WS-ROW-CELL (WS-ROW-IX, WS-COL-TEST-IDX)                 
041100                                                     NOT = SPACES         
041200              ADD 1 TO WS-COL-SAMPLE-COUNT                                
041300              MOVE WS-ROW-CELL (WS-ROW-IX, WS-COL-TEST-IDX)               
041400                          TO WS-COL-SAMPLE (WS-COL-SAMPLE-COUNT).         
041500                                                                          
041600      1710-EXIT.                                                          
041700          EXIT.                                                           
041800                                                                          
041900      *---------------------------------------------------------          
042000      *    1420 series - full company name, by content, over              
042100      *    non-numeric columns.  Score = (avg words x 2) + 3 if           
042200      *    over half the sample carries an upper-then-lower pair,         
042300      *    plus a tenth of the average length, plus 4 if over a           
042400      *    fifth of the sample carries a business designator.             
042500      *    Best column wins if its score beats 2.                         
042600      *---------------------------------------------------------          
042700      1420-DETECT-FULL-NAME-BY-CONTENT.                                   
042800                                                                          
042900          MOVE ZERO TO WS-DTW-BEST-SUB.                                   
043000          MOVE ZERO TO WS-DTW-BEST-SCORE.                                 
043100                                                                          
043200          IF WS-COLUMN-COUNT > ZERO                                       
043300              PERFORM 1422-SCORE-ONE-COLUMN-FULL-NAME                     
043400                                                    THRU 1422-EXIT        
043500                  VARYING WS-TBL-SUB FROM 1 BY 1                          
043600                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.                     
043700                                                                          
043800          IF WS-DTW-BEST-SUB > ZERO AND WS-DTW-BEST-SCORE > 2             
043900              MOVE WS-DTW-BEST-SUB TO WS-COL-FULL-NAME-IDX.               
044000                                                                          
044100      1420-EXIT.                                                          
044200          EXIT.                                                           
044300                                                                          
044400      1422-SCORE-ONE-COLUMN-FULL-NAME.                                    
044500                                                                          
044600          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.                             
044700          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.             
044800                                                                          
044900          IF WS-DTW-COL-ALL-NUMERIC                                       
045000              GO TO 1422-EXIT.                                            
045100                                                                          
045200          IF WS-COL-SAMPLE-COUNT = ZERO                                   
045300              GO TO 1422-EXIT.                                            
045400                                                                          
045500          PERFORM 1424-COMPUTE-FULL-NAME-SCORE THRU 1424-EXIT.            
045600                                                                          
045700          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE                         
045800              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE                  
045900              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.                         
046000                                                                          
046100      1422-EXIT.                                                          
046200          EXIT.                                                           
046300                                                                          
046400      1424-COMPUTE-FULL-NAME-SCORE.                                       
046500                                                                          
046600          MOVE ZERO TO WS-DTW-WORD-TOTAL.                                 
046700          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.                               
046800          MOVE ZERO TO WS-DTW-UPLOW-COUNT.                                
046900          MOVE ZERO TO WS-DTW-BUSTOK-COUNT.                               
047000                                                                          
047100          PERFORM 1426-SCORE-ONE-SAMPLE-FULL-NAME THRU 1426-EXIT          
047200              VARYING WS-CELL-SUB FROM 1 BY 1                             
047300              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.                    
047400                                                                          
047500          COMPUTE WS-DTW-AVG-WORDS ROUNDED =                              
047600              WS-DTW-WORD-TOTAL / WS-COL-SAMPLE-COUNT.                    
047700          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =                             
047800              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.                  
047900          COMPUTE WS-DTW-UPLOW-RATIO ROUNDED =                            
048000              WS-DTW-UPLOW-COUNT / WS-COL-SAMPLE-COUNT.                   
048100          COMPUTE WS-DTW-BUSTOK-RATIO ROUNDED =                           
048200              WS-DTW-BUSTOK-COUNT / WS-COL-SAMPLE-COUNT.                  
048300                                                                          
048400          COMPUTE WS-DTW-CUR-SCORE ROUNDED =                              
048500              (WS-DTW-AVG-WORDS * 2) + (WS-DTW-AVG-LENGTH * 0.1).         
048600                                                                          
048700          IF WS-DTW-UPLOW-RATIO > 0.50                                    
048800              ADD 3 TO WS-DTW-CUR-SCORE.                                  
048900                                                                          
049000          IF WS-DTW-BUSTOK-RATIO > 0.20                                   
049100              ADD 4 TO WS-DTW-CUR-SCORE.                                  
049200                                                                          
049300      1424-EXIT.                                                          
049400          EXIT.                                                           
049500                                                                          
049600      1426-SCORE-ONE-SAMPLE-FULL-NAME.                                    
049700                                                                          
049800          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.           
049900          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.                
050000          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.                  
050100                                                                          
050200          PERFORM 1428-COUNT-WORDS-IN-VALUE THRU 1428-EXIT.               
050300                                                                          
050400          MOVE SPACES TO WS-WW-TEXT.                                      
050500          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).          
050600          MOVE WS-NUM-CELL-LENGTH TO WS-WW-TEXT-LEN.                      
050700          PERFORM 1830-CONTAINS-UPPER-LOWER-PAIR THRU 1830-EXIT.          
050800          IF WS-WW-IS-FOUND                                               
050900              ADD 1 TO WS-DTW-UPLOW-COUNT.                                
051000                                                                          
051100          PERFORM 1429-TEST-BUSINESS-TOKEN THRU 1429-EXIT.                
051200                                                                          
051300      1426-EXIT.                                                          
051400          EXIT.                                                           
051500                                                                          
051600      *                                                                   
051700      *    Words are runs of non-space characters - a run starts          
051800      *    at position one or wherever the character just behind          
051900      *    it is a space.                                                 
052000      *                                                                   
052100      1428-COUNT-WORDS-IN-VALUE.                                          
052200                                                                          
052300          MOVE ZERO TO WS-DTW-SAMPLE-COUNT.                               
052400                                                                          
052500          IF WS-NUM-CELL-LENGTH > ZERO                                    
052600              PERFORM 1430-SCAN-ONE-WORD-CHAR THRU 1430-EXIT              
052700                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1                     
052800                  UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH.             
052900                                                                          
053000          ADD WS-DTW-SAMPLE-COUNT TO WS-DTW-WORD-TOTAL.                   
053100                                                                          
053200      1428-EXIT.                                                          
053300          EXIT.                                                           
053400                                                                          
053500      1430-SCAN-ONE-WORD-CHAR.                                            
053600                                                                          
053700          IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1) NOT = SPACE             
053800              IF WS-NUM-CHAR-SUB = 1                                      
053900                  ADD 1 TO WS-DTW-SAMPLE-COUNT                            
054000              ELSE                                                        
054100                  IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB - 1:1)             
054200                                                          = SPACE         
054300                      ADD 1 TO WS-DTW-SAMPLE-COUNT.                       
054400                                                                          
054500      1430-EXIT.                                                          
054600          EXIT.                                                           
054700                                                                          
054800      *                                                                   
054900      *    Business token test looks only at the first seven              
055000      *    designators - Corporation, Limited and Group are               
055100      *    PLSTD.CBL's to strip, not this shop's to score on.             
055200      *                                                                   
055300      1429-TEST-BUSINESS-TOKEN.                                           
055400                                                                          
055500          MOVE SPACES TO WS-WW-TEXT.                                      
055600          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).          
055700          INSPECT WS-WW-TEXT                                              
055800              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          
055900          MOVE WS-NUM-CELL-LENGTH TO WS-WW-TEXT-LEN.                      
056000                                                                          
056100          MOVE "N" TO WS-DTW-NAME-HIT.                                    
056200          PERFORM 1432-TEST-ONE-BUSINESS-TOKEN THRU 1432-EXIT             
056300              VARYING WS-BUSTOK-SUB FROM 1 BY 1                           
056400              UNTIL WS-BUSTOK-SUB > 7                                     
056500                 OR WS-DTW-NAME-MATCHED.                                  
056600                                                                          
056700          IF WS-DTW-NAME-MATCHED                                          
056800              ADD 1 TO WS-DTW-BUSTOK-COUNT.                               
056900                                                                          
057000      1429-EXIT.                                                          
057100          EXIT.                                                           
057200                                                                          
057300      1432-TEST-ONE-BUSINESS-TOKEN.                                       
057400                                                                          
057500          MOVE SPACES TO WS-WW-WORD.                                      
057600          MOVE WS-BUS-DESIGNATOR (WS-BUSTOK-SUB)                          
057700                                     TO WS-WW-WORD (1:11).                
057800          MOVE WS-BUS-DESIGNATOR-LEN (WS-BUSTOK-SUB)                      
057900                                              TO WS-WW-WORD-LEN.          
058000          PERFORM 1800-CONTAINS-WHOLE-WORD THRU 1800-EXIT.                
058100                                                                          
058200          IF WS-WW-IS-FOUND                                               
058300              MOVE "Y" TO WS-DTW-NAME-HIT.                                
058400                                                                          
058500      1432-EXIT.                                                          
058600          EXIT.                                                           
058700                                                                          
058800      *---------------------------------------------------------          
058900      *    1440 series - short company name, by content, over             
059000      *    every column except whichever one just won full name.          
059100      *    Score = a length term, plus 2 if over half the sample          
059200      *    is entirely upper case, plus 3 if the average word             
059300      *    count is two or fewer.  Best column wins past 2.               
059400      *---------------------------------------------------------          
059500      1440-DETECT-SHORT-NAME-BY-CONTENT.                                  
059600                                                                          
059700          MOVE ZERO TO WS-DTW-BEST-SUB.                                   
059800          MOVE ZERO TO WS-DTW-BEST-SCORE.                                 
059900                                                                          
060000          IF WS-COLUMN-COUNT > ZERO                                       
060100              PERFORM 1442-SCORE-ONE-COLUMN-SHORT-NAME                    
060200                                                    THRU 1442-EXIT        
060300                  VARYING WS-TBL-SUB FROM 1 BY 1                          
060400                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.                     
060500                                                                          
060600          IF WS-DTW-BEST-SUB > ZERO AND WS-DTW-BEST-SCORE > 2             
060700              MOVE WS-DTW-BEST-SUB TO WS-COL-SHORT-NAME-IDX.              
060800                                                                          
060900      1440-EXIT.                                                          
061000          EXIT.                                                           
061100                                                                          
061200      1442-SCORE-ONE-COLUMN-SHORT-NAME.                                   
061300                                                                          
061400          IF WS-TBL-SUB = WS-COL-FULL-NAME-IDX                            
061500              GO TO 1442-EXIT.                                            
061600                                                                          
061700          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.                             
061800          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.             
061900                                                                          
062000          IF WS-DTW-COL-ALL-NUMERIC                                       
062100              GO TO 1442-EXIT.                                            
062200                                                                          
062300          IF WS-COL-SAMPLE-COUNT = ZERO                                   
062400              GO TO 1442-EXIT.                                            
062500                                                                          
062600          PERFORM 1444-COMPUTE-SHORT-NAME-SCORE THRU 1444-EXIT.           
062700                                                                          
062800          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE                         
062900              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE                  
063000              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.                         
063100                                                                          
063200      1442-EXIT.                                                          
063300          EXIT.                                                           
063400                                                                          
063500      1444-COMPUTE-SHORT-NAME-SCORE.                                      
063600                                                                          
063700          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.                               
063800          MOVE ZERO TO WS-DTW-WORD-TOTAL.                                 
063900          MOVE ZERO TO WS-DTW-ALLUPPER-COUNT.                             
064000                                                                          
064100          PERFORM 1446-SCORE-ONE-SAMPLE-SHORT-NAME THRU 1446-EXIT         
064200              VARYING WS-CELL-SUB FROM 1 BY 1                             
064300              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.                    
064400                                                                          
064500          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =                             
064600              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.                  
064700          COMPUTE WS-DTW-AVG-WORDS ROUNDED =                              
064800              WS-DTW-WORD-TOTAL / WS-COL-SAMPLE-COUNT.                    
064900          COMPUTE WS-DTW-ALLUPPER-RATIO ROUNDED =                         
065000              WS-DTW-ALLUPPER-COUNT / WS-COL-SAMPLE-COUNT.                
065100                                                                          
065200          MOVE ZERO TO WS-DTW-CUR-SCORE.                                  
065300                                                                          
065400          IF WS-DTW-AVG-LENGTH < 15                                       
065500              COMPUTE WS-DTW-CUR-SCORE ROUNDED =                          
065600                  10 / (WS-DTW-AVG-LENGTH + 1).                           
065700                                                                          
065800          IF WS-DTW-ALLUPPER-RATIO > 0.50                                 
065900              ADD 2 TO WS-DTW-CUR-SCORE.                                  
066000                                                                          
066100          IF WS-DTW-AVG-WORDS NOT > 2                                     
066200              ADD 3 TO WS-DTW-CUR-SCORE.                                  
066300                                                                          
066400      1444-EXIT.                                                          
066500          EXIT.                                                           
066600                                                                          
066700      1446-SCORE-ONE-SAMPLE-SHORT-NAME.                                   
066800                                                                          
066900          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.           
067000          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.                
067100          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.                  
067200                                                                          
067300          PERFORM 1428-COUNT-WORDS-IN-VALUE THRU 1428-EXIT.               
067400          PERFORM 1448-TEST-ALL-UPPER THRU 1448-EXIT.                     
067500                                                                          
067600      1446-EXIT.                                                          
067700          EXIT.                                                           
067800                                                                          
067900      1448-TEST-ALL-UPPER.                                                
068000                                                                          
068100          MOVE "Y" TO WS-ALLUPPER-OK.                                     
068200                                                                          
068300          IF WS-NUM-CELL-LENGTH > ZERO                                    
068400              PERFORM 1449-CHECK-ONE-CHAR-UPPER THRU 1449-EXIT            
068500                  VARYING WS-NUM-CHAR-SUB FROM 1 BY 1                     
068600                  UNTIL WS-NUM-CHAR-SUB > WS-NUM-CELL-LENGTH              
068700                     OR WS-ALLUPPER-OK = "N".                             
068800                                                                          
068900          IF WS-ALLUPPER-OK = "Y"                                         
069000              ADD 1 TO WS-DTW-ALLUPPER-COUNT.                             
069100                                                                          
069200      1448-EXIT.                                                          
069300          EXIT.                                                           
069400                                                                          
069500      1449-CHECK-ONE-CHAR-UPPER.                                          
069600                                                                          
069700          IF WS-NUM-CELL-WORK (WS-NUM-CHAR-SUB:1)                         
069800                                                IS WS-LOWER-CLASS         
069900              MOVE "N" TO WS-ALLUPPER-OK.                                 
070000                                                                          
070100      1449-EXIT.                                                          
070200          EXIT.                                                           
070300                                                                          
070400      *---------------------------------------------------------          
070500      *    1460 series - currency, by content, over non-numeric           
070600      *    columns, twenty values sampled instead of ten.  Score          
070700      *    = 2 per code match, 2 per symbol match, plus 2 if the          
070800      *    average length runs one to four bytes.  Wins at 2.             
070900      *---------------------------------------------------------          
071000      1460-DETECT-CURRENCY-BY-CONTENT.                                    
071100                                                                          
071200          MOVE ZERO TO WS-DTW-BEST-SUB.                                   
071300          MOVE ZERO TO WS-DTW-BEST-SCORE.                                 
071400                                                                          
071500          IF WS-COLUMN-COUNT > ZERO                                       
071600              PERFORM 1462-SCORE-ONE-COLUMN-CURRENCY                      
071700                                                    THRU 1462-EXIT        
071800                  VARYING WS-TBL-SUB FROM 1 BY 1                          
071900                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.                     
072000                                                                          
072100          IF WS-DTW-BEST-SUB > ZERO                                       
072200                        AND WS-DTW-BEST-SCORE NOT LESS 2                  
072300              MOVE WS-DTW-BEST-SUB TO WS-COL-CURRENCY-IDX.                
072400                                                                          
072500      1460-EXIT.                                                          
072600          EXIT.                                                           
072700                                                                          
072800      1462-SCORE-ONE-COLUMN-CURRENCY.                                     
072900                                                                          
073000          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.                             
073100          PERFORM 1600-TEST-COLUMN-IS-NUMERIC THRU 1600-EXIT.             
073200                                                                          
073300          IF WS-DTW-COL-ALL-NUMERIC                                       
073400              GO TO 1462-EXIT.                                            
073500                                                                          
073600          MOVE 20 TO WS-SAMPLE-LIMIT.                                     
073700          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.                
073800                                                                          
073900          IF WS-COL-SAMPLE-COUNT = ZERO                                   
074000              GO TO 1462-EXIT.                                            
074100                                                                          
074200          PERFORM 1464-COMPUTE-CURRENCY-SCORE THRU 1464-EXIT.             
074300                                                                          
074400          IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE                         
074500              MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE                  
074600              MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.                         
074700                                                                          
074800      1462-EXIT.                                                          
074900          EXIT.                                                           
075000                                                                          
075100      1464-COMPUTE-CURRENCY-SCORE.                                        
075200                                                                          
075300          MOVE ZERO TO WS-DTW-CCYCODE-COUNT.                              
075400          MOVE ZERO TO WS-DTW-CCYSYM-COUNT.                               
075500          MOVE ZERO TO WS-DTW-LENGTH-TOTAL.                               
075600                                                                          
075700          PERFORM 1466-SCORE-ONE-SAMPLE-CURRENCY THRU 1466-EXIT           
075800              VARYING WS-CELL-SUB FROM 1 BY 1                             
075900              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.                    
076000                                                                          
076100          COMPUTE WS-DTW-AVG-LENGTH ROUNDED =                             
076200              WS-DTW-LENGTH-TOTAL / WS-COL-SAMPLE-COUNT.                  
076300                                                                          
076400          COMPUTE WS-DTW-CUR-SCORE ROUNDED =                              
076500              (WS-DTW-CCYCODE-COUNT * 2)                                  
076600                                  + (WS-DTW-CCYSYM-COUNT * 2).            
076700                                                                          
076800          IF WS-DTW-AVG-LENGTH NOT < 1                                    
076900                          AND WS-DTW-AVG-LENGTH NOT > 4                   
077000              ADD 2 TO WS-DTW-CUR-SCORE.                                  
077100                                                                          
077200      1464-EXIT.                                                          
077300          EXIT.                                                           
077400                                                                          
077500      1466-SCORE-ONE-SAMPLE-CURRENCY.                                     
077600                                                                          
077700          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.           
077800          PERFORM 2020-COMPUTE-CELL-LENGTH THRU 2020-EXIT.                
077900          ADD WS-NUM-CELL-LENGTH TO WS-DTW-LENGTH-TOTAL.                  
078000                                                                          
078100          MOVE SPACES TO WS-WW-TEXT.                                      
078200          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-WW-TEXT (1:40).          
078300          INSPECT WS-WW-TEXT                                              
078400              CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.          
078500                                                                          
078600          PERFORM 1468-TEST-CURRENCY-CODE THRU 1468-EXIT.                 
078700          PERFORM 1470-TEST-CURRENCY-SYMBOL THRU 1470-EXIT.               
078800                                                                          
078900      1466-EXIT.                                                          
079000          EXIT.                                                           
079100                                                                          
079200      1468-TEST-CURRENCY-CODE.                                            
079300                                                                          
079400          IF WS-NUM-CELL-LENGTH = 3                                       
079500              MOVE ZERO TO WS-CCYTBL-HIT                                  
079600              PERFORM 1469-TEST-ONE-CODE THRU 1469-EXIT                   
079700                  VARYING WS-BUSTOK-SUB FROM 1 BY 1                       
079800                  UNTIL WS-BUSTOK-SUB > 9                                 
079900                     OR WS-CCYTBL-HIT > ZERO                              
080000              IF WS-CCYTBL-HIT > ZERO                                     
080100                  ADD 1 TO WS-DTW-CCYCODE-COUNT.                          
080200                                                                          
080300      1468-EXIT.                                                          
080400          EXIT.                                                           
080500                                                                          
080600      1469-TEST-ONE-CODE.                                                 
080700                                                                          
080800          IF WS-WW-TEXT (1:3) = WS-CCY-CODE (WS-BUSTOK-SUB)               
080900              MOVE 1 TO WS-CCYTBL-HIT.                                    
081000                                                                          
081100      1469-EXIT.                                                          
081200          EXIT.                                                           
081300                                                                          
081400      1470-TEST-CURRENCY-SYMBOL.                                          
081500                                                                          
081600          MOVE ZERO TO WS-CCYTBL-HIT.                                     
081700                                                                          
081800          PERFORM 1472-TEST-ONE-SYMBOL THRU 1472-EXIT                     
081900              VARYING WS-BUSTOK-SUB FROM 1 BY 1                           
082000              UNTIL WS-BUSTOK-SUB > 7                                     
082100                 OR WS-CCYTBL-HIT > ZERO.                                 
082200                                                                          
082300          IF WS-CCYTBL-HIT > ZERO                                         
082400              ADD 1 TO WS-DTW-CCYSYM-COUNT.                               
082500                                                                          
082600      1470-EXIT.                                                          
082700          EXIT.                                                           
082800                                                                          
082900      1472-TEST-ONE-SYMBOL.                                               
083000                                                                          
083100          MOVE ZERO TO WS-SYM-HIT-COUNT.                                  
083200          INSPECT WS-COL-SAMPLE (WS-CELL-SUB) TALLYING                    
083300                  WS-SYM-HIT-COUNT                                        
083400              FOR ALL WS-CCY-SYMBOL (WS-BUSTOK-SUB)                       
083500                     (1:WS-CCY-SYMBOL-LEN (WS-BUSTOK-SUB)).               
083600                                                                          
083700          IF WS-SYM-HIT-COUNT > ZERO                                      
083800              MOVE 1 TO WS-CCYTBL-HIT.                                    
083900                                                                          
084000      1472-EXIT.                                                          
084100          EXIT.                                                           
084200                                                                          
084300      *---------------------------------------------------------          
084400      *    1480 series - price, by content, over numeric columns          
084500      *    only, skipping any column where under three tenths of          
084600      *    the sample parses.  Score = 2 if most parsed values            
084700      *    are positive, 2 if most carry a real decimal part, and         
084800      *    1 if the mean sits between a dime and a million. Wins          
084900      *    at 2.                                                          
085000      *---------------------------------------------------------          
085100      1480-DETECT-PRICE-BY-CONTENT.                                       
085200                                                                          
085300          MOVE ZERO TO WS-DTW-BEST-SUB.                                   
085400          MOVE ZERO TO WS-DTW-BEST-SCORE.                                 
085500                                                                          
085600          IF WS-COLUMN-COUNT > ZERO                                       
085700              PERFORM 1482-SCORE-ONE-COLUMN-PRICE THRU 1482-EXIT          
085800                  VARYING WS-TBL-SUB FROM 1 BY 1                          
085900                  UNTIL WS-TBL-SUB > WS-COLUMN-COUNT.                     
086000                                                                          
086100          IF WS-DTW-BEST-SUB > ZERO                                       
086200                        AND WS-DTW-BEST-SCORE NOT LESS 2                  
086300              MOVE WS-DTW-BEST-SUB TO WS-COL-PRICE-IDX.                   
086400                                                                          
086500      1480-EXIT.                                                          
086600          EXIT.                                                           
086700                                                                          
086800      1482-SCORE-ONE-COLUMN-PRICE.                                        
086900                                                                          
087000          MOVE WS-TBL-SUB TO WS-COL-TEST-IDX.                             
087100          MOVE 10 TO WS-SAMPLE-LIMIT.                                     
087200          PERFORM 1700-BUILD-COLUMN-SAMPLE THRU 1700-EXIT.                
087300                                                                          
087400          IF WS-COL-SAMPLE-COUNT = ZERO                                   
087500              GO TO 1482-EXIT.                                            
087600                                                                          
087700          PERFORM 1484-COMPUTE-PRICE-SCORE THRU 1484-EXIT.                
087800                                                                          
087900          IF WS-DTW-PARSED-RATIO NOT LESS 0.30                            
088000              IF WS-DTW-CUR-SCORE > WS-DTW-BEST-SCORE                     
088100                  MOVE WS-DTW-CUR-SCORE TO WS-DTW-BEST-SCORE              
088200                  MOVE WS-TBL-SUB TO WS-DTW-BEST-SUB.                     
088300                                                                          
088400      1482-EXIT.                                                          
088500          EXIT.                                                           
088600                                                                          
088700      1484-COMPUTE-PRICE-SCORE.                                           
088800                                                                          
088900          MOVE ZERO TO WS-DTW-NUMERIC-COUNT.                              
089000          MOVE ZERO TO WS-DTW-NONZERO-COUNT.                              
089100          MOVE ZERO TO WS-DTW-FRACTION-COUNT.                             
089200          MOVE ZERO TO WS-DTW-VALUE-SUM.                                  
089300                                                                          
089400          PERFORM 1486-SCORE-ONE-SAMPLE-PRICE THRU 1486-EXIT              
089500              VARYING WS-CELL-SUB FROM 1 BY 1                             
089600              UNTIL WS-CELL-SUB > WS-COL-SAMPLE-COUNT.                    
089700                                                                          
089800          MOVE ZERO TO WS-DTW-CUR-SCORE.                                  
089900          COMPUTE WS-DTW-PARSED-RATIO ROUNDED =                           
090000              WS-DTW-NUMERIC-COUNT / WS-COL-SAMPLE-COUNT.                 
090100                                                                          
090200          IF WS-DTW-NUMERIC-COUNT > ZERO                                  
090300              COMPUTE WS-DTW-NONZERO-RATIO ROUNDED =                      
090400                  WS-DTW-NONZERO-COUNT / WS-DTW-NUMERIC-COUNT             
090500              COMPUTE WS-DTW-FRACTION-RATIO ROUNDED =                     
090600                  WS-DTW-FRACTION-COUNT / WS-DTW-NUMERIC-COUNT            
090700              COMPUTE WS-DTW-VALUE-MEAN ROUNDED =                         
090800                  WS-DTW-VALUE-SUM / WS-DTW-NUMERIC-COUNT                 
090900              COMPUTE WS-DTW-CUR-SCORE ROUNDED =                          
091000                  (WS-DTW-NONZERO-RATIO * 2)                              
091100                             + (WS-DTW-FRACTION-RATIO * 2)                
091200              IF WS-DTW-VALUE-MEAN NOT LESS 0.1                           
091300                            AND WS-DTW-VALUE-MEAN NOT > 1000000           
091400                  ADD 1 TO WS-DTW-CUR-SCORE.                              
091500                                                                          
091600      1484-EXIT.                                                          
091700          EXIT.                                                           
091800                                                                          
091900      1486-SCORE-ONE-SAMPLE-PRICE.                                        
092000                                                                          
092100          MOVE WS-COL-SAMPLE (WS-CELL-SUB) TO WS-NUM-CELL-WORK.           
092200          PERFORM 2000-CLASSIFY-CELL-NUMERIC-THRU                         
092300              THRU 2000-EXIT.                                             
092400                                                                          
092500          IF WS-NUM-CELL-NUMERIC                                          
092600              ADD 1 TO WS-DTW-NUMERIC-COUNT                               
092700              ADD WS-NUM-CELL-VALUE TO WS-DTW-VALUE-SUM                   
092800              IF WS-NUM-CELL-VALUE NOT = ZERO                             
092900                  ADD 1 TO WS-DTW-NONZERO-COUNT                           
093000              IF WS-NUM-FRAC-DIGITS NOT = ZERO                            
093100                  ADD 1 TO WS-DTW-FRACTION-COUNT.                         
093200                                                                          
093300      1486-EXIT.                                                          
093400          EXIT.                                                           
093500                                                                          
093600      *---------------------------------------------------------          
093700      *    1490 - the required-columns rule.  More than two of            
093800      *    the four fields left undetected fails the whole file.          
093900      *---------------------------------------------------------          
094000      1490-CHECK-REQUIRED-COLUMNS.                                        
094100                                                                          
094200          MOVE ZERO TO WS-UNDETECTED-COUNT.                               
094300                                                                          
094400          IF WS-COL-FULL-NAME-IDX = ZERO                                  
094500              ADD 1 TO WS-UNDETECTED-COUNT.                               
094600          IF WS-COL-SHORT-NAME-IDX = ZERO                                 
094700              ADD 1 TO WS-UNDETECTED-COUNT.                               
094800          IF WS-COL-CURRENCY-IDX = ZERO                                   
094900              ADD 1 TO WS-UNDETECTED-COUNT.                               
095000          IF WS-COL-PRICE-IDX = ZERO                                      
095100              ADD 1 TO WS-UNDETECTED-COUNT.                               
095200                                                                          
095300          IF WS-UNDETECTED-COUNT > 2                                      
095400              MOVE "Y" TO WS-FILE-ERROR-FLAG                              
095500              PERFORM 1492-BUILD-MISSING-COLUMN-TEXT                      
095600                                                  THRU 1492-EXIT.         
095700                                                                          
095800      1490-EXIT.                                                          
095900          EXIT.                                                           
096000                                                                          
096100      *---------------------------------------------------------          
096200      *    1492 - names the fields column detection could not             
096300      *    place, in field order, comma-separated after the               
096400      *    first - the plain STRING-with-pointer style this shop          
096500      *    uses everywhere it builds up a message piece by piece.         
096600      *---------------------------------------------------------          
096700      1492-BUILD-MISSING-COLUMN-TEXT.                                     
096800                                                                          
096900          MOVE SPACES TO WS-FILE-ERROR-TEXT.                              
097000          MOVE 1 TO WS-MISSING-PTR.                                       
097100          MOVE "N" TO WS-MISSING-LIST-FLAG.                               
097200                                                                          
097300          STRING "missing columns:" DELIMITED BY SIZE                     
097400              INTO WS-FILE-ERROR-TEXT                                     
097500              WITH POINTER WS-MISSING-PTR.                                
097600                                                                          
097700          IF WS-COL-FULL-NAME-IDX = ZERO                                  
097800              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT              
097900              STRING " FULL NAME" DELIMITED BY SIZE                       
098000                  INTO WS-FILE-ERROR-TEXT                                 
098100                  WITH POINTER WS-MISSING-PTR                             
098200              MOVE "Y" TO WS-MISSING-LIST-FLAG.                           
098300                                                                          
098400          IF WS-COL-SHORT-NAME-IDX = ZERO                                 
098500              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT              
098600              STRING " SHORT NAME" DELIMITED BY SIZE                      
098700                  INTO WS-FILE-ERROR-TEXT                                 
098800                  WITH POINTER WS-MISSING-PTR                             
098900              MOVE "Y" TO WS-MISSING-LIST-FLAG.                           
099000                                                                          
099100          IF WS-COL-CURRENCY-IDX = ZERO                                   
099200              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT              
099300              STRING " CURRENCY" DELIMITED BY SIZE                        
099400                  INTO WS-FILE-ERROR-TEXT                                 
099500                  WITH POINTER WS-MISSING-PTR                             
099600              MOVE "Y" TO WS-MISSING-LIST-FLAG.                           
099700                                                                          
099800          IF WS-COL-PRICE-IDX = ZERO                                      
099900              PERFORM 1493-APPEND-MISSING-SEP THRU 1493-EXIT              
100000              STRING " PRICE" DELIMITED BY SIZE                           
100100                  INTO WS-FILE-ERROR-TEXT                                 
100200                  WITH POINTER WS-MISSING-PTR                             
100300              MOVE "Y" TO WS-MISSING-LIST-FLAG.                           
100400                                                                          
100500      1492-EXIT.                                                          
100600          EXIT.                                                           
100700                                                                          
100800      *                                                                   
100900      *    A comma ahead of every name but the first in the list.         
101000      *                                                                   
101100      1493-APPEND-MISSING-SEP.                                            
101200                                                                          
101300          IF WS-MISSING-LIST-FLAG = "Y"                                   
101400              STRING "," DELIMITED BY SIZE                                
101500                  INTO WS-FILE-ERROR-TEXT                                 
101600                  WITH POINTER WS-MISSING-PTR.                            
101700                                                                          
101800      1493-EXIT.                                                          
101900          EXIT.                                                           
102000                                                                          
102100      *---------------------------------------------------------          
102200      *    1800-CONTAINS-WHOLE-WORD-THRU                                  
102300      *    Caller loads WS-WW-TEXT/WS-WW-TEXT-LEN (upper-cased)           
102400      *    and WS-WW-WORD/WS-WW-WORD-LEN (also upper-cased).              
102500      *    WS-WW-FOUND comes back "Y" only when the word sits on          
102600      *    its own - not glued to letters on either side.                 
102700      *---------------------------------------------------------          
102800      1800-CONTAINS-WHOLE-WORD.                                           
102900                                                                          
103000          MOVE "N" TO WS-WW-FOUND.                                        
103100                                                                          
103200          IF WS-WW-WORD-LEN = ZERO OR WS-WW-TEXT-LEN = ZERO               
103300              GO TO 1800-EXIT.                                            
103400                                                                          
103500          IF WS-WW-WORD-LEN > WS-WW-TEXT-LEN                              
103600              GO TO 1800-EXIT.                                            
103700                                                                          
103800          COMPUTE WS-WW-LAST-POS =                                        
103900              WS-WW-TEXT-LEN - WS-WW-WORD-LEN + 1.                        
104000                                                                          
104100          PERFORM 1810-TEST-ONE-POSITION THRU 1810-EXIT                   
104200              VARYING WS-WW-POS FROM 1 BY 1                               
104300              UNTIL WS-WW-POS > WS-WW-LAST-POS                            
104400                 OR WS-WW-IS-FOUND.                                       
104500                                                                          
104600      1800-EXIT.                                                          
104700          EXIT.                                                           
104800                                                                          
104900      1810-TEST-ONE-POSITION.                                             
105000                                                                          
105100          IF WS-WW-TEXT (WS-WW-POS:WS-WW-WORD-LEN)                        
105200                                  = WS-WW-WORD (1:WS-WW-WORD-LEN)         
105300              PERFORM 1820-CHECK-WORD-BOUNDARIES THRU 1820-EXIT           
105400              IF WS-WW-BEFORE-OK = "Y" AND WS-WW-AFTER-OK = "Y"           
105500                  MOVE "Y" TO WS-WW-FOUND.                                
105600                                                                          
105700      1810-EXIT.                                                          
105800          EXIT.                                                           
105900                                                                          
106000      *                                                                   
106100      *    Text arrives already folded to upper case, so any              
106200      *    letter touching the match on either side means it is           
106300      *    part of some longer word, not standing on its own.             
106400      *                                                                   
106500      1820-CHECK-WORD-BOUNDARIES.                                         
106600                                                                          
106700          MOVE "Y" TO WS-WW-BEFORE-OK.                                    
106800          MOVE "Y" TO WS-WW-AFTER-OK.                                     
106900                                                                          
107000          IF WS-WW-POS > 1                                                
107100              IF WS-WW-TEXT (WS-WW-POS - 1:1) IS WS-UPPER-CLASS           
107200                  MOVE "N" TO WS-WW-BEFORE-OK.                            
107300                                                                          
107400          IF (WS-WW-POS + WS-WW-WORD-LEN) NOT > WS-WW-TEXT-LEN            
107500              IF WS-WW-TEXT (WS-WW-POS + WS-WW-WORD-LEN:1)                
107600                                                IS WS-UPPER-CLASS         
107700                  MOVE "N" TO WS-WW-AFTER-OK.                             
107800                                                                          
107900      1820-EXIT.                                                          
108000          EXIT.                                                           
108100                                                                          
108200      *---------------------------------------------------------          
108300      *    1830-CONTAINS-UPPER-LOWER-PAIR-THRU                            
108400      *    Caller loads WS-WW-TEXT/WS-WW-TEXT-LEN in the sample           
108500      *    value's OWN case - this test is looking for the shape          
108600      *    of a proper name, not matching against a word list.            
108700      *---------------------------------------------------------          
108800      1830-CONTAINS-UPPER-LOWER-PAIR.                                     
108900                                                                          
109000          MOVE "N" TO WS-WW-FOUND.                                        
109100                                                                          
109200          IF WS-WW-TEXT-LEN < 2                                           
109300              GO TO 1830-EXIT.                                            
109400                                                                          
109500          COMPUTE WS-WW-LAST-POS = WS-WW-TEXT-LEN - 1.                    
109600                                                                          
109700          PERFORM 1832-TEST-ONE-PAIR-POSITION THRU 1832-EXIT              
109800              VARYING WS-WW-POS FROM 1 BY 1                               
109900              UNTIL WS-WW-POS > WS-WW-LAST-POS                            
110000                 OR WS-WW-IS-FOUND.                                       
110100                                                                          
110200      1830-EXIT.                                                          
110300          EXIT.                                                           
110400                                                                          
110500      1832-TEST-ONE-PAIR-POSITION.                                        
110600                                                                          
110700          IF WS-WW-TEXT (WS-WW-POS:1) IS WS-UPPER-CLASS                   
110800              IF WS-WW-TEXT (WS-WW-POS + 1:1) IS WS-LOWER-CLASS           
110900                  MOVE "Y" TO WS-WW-FOUND.                                
111000                                                                          
111100      1832-EXIT.                                                          
111200          EXIT.                                                           
