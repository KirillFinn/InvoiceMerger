000100      *                                                                   
000200      *    WSPRT01.CBL                                                    
000300      *    Working storage shared by every report this system             
000400      *    prints - the summary/notification report off a combine         
000500      *    run and the master-store listing.  Caller builds its           
000600      *    own title text and two heading lines once, at the top          
000700      *    of the run, into the fields below; PLPRINT.CBL owns the        
000800      *    page number, the line count and the page-eject test            
000900      *    from there on, same split this shop's report programs          
001000      *    have always used between WORKING-STORAGE and the               
001100      *    PRINT-HEADINGS/FINALIZE-PAGE paragraphs.                       
001200      *                                                                   
001300          01  WS-RPT-PAGE-NUMBER            PIC 9(04) COMP                
001400                                             VALUE ZERO.                  
001500                                                                          
001600          01  WS-RPT-LINE-COUNT             PIC 9(02) COMP.               
001700              88  WS-RPT-PAGE-IS-FULL       VALUE 30 THRU 99.             
001800                                                                          
001900          01  WS-RPT-MAX-LINES              PIC 9(02) COMP                
002000                                             VALUE 30.                    
002100                                                                          
002200      *---------------------------------------------------------          
002300      *    WS-RPT-TITLE-LINE carries the "PAGE:" / page-number            
002400      *    block at a fixed spot, the same way this shop's own            
002500      *    TITLE group always has, so 8000-PRINT-HEADINGS-THRU            
002600      *    can stamp the page number without knowing anything             
002700      *    else about what the calling program's title says.              
002800      *---------------------------------------------------------          
002900          01  WS-RPT-TITLE-LINE.                                          
003000              05  WS-RPT-TITLE-TEXT         PIC X(107).                   
003100              05  FILLER                    PIC X(05)                     
003200                                             VALUE "PAGE:".               
003300              05  WS-RPT-TITLE-PAGE-NO      PIC ZZZ9.                     
003400              05  FILLER                    PIC X(16).                    
003500                                                                          
003600          01  WS-RPT-HEADING-LINE-1         PIC X(132).                   
003700          01  WS-RPT-HEADING-LINE-2         PIC X(132).                   
