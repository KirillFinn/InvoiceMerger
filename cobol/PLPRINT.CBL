000100      *                                                                   
000200      *    PLPRINT.CBL                                                    
000300      *    Shared print-control paragraphs - one heading routine,         
000400      *    one page-break test and one page-eject routine, used by        
000500      *    both this system's reports (the combine run's summary          
000600      *    and notification listing, and the master-store listing)        
000700      *    off the common fields in WSPRT01.CBL.  Caller owns             
000800      *    PRINTER-RECORD, WS-RPT-TITLE-TEXT and the two heading          
000900      *    lines; everything else below is generic.                       
001000      *                                                                   
001100      *---------------------------------------------------------          
001200      *    8000-PRINT-HEADINGS-THRU                                       
001300      *    Bumps the page number, stamps it into the title line           
001400      *    and writes title plus both heading lines.  Called once         
001500      *    up front by the main driver and again, from 8010,              
001600      *    every time the page fills.                                     
001700      *---------------------------------------------------------          
001800      8000-PRINT-HEADINGS-THRU.                                           
001900                                                                          
002000          ADD 1 TO WS-RPT-PAGE-NUMBER.                                    
002100          MOVE WS-RPT-PAGE-NUMBER TO WS-RPT-TITLE-PAGE-NO.                
002200                                                                          
002300          MOVE WS-RPT-TITLE-LINE TO PRINTER-RECORD.                       
002400          WRITE PRINTER-RECORD BEFORE ADVANCING 1.                        
002500                                                                          
002600          MOVE WS-RPT-HEADING-LINE-1 TO PRINTER-RECORD.                   
002700          WRITE PRINTER-RECORD AFTER ADVANCING 3.                         
002800                                                                          
002900          MOVE WS-RPT-HEADING-LINE-2 TO PRINTER-RECORD.                   
003000          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
003100                                                                          
003200          MOVE 5 TO WS-RPT-LINE-COUNT.                                    
003300                                                                          
003400      8000-EXIT.                                                          
003500          EXIT.                                                           
003600                                                                          
003700      *---------------------------------------------------------          
003800      *    8010-CHECK-FOR-PAGE-BREAK-THRU                                 
003900      *    Caller performs this ahead of every detail line it             
004000      *    writes.  When the page is full the current page is             
004100      *    ejected and a fresh heading block is printed before            
004200      *    control returns - the caller never has to know the             
004300      *    page turned.                                                   
004400      *---------------------------------------------------------          
004500      8010-CHECK-FOR-PAGE-BREAK-THRU.                                     
004600                                                                          
004700          IF WS-RPT-PAGE-IS-FULL                                          
004800              PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT              
004900              PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.            
005000                                                                          
005100      8010-EXIT.                                                          
005200          EXIT.                                                           
005300                                                                          
005400      *---------------------------------------------------------          
005500      *    8020-FINALIZE-PAGE-THRU                                        
005600      *    Ejects the page currently open on the printer.  Used           
005700      *    both by 8010 above, between pages, and once more by            
005800      *    the main driver's closing paragraph, to eject the              
005900      *    report's last page before the printer file closes.             
006000      *---------------------------------------------------------          
006100      8020-FINALIZE-PAGE-THRU.                                            
006200                                                                          
006300          MOVE SPACES TO PRINTER-RECORD.                                  
006400          WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                     
006500                                                                          
006600      8020-EXIT.                                                          
006700          EXIT.                                                           
006800                                                                          
006900      *---------------------------------------------------------          
007000      *    8030-COUNT-ONE-DETAIL-LINE-THRU                                
007100      *    Caller performs this once for every detail line it             
007200      *    actually writes, so 8010's page-full test above stays          
007300      *    correct call after call.                                       
007400      *---------------------------------------------------------          
007500      8030-COUNT-ONE-DETAIL-LINE-THRU.                                    
007600                                                                          
007700          ADD 1 TO WS-RPT-LINE-COUNT.                                     
007800                                                                          
007900      8030-EXIT.                                                          
008000          EXIT.                                                           
