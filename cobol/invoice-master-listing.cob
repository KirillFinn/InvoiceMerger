000100      *                                                                   
000200      *    invoice-master-listing                                         
000300      *    Dumps the master store in serial-id order - one line           
000400      *    per record, oldest insert first - whenever the buyers          
000500      *    or the auditors ask to see everything on file rather           
000600      *    than just the last run's summary.                              
000700      *                                                                   
000800      *---------------------------------------------------------          
000900      *    CHANGE LOG                                                     
001000      *                                                                   
001100      *    DATE       BY   TICKET   DESCRIPTION                           
001200      *    ---------- ---- -------- ------------------------------        
001300      *    1987-04-02  RVM  RQ0074  Original write-up, requested  RQ0074  
001400      *                             by Purchasing after the first         
001500      *                             week of combine runs.                 
001600      *    1989-06-09  DKS  RQ0152  Currency and price columns    RQ0152  
001700      *                             widened to match the combine          
001800      *                             run's own edit picture.               
001900      *    1991-05-07  RVM  RQ0208  Column widths trimmed to the  RQ0208  
002000      *                             132-column printer chart -            
002100      *                             prior layout ran past 132 and         
002200      *                             wrapped on the line printer.          
002300      *    1995-07-19  DKS  RQ0281  Page break and heading logic  RQ0281  
002400      *                             pulled out into PLPRINT.CBL,          
002500      *                             shared with the combiner job.         
002600      *    1998-12-04  RVM  RQ0318  Y2K REVIEW - MST-PROC-DATE    RQ0318  
002700      *                             already carries a 4-digit             
002800      *                             century.  No change required.         
002900      *    2002-03-11  JAT  RQ0351  Final total line moved to the RQ0351  
003000      *                             shared TOTAL-LINE-VIEW so this        
003100      *                             program and any future listing        
003200      *                             job build it the same way.            
003300      *    2004-09-24  RVM  RQ0368  PROCESSED column reformatted  RQ0368  
003400      *                             to MM/DD/CCYY HH:MI off               
003500      *                             the new MST-PROC-DATE-                
003600      *                             VIEW - the branch clerks              
003700      *                             who key from the printed              
003800      *                             copy kept misreading the              
003900      *                             plain CCYY-MM-DD form as              
004000      *                             an account number.  Also              
004100      *                             added a sanity skip for a             
004200      *                             master row that comes                 
004300      *                             back with no name on it -             
004400      *                             seen once, after an                   
004500      *                             abnormal termination left             
004600      *                             a partial EXTEND at the               
004700      *                             tail of INVMSTR.                      
004800      *                                                                   
004900      IDENTIFICATION DIVISION.                                            
005000      PROGRAM-ID.    invoice-master-listing.                              
005100      AUTHOR.        D. K. SOARES.                                        
005200      INSTALLATION.  DATA PROCESSING - ACCOUNTS PAYABLE.                  
005300      DATE-WRITTEN.  APRIL 1987.                                          
005400      DATE-COMPILED.                                                      
005500      SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.          
005600                                                                          
005700      ENVIRONMENT DIVISION.                                               
005800                                                                          
005900      CONFIGURATION SECTION.                                              
006000                                                                          
006100      SPECIAL-NAMES.                                                      
006200          C01 IS TOP-OF-FORM.                                             
006300                                                                          
006400      INPUT-OUTPUT SECTION.                                               
006500                                                                          
006600      FILE-CONTROL.                                                       
006700          COPY "SLMSTR.CBL".                                              
006800          COPY "SLLIST.CBL".                                              
006900                                                                          
007000      DATA DIVISION.                                                      
007100                                                                          
007200      FILE SECTION.                                                       
007300          COPY "FDMSTR.CBL".                                              
007400          COPY "FDLISTFD.CBL".                                            
007500                                                                          
007600      WORKING-STORAGE SECTION.                                            
007700          COPY "WSPRT01.CBL".                                             
007800                                                                          
007900          01  WS-LIST-AT-EOF                PIC X(01).                    
008000              88  WS-AT-EOF-OF-LIST         VALUE "Y".                    
008100                                                                          
008200          77  WS-LISTED-COUNT               PIC 9(07) COMP.               
008300                                                                          
008400          01  WS-LIST-PRICE-EDIT            PIC -(9)9.99.                 
008500                                                                          
008600      *---------------------------------------------------------          
008700      *    One detail line - serial id, the four business fields,         
008800      *    the file the record came from and when it was                  
008900      *    processed, laid out on the 132-column printer chart.           
009000      *---------------------------------------------------------          
009100          01  WS-RPT-DETAIL-LINE.                                         
009200              05  FILLER                    PIC X(02).                    
009300              05  LD-SEQ-ID                 PIC ZZZZZZ9.                  
009400              05  FILLER                    PIC X(02).                    
009500              05  LD-FULL-NAME              PIC X(35).                    
009600              05  FILLER                    PIC X(02).                    
009700              05  LD-SHORT-NAME             PIC X(15).                    
009800              05  FILLER                    PIC X(02).                    
009900              05  LD-CURRENCY               PIC X(08).                    
010000              05  FILLER                    PIC X(02).                    
010100              05  LD-PRICE                  PIC X(13).                    
010200              05  FILLER                    PIC X(02).                    
010300              05  LD-FILE-NAME              PIC X(21).                    
010400              05  FILLER                    PIC X(02).                    
010500              05  LD-PROC-DATE              PIC X(19).                    
010600                                                                          
010700      *---------------------------------------------------------          
010800      *    WS-RPT-DETAIL-NAME-VIEW overlays the full-name and             
010900      *    short-name bands of the line just built above.  A              
011000      *    master row is never supposed to carry a blank name -           
011100      *    PLSTD.CBL defaults it to "Unknown" - so both bands             
011200      *    coming back as spaces together means a corrupt or              
011300      *    partial row, not a legitimate blank, and 1000-PRINT-           
011400      *    ONE-RECORD skips printing it rather than laying down           
011500      *    a blank line on the listing.                                   
011600      *---------------------------------------------------------          
011700          01  WS-RPT-DETAIL-NAME-VIEW                                     
011800                          REDEFINES WS-RPT-DETAIL-LINE.                   
011900              05  FILLER                    PIC X(11).                    
012000              05  WS-DETAIL-NAME-BAND       PIC X(52).                    
012100              05  FILLER                    PIC X(69).                    
012200                                                                          
012300      PROCEDURE DIVISION.                                                 
012400                                                                          
012500      *---------------------------------------------------------          
012600      *    0000-MAIN-DRIVER                                               
012700      *    Same priming-read shape as this shop's other listing           
012800      *    jobs - open, print the heading, read one, print one            
012900      *    until the store runs out, print the total, close.              
013000      *---------------------------------------------------------          
013100      0000-MAIN-DRIVER.                                                   
013200                                                                          
013300          PERFORM 0100-INITIALIZE THRU 0100-EXIT.                         
013400                                                                          
013500          PERFORM 1000-PRINT-ONE-RECORD THRU 1000-EXIT                    
013600              UNTIL WS-AT-EOF-OF-LIST.                                    
013700                                                                          
013800          PERFORM 9000-PRINT-TOTAL-LINE THRU 9000-EXIT.                   
013900          PERFORM 9900-TERMINATE THRU 9900-EXIT.                          
014000                                                                          
014100          STOP RUN.                                                       
014200                                                                          
014300      0100-INITIALIZE.                                                    
014400                                                                          
014500          OPEN INPUT MASTER-FILE.                                         
014600          OPEN OUTPUT PRINTER-FILE.                                       
014700                                                                          
014800          MOVE "N" TO WS-LIST-AT-EOF.                                     
014900          MOVE ZERO TO WS-LISTED-COUNT.                                   
015000                                                                          
015100          MOVE SPACES TO WS-RPT-TITLE-TEXT.                               
015200          MOVE "MASTER STORE LISTING - ALL RECORDS ON FILE"               
015300                                    TO WS-RPT-TITLE-TEXT.                 
015400                                                                          
015500          MOVE SPACES TO WS-RPT-HEADING-LINE-1.                           
015600          STRING "  SEQ ID" DELIMITED BY SIZE                             
015700                 "  FULL NAME" DELIMITED BY SIZE                          
015800                 "                              SHORT NAME"               
015900                                    DELIMITED BY SIZE                     
016000                 "       CURRENCY   PRICE"                                
016100                                    DELIMITED BY SIZE                     
016200                 "         FILE NAME             PROCESSED"               
016300                                    DELIMITED BY SIZE                     
016400              INTO WS-RPT-HEADING-LINE-1.                                 
016500                                                                          
016600          MOVE ALL "-" TO WS-RPT-HEADING-LINE-2.                          
016700                                                                          
016800          PERFORM 8000-PRINT-HEADINGS-THRU THRU 8000-EXIT.                
016900                                                                          
017000          PERFORM 0110-READ-ONE-MASTER-RECORD THRU 0110-EXIT.             
017100                                                                          
017200      0100-EXIT.                                                          
017300          EXIT.                                                           
017400                                                                          
017500      0110-READ-ONE-MASTER-RECORD.                                        
017600                                                                          
017700          READ MASTER-FILE                                                
017800              AT END                                                      
017900                  MOVE "Y" TO WS-LIST-AT-EOF.                             
018000                                                                          
018100      0110-EXIT.                                                          
018200          EXIT.                                                           
018300                                                                          
018400      *---------------------------------------------------------          
018500      *    1000-PRINT-ONE-RECORD                                          
018600      *    Master store columns truncate to the printer chart's           
018700      *    width the same way every other report in this system           
018800      *    truncates a wider working-storage field to fit.  A row         
018900      *    with no name at all on it (RQ0368) is not printed -            
019000      *    control drops straight to the next read instead.               
019100      *---------------------------------------------------------          
019200      1000-PRINT-ONE-RECORD.                                              
019300                                                                          
019400          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
019500                                                                          
019600          MOVE MST-PRICE TO WS-LIST-PRICE-EDIT.                           
019700                                                                          
019800          MOVE SPACES TO WS-RPT-DETAIL-LINE.                              
019900          MOVE MST-SEQ-ID TO LD-SEQ-ID.                                   
020000          MOVE MST-FULL-NAME (1:35)  TO LD-FULL-NAME.                     
020100          MOVE MST-SHORT-NAME (1:15) TO LD-SHORT-NAME.                    
020200          MOVE MST-CURRENCY (1:8)    TO LD-CURRENCY.                      
020300          MOVE WS-LIST-PRICE-EDIT    TO LD-PRICE.                         
020400          MOVE MST-FILE-NAME (1:21)  TO LD-FILE-NAME.                     
020500                                                                          
020600          STRING MST-PROC-MM   DELIMITED BY SIZE                          
020700                 "/"           DELIMITED BY SIZE                          
020800                 MST-PROC-DD   DELIMITED BY SIZE                          
020900                 "/"           DELIMITED BY SIZE                          
021000                 MST-PROC-CCYY DELIMITED BY SIZE                          
021100                 " "           DELIMITED BY SIZE                          
021200                 MST-PROC-HH   DELIMITED BY SIZE                          
021300                 ":"           DELIMITED BY SIZE                          
021400                 MST-PROC-MI   DELIMITED BY SIZE                          
021500              INTO LD-PROC-DATE.                                          
021600                                                                          
021700          IF WS-DETAIL-NAME-BAND = SPACES                                 
021800              GO TO 1000-SKIP-CORRUPT-RECORD.                             
021900                                                                          
022000          MOVE WS-RPT-DETAIL-LINE TO PRINTER-RECORD.                      
022100          WRITE PRINTER-RECORD AFTER ADVANCING 1.                         
022200                                                                          
022300          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
022400                                                                          
022500          ADD 1 TO WS-LISTED-COUNT.                                       
022600                                                                          
022700      1000-SKIP-CORRUPT-RECORD.                                           
022800          PERFORM 0110-READ-ONE-MASTER-RECORD THRU 0110-EXIT.             
022900                                                                          
023000      1000-EXIT.                                                          
023100          EXIT.                                                           
023200                                                                          
023300      *---------------------------------------------------------          
023400      *    9000-PRINT-TOTAL-LINE                                          
023500      *    Final "records listed" count, built straight over              
023600      *    PRINTER-RECORD through TOTAL-LINE-VIEW in FDLISTFD.CBL         
023700      *    rather than a separate WORKING-STORAGE 01.                     
023800      *---------------------------------------------------------          
023900      9000-PRINT-TOTAL-LINE.                                              
024000                                                                          
024100          PERFORM 8010-CHECK-FOR-PAGE-BREAK-THRU THRU 8010-EXIT.          
024200                                                                          
024300          MOVE SPACES TO PRINTER-RECORD.                                  
024400          MOVE "RECORDS LISTED" TO TL-DESCRIPTION.                        
024500          MOVE WS-LISTED-COUNT  TO TL-COUNT.                              
024600                                                                          
024700          WRITE PRINTER-RECORD AFTER ADVANCING 2.                         
024800                                                                          
024900          PERFORM 8030-COUNT-ONE-DETAIL-LINE-THRU THRU 8030-EXIT.         
025000                                                                          
025100      9000-EXIT.                                                          
025200          EXIT.                                                           
025300                                                                          
025400      9900-TERMINATE.                                                     
025500                                                                          
025600          PERFORM 8020-FINALIZE-PAGE-THRU THRU 8020-EXIT.                 
025700                                                                          
025800          CLOSE MASTER-FILE.                                              
025900          CLOSE PRINTER-FILE.                                             
026000                                                                          
026100      9900-EXIT.                                                          
026200          EXIT.                                                           
026300                                                                          
026400          COPY "PLPRINT.CBL".                                             
